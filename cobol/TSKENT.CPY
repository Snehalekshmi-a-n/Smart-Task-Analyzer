000100*-----------------------------------------------------------------        
000110* TSKENT  -  LAYOUT OF ONE INPUT TASK RECORD (TASKS-IN)          *        
000120* FIXED-WIDTH, LINE SEQUENTIAL, ONE TASK PER LINE                *        
000130*-----------------------------------------------------------------        
000140* 171123  RBG  TK-0112  ORIGINAL LAYOUT                          *        
000150* 050899  JMC  TK-0884  Y2K - DUE DATE KEPT 4-DIGIT YEAR         *        
000160*                       SO ROLLOVER DOES NOT MISRANK URGENCY     *        
000170* 221204  SAU  TK-1390  ADDED DEPENDENCY ARRAY (10 MAX)          *        
000180*-----------------------------------------------------------------        
000190 01 WS-ENT-TASK-REG.                                                      
000200    05 WS-ENT-TASK-ID                     PIC 9(04).                      
000210    05 WS-ENT-TASK-TITLE                  PIC X(40).                      
000220*    DUE DATE KEPT AS X SO AN ALL-SPACE OR ALL-ZERO CARD MEANS            
000230*    "NO DEADLINE" WITHOUT A SEPARATE INDICATOR BYTE.                     
000240    05 WS-ENT-DUE-DATE                    PIC X(08).                      
000250    05 WS-ENT-DUE-DATE-NUM REDEFINES                                      
000260       WS-ENT-DUE-DATE.                                                   
000270       07 WS-ENT-DUE-YEAR                 PIC 9(04).                      
000280       07 WS-ENT-DUE-MONTH                PIC 9(02).                      
000290       07 WS-ENT-DUE-DAY                  PIC 9(02).                      
000300    05 WS-ENT-EST-HOURS                   PIC 9(03)V9(02).                
000310    05 WS-ENT-IMPORTANCE                  PIC 9(02).                      
000320    05 WS-ENT-DEPENDENCIES.                                               
000330       07 WS-ENT-DEPEND-ID OCCURS 10 TIMES                                
000340                           PIC 9(04).                                     
000350    05 WS-ENT-DEP-COUNT                   PIC 9(02).                      
000360    05 FILLER                             PIC X(09).                      
