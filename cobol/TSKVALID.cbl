000100*-----------------------------------------------------------------        
000110* AUTHOR:        C. PERDIGUERA                                   *        
000120* INSTALLATION:  MERIDIAN DATA SERVICES - BATCH SYSTEMS UNIT     *        
000130* DATE-WRITTEN:  22 NOV 1987                                     *        
000140* DATE-COMPILED:                                                 *        
000150* SECURITY:      UNCLASSIFIED                                    *        
000160*-----------------------------------------------------------------        
000170* TSKVALID  -  PER-TASK VALIDATE / DEFAULT SUBROUTINE            *        
000180* CALLED BY TSKANLZ AND TSKSUGG IN TWO SEPARATE PASSES OVER THE  *        
000190* BATCH, SELECTED BY LK-VAL-FASE-I.  THE LOAD PASS (FASE 1)      *        
000200* TRIMS THE TITLE, DEFAULTS MISSING HOURS/IMPORTANCE AND         *        
000210* ASSIGNS THE SEQUENTIAL TASK-ID.  THE DEPENDENCY PASS (FASE 2)  *        
000220* CHECKS EACH DEPENDENCY REFERENCE AGAINST THE BATCH SIZE AND    *        
000230* IS NOT RUN UNTIL THE CALLER HAS FINISHED READING TASKS-IN AND  *        
000240* KNOWS THE TRUE BATCH SIZE - A DEPENDENCY MAY LEGALLY POINT     *        
000250* FORWARD TO A CARD THAT HAS NOT BEEN READ YET.  A REJECTED      *        
000260* CARD SETS LK-COD-ERROR-O AND LEAVES THE BATCH-LEVEL DECISION   *        
000270* (REJECT WHOLE RUN) TO THE CALLING PROGRAM - THE SAME SPLIT     *        
000280* THIS SHOP USES ON EVERY CALLED VALIDATION ROUTINE.             *        
000290*-----------------------------------------------------------------        
000300* CHANGE LOG                                                     *        
000310* 221123  CP   TK-0113  ORIGINAL VERSION                         *        
000320* 281123  CP   TK-0151  ADDED DEPENDENCY RANGE/SELF-REF CHECK    *        
000330* 030299  JMC  TK-0884  Y2K - NO DATE FIELDS TOUCHED HERE, BUT   *        
000340*                       REVIEWED FOR THE PROJECT SIGN-OFF        *        
000350* 170504  RBG  TK-1288  BLANK-TITLE TEST NOW TRIMS TRAILING      *        
000360*                       SPACES BEFORE THE LENGTH CHECK           *        
000370* 110609  SAU  TK-1503  ADDED LK-VAL-FASE-I - DEPENDENCY RANGE   *        
000380*                       CHECK SPLIT OUT INTO ITS OWN PASS SO IT  *        
000390*                       SEES THE FINAL BATCH SIZE, NOT THE       *        
000400*                       CALLER'S READ-AHEAD COUNT (TK-1503 -     *        
000410*                       FORWARD-REFERENCED DEPENDENCIES WERE     *        
000420*                       BEING REJECTED)                          *        
000430* 250609  SAU  TK-1509  DROPPED THE UNUSED WS-CLASE-ALFA CLASS   *        
000440*                       TEST - NOTHING EVER CALLED IT.  ADDED    *        
000450*                       THE SAME UPSI-0 DEBUG SWITCH TSKANLZ/    *        
000460*                       TSKSUGG/TSKDAYS USE, TRACED ON A REJECT  *        
000470*-----------------------------------------------------------------        
000480 IDENTIFICATION DIVISION.                                                 
000490 PROGRAM-ID. TSKVALID.                                                    
000500 AUTHOR. C. PERDIGUERA.                                                   
000510 INSTALLATION. MERIDIAN DATA SERVICES.                                    
000520 DATE-WRITTEN. 22 NOV 1987.                                               
000530 DATE-COMPILED.                                                           
000540 SECURITY. UNCLASSIFIED.                                                  
000550*-----------------------------------------------------------------        
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SPECIAL-NAMES.                                                           
000590     UPSI-0 IS WS-DEBUG-SWITCH ON STATUS IS WS-DEBUG-ON                   
000600                                OFF STATUS IS WS-DEBUG-OFF.               
000610*-----------------------------------------------------------------        
000620 DATA DIVISION.                                                           
000630 WORKING-STORAGE SECTION.                                                 
000640*    STANDARD ERROR-MESSAGE TABLE - FILLER LITERALS REDEFINED AS          
000650*    AN OCCURS TABLE, SELECTED BY WS-COD-ERROR-IDX.  (REDEFINES           
000660*    NO. 1)                                                               
000670 01 WS-TABLA-ERRORES-LIT.                                                 
000680    05 FILLER                    PIC X(60)                                
000690       VALUE 'TITULO EN BLANCO'.                                          
000700    05 FILLER                    PIC X(60)                                
000710       VALUE 'HORAS ESTIMADAS FUERA DE RANGO (MINIMO 0.1)'.               
000720    05 FILLER                    PIC X(60)                                
000730       VALUE 'IMPORTANCIA FUERA DE RANGO (1-10)'.                         
000740    05 FILLER                    PIC X(60)                                
000750       VALUE 'DEPENDENCIA FUERA DE RANGO O AUTO-DEPENDENCIA'.             
000760 01 WS-TABLA-ERRORES REDEFINES WS-TABLA-ERRORES-LIT.                      
000770    05 WS-MSG-ERROR OCCURS 4 TIMES                                        
000780                     PIC X(60).                                           
000790 77 WS-COD-ERROR-IDX             PIC 9(01) COMP.                          
000800*    A SPLIT VIEW OF THE HOURS FIELD - SOME OF THE OLDER COMPILE          
000810*    UNITS ON THIS SYSTEM DO NOT COMPARE A V9(02) FIELD AGAINST A         
000820*    DECIMAL LITERAL RELIABLY, SO THE INTEGER/DECIMAL PARTS ARE           
000830*    CHECKED SEPARATELY.  (REDEFINES NO. 2)                               
000840 01 WS-HORAS-COPIA               PIC 9(03)V9(02).                         
000850 01 WS-HORAS-COPIA-R REDEFINES WS-HORAS-COPIA.                            
000860    05 WS-HORAS-ENTERO           PIC 9(03).                               
000870    05 WS-HORAS-DECIMAL          PIC 9(02).                               
000880 01 WS-SUBSCRIPTS.                                                        
000890    05 WS-IDX-TITULO             PIC 9(02) COMP.                          
000900    05 WS-IDX-DEPEND             PIC 9(02) COMP.                          
000910*-----------------------------------------------------------------        
000920 LINKAGE SECTION.                                                         
000930 01 LK-VALIDAR-TAREA.                                                     
000940    05 LK-VAL-POSICION-I         PIC 9(04).                               
000950    05 LK-VAL-TOTAL-TAREAS-I     PIC 9(04).                               
000960*    WHICH PASS THIS CALL IS FOR - SEE THE PROGRAM BANNER.                
000970*    (TK-1503)                                                            
000980    05 LK-VAL-FASE-I             PIC X(01).                               
000990       88 LK-VAL-FASE-CARGA           VALUE '1'.                          
001000       88 LK-VAL-FASE-DEPEND          VALUE '2'.                          
001010    05 LK-VAL-TITULO-I           PIC X(40).                               
001020*    BYTE-ARRAY VIEW OF THE TITLE, USED BY 1150- TO WALK OFF              
001030*    THE LEADING SPACES ONE POSITION AT A TIME.  (REDEFINES               
001040*    NO. 3 - ADDS NO STORAGE, LK-VALIDAR-TAREA STAYS THE SAME             
001050*    SIZE THE CALLING PROGRAM'S WS-CALL-VALIDAR MIRROR EXPECTS)           
001060    05 LK-VAL-TITULO-I-R REDEFINES LK-VAL-TITULO-I.                       
001070       10 LK-VAL-TITULO-X OCCURS 40 TIMES                                 
001080                           PIC X(01).                                     
001090    05 LK-VAL-HORAS-I            PIC 9(03)V9(02).                         
001100    05 LK-VAL-IMPORTANCIA-I      PIC 9(02).                               
001110    05 LK-VAL-DEPEND-CANT-I      PIC 9(02).                               
001120    05 LK-VAL-DEPEND-I OCCURS 10 TIMES                                    
001130                        PIC 9(04).                                        
001140    05 LK-VAL-TASK-ID-O          PIC 9(04).                               
001150    05 LK-VAL-TITULO-O           PIC X(40).                               
001160    05 LK-VAL-HORAS-O            PIC 9(03)V9(02).                         
001170    05 LK-VAL-IMPORTANCIA-O      PIC 9(02).                               
001180    05 LK-COD-ERROR-O            PIC X(01).                               
001190       88 LK-VAL-OK                    VALUE 'N'.                         
001200       88 LK-VAL-RECHAZADA             VALUE 'Y'.                         
001210    05 LK-DES-ERROR-O            PIC X(60).                               
001220*-----------------------------------------------------------------        
001230 PROCEDURE DIVISION USING LK-VALIDAR-TAREA.                               
001240*-----------------------------------------------------------------        
001250 1000-VALIDAR-TAREA.                                                      
001260                                                                          
001270     MOVE 'N'                    TO LK-COD-ERROR-O.                       
001280     MOVE SPACES                 TO LK-DES-ERROR-O.                       
001290     MOVE LK-VAL-POSICION-I      TO LK-VAL-TASK-ID-O.                     
001300                                                                          
001310     IF LK-VAL-FASE-DEPEND                                                
001320        PERFORM 1400-VALIDAR-DEPENDENCIAS                                 
001330           THRU 1400-VALIDAR-DEPENDENCIAS-FIN                             
001340     ELSE                                                                 
001350        PERFORM 1100-VALIDAR-TITULO                                       
001360           THRU 1100-VALIDAR-TITULO-FIN                                   
001370                                                                          
001380        IF LK-VAL-OK                                                      
001390           PERFORM 1200-VALIDAR-HORAS                                     
001400              THRU 1200-VALIDAR-HORAS-FIN                                 
001410        END-IF                                                            
001420                                                                          
001430        IF LK-VAL-OK                                                      
001440           PERFORM 1300-VALIDAR-IMPORTANCIA                               
001450              THRU 1300-VALIDAR-IMPORTANCIA-FIN                           
001460        END-IF                                                            
001470     END-IF.                                                              
001480                                                                          
001490 1000-VALIDAR-TAREA-FIN.                                                  
001500     EXIT PROGRAM.                                                        
001510*-----------------------------------------------------------------        
001520*    TRIM LEADING SPACES BY HAND (NO INTRINSIC FUNCTIONS ON THIS          
001530*    SYSTEM) - SCAN THE BYTE-ARRAY REDEFINES FOR THE FIRST                
001540*    NON-SPACE BYTE, THEN USE REFERENCE MODIFICATION TO SHIFT             
001550*    THE TITLE LEFT.                                                      
001560 1100-VALIDAR-TITULO.                                                     
001570                                                                          
001580     IF LK-VAL-TITULO-I = SPACES                                          
001590        MOVE 1                   TO WS-COD-ERROR-IDX                      
001600        PERFORM 1900-RECHAZAR                                             
001610           THRU 1900-RECHAZAR-FIN                                         
001620     ELSE                                                                 
001630        MOVE 1                   TO WS-IDX-TITULO                         
001640        PERFORM 1150-BUSCAR-INICIO-TITULO                                 
001650           THRU 1150-BUSCAR-INICIO-TITULO-FIN                             
001660           UNTIL WS-IDX-TITULO > 40                                       
001670              OR LK-VAL-TITULO-X (WS-IDX-TITULO) NOT = SPACE              
001680        IF WS-IDX-TITULO > 40                                             
001690           MOVE 1                TO WS-COD-ERROR-IDX                      
001700           PERFORM 1900-RECHAZAR                                          
001710              THRU 1900-RECHAZAR-FIN                                      
001720        ELSE                                                              
001730           MOVE SPACES           TO LK-VAL-TITULO-O                       
001740           MOVE LK-VAL-TITULO-I (WS-IDX-TITULO:)                          
001750                                 TO LK-VAL-TITULO-O                       
001760        END-IF                                                            
001770     END-IF.                                                              
001780                                                                          
001790 1100-VALIDAR-TITULO-FIN.                                                 
001800     EXIT.                                                                
001810*-----------------------------------------------------------------        
001820*    ONE SCAN STEP - CALLED REPEATEDLY BY THE PERFORM ABOVE UNTIL         
001830*    A NON-SPACE BYTE IS FOUND OR THE FIELD RUNS OUT.                     
001840 1150-BUSCAR-INICIO-TITULO.                                               
001850                                                                          
001860     ADD 1                        TO WS-IDX-TITULO.                       
001870                                                                          
001880 1150-BUSCAR-INICIO-TITULO-FIN.                                           
001890     EXIT.                                                                
001900*-----------------------------------------------------------------        
001910*    ABSENT/ZERO HOURS DEFAULT TO 2.00; OTHERWISE MUST BE AT              
001920*    LEAST 0.10.                                                          
001930 1200-VALIDAR-HORAS.                                                      
001940                                                                          
001950     MOVE LK-VAL-HORAS-I          TO WS-HORAS-COPIA.                      
001960                                                                          
001970     IF LK-VAL-HORAS-I = ZERO                                             
001980        MOVE 2.00                 TO LK-VAL-HORAS-O                       
001990     ELSE                                                                 
002000        IF WS-HORAS-ENTERO = ZERO AND WS-HORAS-DECIMAL < 10               
002010           MOVE 2                 TO WS-COD-ERROR-IDX                     
002020           PERFORM 1900-RECHAZAR                                          
002030              THRU 1900-RECHAZAR-FIN                                      
002040        ELSE                                                              
002050           MOVE LK-VAL-HORAS-I    TO LK-VAL-HORAS-O                       
002060        END-IF                                                            
002070     END-IF.                                                              
002080                                                                          
002090 1200-VALIDAR-HORAS-FIN.                                                  
002100     EXIT.                                                                
002110*-----------------------------------------------------------------        
002120*    ABSENT/ZERO IMPORTANCE DEFAULTS TO 5; OTHERWISE MUST BE IN           
002130*    THE RANGE 1 THRU 10.                                                 
002140 1300-VALIDAR-IMPORTANCIA.                                                
002150                                                                          
002160     IF LK-VAL-IMPORTANCIA-I = ZERO                                       
002170        MOVE 5                    TO LK-VAL-IMPORTANCIA-O                 
002180     ELSE                                                                 
002190        IF LK-VAL-IMPORTANCIA-I < 1 OR LK-VAL-IMPORTANCIA-I > 10          
002200           MOVE 3                 TO WS-COD-ERROR-IDX                     
002210           PERFORM 1900-RECHAZAR                                          
002220              THRU 1900-RECHAZAR-FIN                                      
002230        ELSE                                                              
002240           MOVE LK-VAL-IMPORTANCIA-I TO LK-VAL-IMPORTANCIA-O              
002250        END-IF                                                            
002260     END-IF.                                                              
002270                                                                          
002280 1300-VALIDAR-IMPORTANCIA-FIN.                                            
002290     EXIT.                                                                
002300*-----------------------------------------------------------------        
002310*    EACH DEPENDENCY MUST NAME A TASK WITHIN THE BATCH (1 THRU N)         
002320*    AND MAY NOT NAME THE TASK ITSELF.  FASE 2 ONLY - BY THE TIME         
002330*    THIS RUNS, LK-VAL-TOTAL-TAREAS-I IS THE FINAL BATCH SIZE, SO         
002340*    A DEPENDENCY THAT POINTS FORWARD TO A CARD READ LATER IN             
002350*    THE BATCH IS CORRECTLY ACCEPTED.  (TK-1503)                          
002360 1400-VALIDAR-DEPENDENCIAS.                                               
002370                                                                          
002380     PERFORM 1410-VALIDAR-UNA-DEPEND                                      
002390        THRU 1410-VALIDAR-UNA-DEPEND-FIN                                  
002400        VARYING WS-IDX-DEPEND FROM 1 BY 1                                 
002410        UNTIL WS-IDX-DEPEND > LK-VAL-DEPEND-CANT-I                        
002420           OR LK-VAL-RECHAZADA.                                           
002430                                                                          
002440 1400-VALIDAR-DEPENDENCIAS-FIN.                                           
002450     EXIT.                                                                
002460*-----------------------------------------------------------------        
002470 1410-VALIDAR-UNA-DEPEND.                                                 
002480                                                                          
002490     IF LK-VAL-DEPEND-I (WS-IDX-DEPEND) < 1 OR                            
002500        LK-VAL-DEPEND-I (WS-IDX-DEPEND) > LK-VAL-TOTAL-TAREAS-I           
002510        MOVE 4                 TO WS-COD-ERROR-IDX                        
002520        PERFORM 1900-RECHAZAR                                             
002530           THRU 1900-RECHAZAR-FIN                                         
002540     ELSE                                                                 
002550        IF LK-VAL-DEPEND-I (WS-IDX-DEPEND) = LK-VAL-POSICION-I            
002560           MOVE 4              TO WS-COD-ERROR-IDX                        
002570           PERFORM 1900-RECHAZAR                                          
002580              THRU 1900-RECHAZAR-FIN                                      
002590        END-IF                                                            
002600     END-IF.                                                              
002610                                                                          
002620 1410-VALIDAR-UNA-DEPEND-FIN.                                             
002630     EXIT.                                                                
002640*-----------------------------------------------------------------        
002650 1900-RECHAZAR.                                                           
002660                                                                          
002670     SET LK-VAL-RECHAZADA         TO TRUE.                                
002680     MOVE WS-MSG-ERROR (WS-COD-ERROR-IDX)                                 
002690                                  TO LK-DES-ERROR-O.                      
002700                                                                          
002710     IF WS-DEBUG-ON                                                       
002720        DISPLAY 'TSKVALID - TASK ' LK-VAL-TASK-ID-O                       
002730                ' REJECTED, CODE ' WS-COD-ERROR-IDX                       
002740     END-IF.                                                              
002750                                                                          
002760 1900-RECHAZAR-FIN.                                                       
002770     EXIT.                                                                
002780*-----------------------------------------------------------------        
002790 END PROGRAM TSKVALID.                                                    
