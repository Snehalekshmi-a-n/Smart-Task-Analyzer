000100*-----------------------------------------------------------------        
000110* AUTHOR:        R. BALSIMELLI GARCIA                            *        
000120* INSTALLATION:  MERIDIAN DATA SERVICES - BATCH SYSTEMS UNIT     *        
000130* DATE-WRITTEN:  02 DEC 1987                                     *        
000140* DATE-COMPILED:                                                 *        
000150* SECURITY:      UNCLASSIFIED                                    *        
000160*-----------------------------------------------------------------        
000170* TSKSUGG  -  SMART TASK ANALYZER - TOP-N SUGGEST SELECTOR       *        
000180* RE-READS THE SAME TASK BATCH (TASKS-IN) AND CONTROL CARD       *        
000190* (PARAMS-IN) THAT TSKANLZ READS, RE-SCORES THE WHOLE BATCH      *        
000200* UNDER THE REQUESTED STRATEGY AND WRITES ONLY THE FIRST         *        
000210* SUGGEST-LIMIT RANKED TASKS TO SCORED-OUT/REPORT-OUT, PLUS THE  *        
000220* SUMMARY LINE FOR THE WHOLE BATCH.  DOES NOT SHARE STATE WITH   *        
000230* TSKANLZ - EACH RUN RE-READS THE INPUT FILES FRESH.  SCORING   *         
000240* PARAGRAPHS 2300-2800 ARE THE SAME FORMULAS AS TSKANLZ, KEPT   *         
000250* HERE AS A SEPARATE COPY RATHER THAN A THIRD CALLED MODULE,     *        
000260* CONSISTENT WITH HOW THIS SHOP KEEPS ITS SMALL CALLED           *        
000270* UTILITIES SINGLE-PURPOSE RATHER THAN BRANCHING ON A FLAG.      *        
000280*-----------------------------------------------------------------        
000290* CHANGE LOG                                                     *        
000300* 021287  RBG  TK-0140  ORIGINAL VERSION - LIMIT FIXED AT 3      *        
000310* 300124  SAU  TK-1471  SUGGEST-LIMIT NOW READ FROM PARAMS-IN,   *        
000320*                       0 RAISED TO 1, BLANK DEFAULTS TO 3       *        
000330* 030299  JMC  TK-0884  Y2K - RUN DATE WINDOWED FROM A 2-DIGIT   *        
000340*                       ACCEPT FROM DATE, 4-DIGIT YEAR ON EVERY  *        
000350*                       OUTPUT LINE                              *        
000360* 221204  SAU  TK-1390  EXPLANATION TEXT NOW SHOWS HOURS IN      *        
000370*                       MINIMAL FORM (3H, 2.5H - NO TRAILING     *        
000380*                       ZEROS)                                   *        
000390* 110609  SAU  TK-1503  DEPENDENCY RANGE CHECK MOVED OUT OF THE  *        
000400*                       READ-AHEAD LOOP INTO ITS OWN PASS AFTER  *        
000410*                       1200-CARGAR-TAREAS - A DEPENDENCY THAT   *        
000420*                       POINTED FORWARD TO A LATER CARD WAS      *        
000430*                       BEING REJECTED AGAINST THE PARTIAL       *        
000440*                       READ-AHEAD COUNT INSTEAD OF THE FINAL    *        
000450*                       BATCH SIZE (SAME FIX AS TSKANLZ)         *        
000460*-----------------------------------------------------------------        
000470 IDENTIFICATION DIVISION.                                                 
000480 PROGRAM-ID. TSKSUGG.                                                     
000490 AUTHOR. R. BALSIMELLI GARCIA.                                            
000500 INSTALLATION. MERIDIAN DATA SERVICES.                                    
000510 DATE-WRITTEN. 02 DEC 1987.                                               
000520 DATE-COMPILED.                                                           
000530 SECURITY. UNCLASSIFIED.                                                  
000540*-----------------------------------------------------------------        
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570 SPECIAL-NAMES.                                                           
000580     UPSI-0 IS WS-DEBUG-SWITCH ON STATUS IS WS-DEBUG-ON                   
000590                                OFF STATUS IS WS-DEBUG-OFF.               
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620                                                                          
000630     SELECT TASKS-IN                                                      
000640         ASSIGN TO TASKSIN                                                
000650         ORGANIZATION IS LINE SEQUENTIAL                                  
000660         FILE STATUS IS FS-TASKS-IN.                                      
000670                                                                          
000680     SELECT PARAMS-IN                                                     
000690         ASSIGN TO PARAMSIN                                               
000700         ORGANIZATION IS LINE SEQUENTIAL                                  
000710         FILE STATUS IS FS-PARAMS-IN.                                     
000720                                                                          
000730     SELECT SCORED-OUT                                                    
000740         ASSIGN TO SCOREOUT                                               
000750         ORGANIZATION IS LINE SEQUENTIAL                                  
000760         FILE STATUS IS FS-SCORED-OUT.                                    
000770                                                                          
000780     SELECT REPORT-OUT                                                    
000790         ASSIGN TO RPTOUT                                                 
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000810         FILE STATUS IS FS-REPORT-OUT.                                    
000820*-----------------------------------------------------------------        
000830 DATA DIVISION.                                                           
000840 FILE SECTION.                                                            
000850                                                                          
000860 FD TASKS-IN.                                                             
000870     COPY TSKENT.                                                         
000880                                                                          
000890 FD PARAMS-IN.                                                            
000900     COPY TSKPRM.                                                         
000910                                                                          
000920 FD SCORED-OUT.                                                           
000930 01 FD-SCORED-OUT-REG                PIC X(210).                          
000940                                                                          
000950 FD REPORT-OUT.                                                           
000960 01 FD-REPORT-OUT-REG                PIC X(152).                          
000970*-----------------------------------------------------------------        
000980 WORKING-STORAGE SECTION.                                                 
000990*    OUTPUT AND REPORT LAYOUTS - GENERIC RECORD-BUFFER TECHNIQUE,         
001000*    ONE GROUP MOVED IN AT A TIME AHEAD OF EACH WRITE.                    
001010     COPY TSKSAL.                                                         
001020*-----------------------------------------------------------------        
001030 01 FS-STATUS-AREA.                                                       
001040    05 FS-TASKS-IN                  PIC X(02).                            
001050       88 FS-TASKS-IN-OK                  VALUE '00'.                     
001060       88 FS-TASKS-IN-EOF                 VALUE '10'.                     
001070    05 FS-PARAMS-IN                 PIC X(02).                            
001080       88 FS-PARAMS-IN-OK                 VALUE '00'.                     
001090       88 FS-PARAMS-IN-EOF                VALUE '10'.                     
001100    05 FS-SCORED-OUT                PIC X(02).                            
001110       88 FS-SCORED-OUT-OK                VALUE '00'.                     
001120    05 FS-REPORT-OUT                PIC X(02).                            
001130       88 FS-REPORT-OUT-OK                VALUE '00'.                     
001140*-----------------------------------------------------------------        
001150*    RUN-DATE - CLASSIC 2-DIGIT ACCEPT, WINDOWED BY HAND SO THE           
001160*    REPORT HEADER ALWAYS SHOWS A FULL 4-DIGIT YEAR.  (REDEFINES          
001170*    NO. 1)                                                               
001180 01 WS-FECHA-SISTEMA                 PIC 9(06).                           
001190 01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                        
001200    05 WS-FS-ANIO-2D                 PIC 9(02).                           
001210    05 WS-FS-MES                     PIC 9(02).                           
001220    05 WS-FS-DIA                     PIC 9(02).                           
001230 01 WS-FECHA-CORRIDA.                                                     
001240    05 WS-FC-ANIO                    PIC 9(04) COMP.                      
001250    05 WS-FC-MES                     PIC 9(02) COMP.                      
001260    05 WS-FC-DIA                     PIC 9(02) COMP.                      
001270*-----------------------------------------------------------------        
001280*    THE BATCH WORKING TABLE - ONE ROW PER TASK, PRACTICAL CAP            
001290*    100 TASKS PER RUN.                                                   
001300 01 WS-TABLA-TAREAS.                                                      
001310    05 WS-TAB-TAREA OCCURS 100 TIMES.                                     
001320       10 WS-TAB-TASK-ID             PIC 9(04).                           
001330       10 WS-TAB-TITLE                PIC X(40).                          
001340       10 WS-TAB-DUE-ANIO             PIC 9(04).                          
001350       10 WS-TAB-DUE-MES              PIC 9(02).                          
001360       10 WS-TAB-DUE-DIA              PIC 9(02).                          
001370       10 WS-TAB-DUE-PRES-SW          PIC X(01).                          
001380          88 WS-TAB-HAY-VENCIMIENTO        VALUE 'Y'.                     
001390       10 WS-TAB-EST-HOURS            PIC 9(03)V9(02).                    
001400       10 WS-TAB-IMPORTANCE           PIC 9(02).                          
001410       10 WS-TAB-DEP-COUNT            PIC 9(02).                          
001420       10 WS-TAB-DEPEND OCCURS 10 TIMES                                   
001430                         PIC 9(04).                                       
001440       10 WS-TAB-NUM-DEPENDENTS       PIC 9(04).                          
001450       10 WS-TAB-CYCLE-SW             PIC X(01).                          
001460          88 WS-TAB-EN-CICLO               VALUE 'Y'.                     
001470       10 WS-TAB-URGENCY              PIC 9V9(04).                        
001480       10 WS-TAB-IMPORT-NORM          PIC 9V9(04).                        
001490       10 WS-TAB-QUICK-WIN            PIC 9V9(04).                        
001500       10 WS-TAB-DEP-SCORE            PIC 9V9(04).                        
001510       10 WS-TAB-DAYS-LEFT-PRES-SW    PIC X(01).                          
001520       10 WS-TAB-DAYS-LEFT            PIC S9(05).                         
001530       10 WS-TAB-SCORE                PIC 9(03)V9(02).                    
001540       10 WS-TAB-EXPLICACION          PIC X(120).                         
001550       10 FILLER                      PIC X(05).                          
001560*-----------------------------------------------------------------        
001570 01 WS-ORDEN-RANKING.                                                     
001580    05 WS-ORDEN OCCURS 100 TIMES     PIC 9(04) COMP.                      
001590 01 WS-CONTADORES.                                                        
001600    05 WS-NUM-TAREAS                 PIC 9(04) COMP VALUE 0.              
001610    05 WS-MAX-DEP                    PIC 9(04) COMP VALUE 0.              
001620    05 WS-IX                         PIC 9(04) COMP.                      
001630    05 WS-IY                         PIC 9(04) COMP.                      
001640    05 WS-IK                         PIC 9(04) COMP.                      
001650    05 WS-SORT-I                     PIC 9(04) COMP.                      
001660    05 WS-SORT-J                     PIC 9(04) COMP.                      
001670    05 WS-ORDEN-TEMP                 PIC 9(04) COMP.                      
001680    05 WS-SUMA-SCORE                 PIC 9(07)V99 COMP.                   
001690    05 WS-LIMITE-SUGERIDO            PIC 9(04) COMP VALUE 3.              
001700    05 WS-TOPE-ESCRITURA             PIC 9(04) COMP VALUE 0.              
001710 01 WS-SWITCHES.                                                          
001720    05 WS-BATCH-VACIO-SW             PIC X(01) VALUE 'N'.                 
001730       88 WS-BATCH-VACIO                  VALUE 'Y'.                      
001740    05 WS-BATCH-RECHAZADO-SW         PIC X(01) VALUE 'N'.                 
001750       88 WS-BATCH-RECHAZADO              VALUE 'Y'.                      
001760*-----------------------------------------------------------------        
001770*    LOCAL LINKAGE-SHAPED WORK AREAS FOR THE TWO CALLED                   
001780*    SUBROUTINES.                                                         
001790 01 WS-CALL-VALIDAR.                                                      
001800    05 WS-CV-POSICION-I              PIC 9(04).                           
001810    05 WS-CV-TOTAL-I                 PIC 9(04).                           
001820*    TSKVALID PASS SELECTOR - MUST MIRROR LK-VAL-FASE-I EXACTLY.          
001830*    (TK-1503)                                                            
001840    05 WS-CV-FASE-I                  PIC X(01).                           
001850       88 WS-CV-FASE-CARGA                VALUE '1'.                      
001860       88 WS-CV-FASE-DEPEND               VALUE '2'.                      
001870    05 WS-CV-TITULO-I                PIC X(40).                           
001880    05 WS-CV-HORAS-I                 PIC 9(03)V9(02).                     
001890    05 WS-CV-IMPORTANCIA-I           PIC 9(02).                           
001900    05 WS-CV-DEP-CANT-I              PIC 9(02).                           
001910    05 WS-CV-DEP-I OCCURS 10 TIMES   PIC 9(04).                           
001920    05 WS-CV-TASK-ID-O               PIC 9(04).                           
001930    05 WS-CV-TITULO-O                PIC X(40).                           
001940    05 WS-CV-HORAS-O                 PIC 9(03)V9(02).                     
001950    05 WS-CV-IMPORTANCIA-O           PIC 9(02).                           
001960    05 WS-CV-COD-ERROR-O             PIC X(01).                           
001970       88 WS-CV-RECHAZADA                 VALUE 'Y'.                      
001980    05 WS-CV-DES-ERROR-O             PIC X(60).                           
001990 01 WS-CALL-URGENCIA.                                                     
002000    05 WS-CU-VENC-ANIO-I             PIC 9(04).                           
002010    05 WS-CU-VENC-MES-I              PIC 9(02).                           
002020    05 WS-CU-VENC-DIA-I              PIC 9(02).                           
002030    05 WS-CU-VENC-PRES-I             PIC X(01).                           
002040       88 WS-CU-HAY-VENCIMIENTO           VALUE 'Y'.                      
002050    05 WS-CU-HOY-ANIO-I              PIC 9(04).                           
002060    05 WS-CU-HOY-MES-I               PIC 9(02).                           
002070    05 WS-CU-HOY-DIA-I               PIC 9(02).                           
002080    05 WS-CU-DIAS-REST-O             PIC S9(05).                          
002090    05 WS-CU-DIAS-REST-PRES-O        PIC X(01).                           
002100    05 WS-CU-URGENCIA-O              PIC 9V9(04).                         
002110*-----------------------------------------------------------------        
002120*    DEPENDENCY-CYCLE DETECTION - EXPLICIT STACK TABLE STANDS IN          
002130*    FOR RECURSION, WHICH THIS COMPILER DOES NOT SUPPORT.                 
002140 01 WS-GRAFO-CICLOS.                                                      
002150    05 WS-VISITADO OCCURS 100 TIMES  PIC X(01).                           
002160    05 WS-EN-PILA  OCCURS 100 TIMES  PIC X(01).                           
002170 01 WS-PILA-DFS.                                                          
002180    05 WS-PILA-NODO OCCURS 100 TIMES PIC 9(04) COMP.                      
002190    05 WS-PILA-HIJO OCCURS 100 TIMES PIC 9(04) COMP.                      
002200 77 WS-PILA-TOPE                     PIC 9(04) COMP VALUE 0.              
002210 77 WS-DFS-TOP                       PIC 9(04) COMP.                      
002220 01 WS-HIJO-BUSQUEDA.                                                     
002230    05 WS-HIJO-ENCONTRADO-SW         PIC X(01).                           
002240       88 WS-HIJO-ENCONTRADO              VALUE 'Y'.                      
002250    05 WS-HIJO-CANDIDATO             PIC 9(04) COMP.                      
002260*-----------------------------------------------------------------        
002270*    SCORING WORK FIELDS.                                                 
002280 77 WS-PUNTAJE-BASE                  PIC 9V9(04).                         
002290 77 WS-HORAS-CAPADAS                 PIC 9(03)V9(02).                     
002300*-----------------------------------------------------------------        
002310*    EXPLANATION-STRING WORK AREA - BUILT PART BY PART, THEN              
002320*    STRUNG TOGETHER WITH '; ' SEPARATORS.                                
002330 01 WS-EXP-AREA.                                                          
002340    05 WS-EXP-PARTE-1                PIC X(50).                           
002350    05 WS-EXP-PARTE-2                PIC X(15).                           
002360    05 WS-EXP-PARTE-3                PIC X(30).                           
002370    05 WS-EXP-PARTE-4                PIC X(30).                           
002380    05 WS-EXP-PARTE-5                PIC X(30).                           
002390    05 WS-EXP-DESC-URG               PIC X(18).                           
002400    05 WS-EXP-DUE-TEXTO              PIC X(28).                           
002410    05 WS-EXP-PTR                    PIC 9(03) COMP.                      
002420*    SMALL NUMBER-TO-TEXT HELPER - USED FOR "N DAY(S)" AND                
002430*    "N OTHER TASK(S)".  (REDEFINES NO. 2 - SHOWS THE EDITED              
002440*    5-DIGIT FIELD AS A FLAT 6-BYTE STRING FOR THE SCAN LOOP)             
002450 77 WS-9100-ENTRADA                  PIC 9(05) COMP.                      
002460 01 WS-9100-EDITADO                  PIC ZZZZ9.                           
002470 01 WS-9100-EDITADO-R REDEFINES WS-9100-EDITADO.                          
002480    05 WS-9100-EDITADO-X OCCURS 5 TIMES                                   
002490                          PIC X(01).                                      
002500 77 WS-9100-IDX                      PIC 9(02) COMP.                      
002510 77 WS-9100-SALIDA                   PIC X(06).                           
002520*    MINIMAL-FORM HOURS HELPER (3H, 2.5H - NO TRAILING ZEROS).            
002530*    (REDEFINES NO. 3)                                                    
002540 01 WS-9200-HORAS-FMT                PIC 9(03)V9(02).                     
002550 01 WS-9200-HORAS-FMT-R REDEFINES WS-9200-HORAS-FMT.                      
002560    05 WS-9200-ENTERO                PIC 9(03).                           
002570    05 WS-9200-DECIMAL.                                                   
002580       10 WS-9200-DEC-1              PIC 9(01).                           
002590       10 WS-9200-DEC-2              PIC 9(01).                           
002600 77 WS-9200-ENTERO-EDIT              PIC ZZ9.                             
002610 77 WS-9200-ENTERO-IDX               PIC 9(02) COMP.                      
002620 77 WS-9200-SALIDA                   PIC X(10).                           
002630*-----------------------------------------------------------------        
002640 LINKAGE SECTION.                                                         
002650*-----------------------------------------------------------------        
002660 PROCEDURE DIVISION.                                                      
002670*-----------------------------------------------------------------        
002680                                                                          
002690     PERFORM 1000-INICIAR-PROGRAMA                                        
002700        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
002710                                                                          
002720     IF NOT WS-BATCH-RECHAZADO                                            
002730        PERFORM 2000-PROCESAR-PROGRAMA                                    
002740           THRU 2000-PROCESAR-PROGRAMA-FIN                                
002750     END-IF.                                                              
002760                                                                          
002770     PERFORM 3000-FINALIZAR-PROGRAMA                                      
002780        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
002790                                                                          
002800     STOP RUN.                                                            
002810*-----------------------------------------------------------------        
002820 1000-INICIAR-PROGRAMA.                                                   
002830                                                                          
002840     PERFORM 1100-ABRIR-ARCHIVOS                                          
002850        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
002860                                                                          
002870     ACCEPT WS-FECHA-SISTEMA          FROM DATE.                          
002880     IF WS-FS-ANIO-2D < 50                                                
002890        COMPUTE WS-FC-ANIO = 2000 + WS-FS-ANIO-2D                         
002900     ELSE                                                                 
002910        COMPUTE WS-FC-ANIO = 1900 + WS-FS-ANIO-2D                         
002920     END-IF.                                                              
002930     MOVE WS-FS-MES                   TO WS-FC-MES.                       
002940     MOVE WS-FS-DIA                   TO WS-FC-DIA.                       
002950                                                                          
002960     IF NOT WS-BATCH-RECHAZADO                                            
002970        PERFORM 1200-CARGAR-TAREAS                                        
002980           THRU 1200-CARGAR-TAREAS-FIN                                    
002990     END-IF.                                                              
003000                                                                          
003010     IF NOT WS-BATCH-VACIO AND NOT WS-BATCH-RECHAZADO                     
003020        PERFORM 1230-VALIDAR-DEPENDENCIAS-LOTE                            
003030           THRU 1230-VALIDAR-DEPENDENCIAS-LOTE-FIN                        
003040     END-IF.                                                              
003050                                                                          
003060     IF NOT WS-BATCH-VACIO AND NOT WS-BATCH-RECHAZADO                     
003070        PERFORM 2110-VALIDAR-LIMITE                                       
003080           THRU 2110-VALIDAR-LIMITE-FIN                                   
003090        PERFORM 2120-VALIDAR-ESTRATEGIA                                   
003100           THRU 2120-VALIDAR-ESTRATEGIA-FIN                               
003110     END-IF.                                                              
003120                                                                          
003130 1000-INICIAR-PROGRAMA-FIN.                                               
003140     EXIT.                                                                
003150*-----------------------------------------------------------------        
003160*    THE SUGGEST RUN NEEDS A PRIOR, ALREADY-SCORABLE BATCH ON             
003170*    TASKS-IN.  IF IT WILL NOT EVEN OPEN, THERE IS NOTHING TO             
003180*    SUGGEST FROM - TREATED AS A REJECTED RUN, NOT A SYSTEM               
003190*    ABEND, SO 3000-FINALIZAR-PROGRAMA STILL RUNS.                        
003200 1100-ABRIR-ARCHIVOS.                                                     
003210                                                                          
003220     OPEN INPUT  TASKS-IN.                                                
003230     OPEN INPUT  PARAMS-IN.                                               
003240     OPEN OUTPUT SCORED-OUT.                                              
003250     OPEN OUTPUT REPORT-OUT.                                              
003260                                                                          
003270     IF NOT FS-TASKS-IN-OK                                                
003280        SET WS-BATCH-RECHAZADO        TO TRUE                             
003290        DISPLAY 'TSKSUGG - NO ANALYSIS AVAILABLE - TASKS-IN '             
003300                'WILL NOT OPEN, STATUS ' FS-TASKS-IN                      
003310     END-IF.                                                              
003320                                                                          
003330     READ PARAMS-IN INTO WS-PRM-CONTROL-REG.                              
003340     IF FS-PARAMS-IN-OK                                                   
003350        CONTINUE                                                          
003360     ELSE                                                                 
003370        MOVE SPACES                   TO WS-PRM-STRATEGY                  
003380        MOVE ZERO                     TO WS-PRM-SUGGEST-LIMIT             
003390     END-IF.                                                              
003400                                                                          
003410 1100-ABRIR-ARCHIVOS-FIN.                                                 
003420     EXIT.                                                                
003430*-----------------------------------------------------------------        
003440*    READ-AHEAD LOOP - LOADS THE WHOLE BATCH INTO                         
003450*    WS-TABLA-TAREAS, CALLING TSKVALID (FASE 1) ONCE PER CARD TO          
003460*    TRIM/DEFAULT TITLE, HOURS AND IMPORTANCE.  DEPENDENCY RANGE          
003470*    CHECKING WAITS FOR 1230- BELOW, ONCE THE FINAL BATCH SIZE IS         
003480*    KNOWN (TK-1503).  A BATCH THAT COMES UP EMPTY MEANS "NO              
003490*    ANALYSIS AVAILABLE" - THE SAME MESSAGE AS THE OPEN-FAILURE           
003500*    CASE ABOVE.                                                          
003510 1200-CARGAR-TAREAS.                                                      
003520                                                                          
003530     PERFORM 1210-LEER-TAREA                                              
003540        THRU 1210-LEER-TAREA-FIN                                          
003550        UNTIL FS-TASKS-IN-EOF                                             
003560           OR WS-BATCH-RECHAZADO.                                         
003570                                                                          
003580     IF WS-NUM-TAREAS = 0                                                 
003590        SET WS-BATCH-VACIO           TO TRUE                              
003600        DISPLAY 'TSKSUGG - NO ANALYSIS AVAILABLE - EMPTY BATCH'           
003610     END-IF.                                                              
003620                                                                          
003630 1200-CARGAR-TAREAS-FIN.                                                  
003640     EXIT.                                                                
003650*-----------------------------------------------------------------        
003660 1210-LEER-TAREA.                                                         
003670                                                                          
003680     READ TASKS-IN INTO WS-ENT-TASK-REG.                                  
003690                                                                          
003700     IF FS-TASKS-IN-EOF                                                   
003710        GO TO 1210-LEER-TAREA-FIN                                         
003720     END-IF.                                                              
003730                                                                          
003740     IF NOT FS-TASKS-IN-OK                                                
003750        DISPLAY 'TSKSUGG - ERROR READING TASKS-IN, STATUS '               
003760                FS-TASKS-IN                                               
003770        STOP RUN                                                          
003780     END-IF.                                                              
003790                                                                          
003800     ADD 1                            TO WS-NUM-TAREAS.                   
003810     MOVE WS-ENT-TASK-TITLE   TO WS-CV-TITULO-I (WS-NUM-TAREAS).          
003820     MOVE WS-ENT-EST-HOURS    TO WS-CV-HORAS-I.                           
003830     MOVE WS-ENT-IMPORTANCE   TO WS-CV-IMPORTANCIA-I.                     
003840     MOVE WS-ENT-DEP-COUNT    TO WS-CV-DEP-CANT-I.                        
003850     MOVE WS-ENT-DUE-YEAR                                                 
003860                       TO WS-TAB-DUE-ANIO (WS-NUM-TAREAS).                
003870     MOVE WS-ENT-DUE-MONTH                                                
003880                       TO WS-TAB-DUE-MES (WS-NUM-TAREAS).                 
003890     MOVE WS-ENT-DUE-DAY                                                  
003900                       TO WS-TAB-DUE-DIA (WS-NUM-TAREAS).                 
003910     IF WS-ENT-DUE-DATE = SPACES OR WS-ENT-DUE-DATE = ZEROS               
003920        MOVE 'N' TO WS-TAB-DUE-PRES-SW (WS-NUM-TAREAS)                    
003930     ELSE                                                                 
003940        MOVE 'Y' TO WS-TAB-DUE-PRES-SW (WS-NUM-TAREAS)                    
003950     END-IF.                                                              
003960                                                                          
003970     MOVE WS-NUM-TAREAS               TO WS-CV-POSICION-I.                
003980     SET WS-CV-FASE-CARGA             TO TRUE.                            
003990     CALL 'TSKVALID' USING WS-CALL-VALIDAR.                               
004000                                                                          
004010     IF WS-CV-RECHAZADA                                                   
004020        SET WS-BATCH-RECHAZADO        TO TRUE                             
004030        DISPLAY 'TSKSUGG - REJECTED TASK '                                
004040                WS-NUM-TAREAS ' - ' WS-CV-DES-ERROR-O                     
004050     ELSE                                                                 
004060        MOVE WS-CV-TASK-ID-O                                              
004070                  TO WS-TAB-TASK-ID (WS-NUM-TAREAS)                       
004080        MOVE WS-CV-TITULO-O                                               
004090                  TO WS-TAB-TITLE (WS-NUM-TAREAS)                         
004100        MOVE WS-CV-HORAS-O                                                
004110                  TO WS-TAB-EST-HOURS (WS-NUM-TAREAS)                     
004120        MOVE WS-CV-IMPORTANCIA-O                                          
004130                  TO WS-TAB-IMPORTANCE (WS-NUM-TAREAS)                    
004140        MOVE WS-ENT-DEP-COUNT                                             
004150                  TO WS-TAB-DEP-COUNT (WS-NUM-TAREAS)                     
004160        PERFORM 1217-COPIAR-DEP-TABLA                                     
004170           THRU 1217-COPIAR-DEP-TABLA-FIN                                 
004180           VARYING WS-IK FROM 1 BY 1                                      
004190           UNTIL WS-IK > WS-ENT-DEP-COUNT                                 
004200     END-IF.                                                              
004210                                                                          
004220 1210-LEER-TAREA-FIN.                                                     
004230     EXIT.                                                                
004240*-----------------------------------------------------------------        
004250 1217-COPIAR-DEP-TABLA.                                                   
004260                                                                          
004270     MOVE WS-ENT-DEPEND-ID (WS-IK)                                        
004280        TO WS-TAB-DEPEND (WS-NUM-TAREAS WS-IK).                           
004290                                                                          
004300 1217-COPIAR-DEP-TABLA-FIN.                                               
004310     EXIT.                                                                
004320*-----------------------------------------------------------------        
004330*    SECOND PASS OVER THE LOADED BATCH (TK-1503) - WS-NUM-TAREAS          
004340*    IS NOW FINAL, SO EACH TASK'S DEPENDENCY LIST CAN BE RANGE-           
004350*    CHECKED AGAINST THE TRUE BATCH SIZE INSTEAD OF THE READ-             
004360*    AHEAD COUNT 1210- SAW WHILE THAT CARD WAS BEING READ.                
004370 1230-VALIDAR-DEPENDENCIAS-LOTE.                                          
004380                                                                          
004390     PERFORM 1235-VALIDAR-DEPEND-TAREA                                    
004400        THRU 1235-VALIDAR-DEPEND-TAREA-FIN                                
004410        VARYING WS-IX FROM 1 BY 1                                         
004420        UNTIL WS-IX > WS-NUM-TAREAS                                       
004430           OR WS-BATCH-RECHAZADO.                                         
004440                                                                          
004450 1230-VALIDAR-DEPENDENCIAS-LOTE-FIN.                                      
004460     EXIT.                                                                
004470*-----------------------------------------------------------------        
004480 1235-VALIDAR-DEPEND-TAREA.                                               
004490                                                                          
004500     MOVE WS-IX                       TO WS-CV-POSICION-I.                
004510     MOVE WS-NUM-TAREAS                TO WS-CV-TOTAL-I.                  
004520     SET WS-CV-FASE-DEPEND             TO TRUE.                           
004530     MOVE WS-TAB-DEP-COUNT (WS-IX)      TO WS-CV-DEP-CANT-I.              
004540     PERFORM 1237-COPIAR-DEP-LOTE                                         
004550        THRU 1237-COPIAR-DEP-LOTE-FIN                                     
004560        VARYING WS-IK FROM 1 BY 1                                         
004570        UNTIL WS-IK > WS-CV-DEP-CANT-I.                                   
004580                                                                          
004590     CALL 'TSKVALID' USING WS-CALL-VALIDAR.                               
004600                                                                          
004610     IF WS-CV-RECHAZADA                                                   
004620        SET WS-BATCH-RECHAZADO        TO TRUE                             
004630        DISPLAY 'TSKSUGG - REJECTED TASK '                                
004640                WS-IX ' - ' WS-CV-DES-ERROR-O                             
004650     END-IF.                                                              
004660                                                                          
004670 1235-VALIDAR-DEPEND-TAREA-FIN.                                           
004680     EXIT.                                                                
004690*-----------------------------------------------------------------        
004700 1237-COPIAR-DEP-LOTE.                                                    
004710                                                                          
004720     MOVE WS-TAB-DEPEND (WS-IX WS-IK)  TO WS-CV-DEP-I (WS-IK).            
004730                                                                          
004740 1237-COPIAR-DEP-LOTE-FIN.                                                
004750     EXIT.                                                                
004760*-----------------------------------------------------------------        
004770*    BLANK CARD DEFAULTS TO 3; AN ENTERED 0 IS RAISED TO 1; ANY           
004780*    VALUE THAT WILL NOT PASS THE NUMERIC CLASS TEST REJECTS THE          
004790*    RUN (TK-1471).                                                       
004800 2110-VALIDAR-LIMITE.                                                     
004810                                                                          
004820     IF WS-PRM-LIMITE-BLANCO                                              
004830        MOVE 3                        TO WS-LIMITE-SUGERIDO               
004840     ELSE                                                                 
004850        IF WS-PRM-SUGGEST-LIMIT NOT NUMERIC                               
004860           SET WS-BATCH-RECHAZADO     TO TRUE                             
004870           DISPLAY 'TSKSUGG - INVALID SUGGEST LIMIT: '                    
004880                   WS-PRM-SUGGEST-LIMIT-R                                 
004890        ELSE                                                              
004900           IF WS-PRM-SUGGEST-LIMIT = ZERO                                 
004910              MOVE 1                  TO WS-LIMITE-SUGERIDO               
004920           ELSE                                                           
004930              MOVE WS-PRM-SUGGEST-LIMIT TO WS-LIMITE-SUGERIDO             
004940           END-IF                                                         
004950        END-IF                                                            
004960     END-IF.                                                              
004970                                                                          
004980 2110-VALIDAR-LIMITE-FIN.                                                 
004990     EXIT.                                                                
005000*-----------------------------------------------------------------        
005010*    BLANK/INVALID STRATEGY DEFAULTS TO SMART_BALANCE; ANY OTHER          
005020*    NON-BLANK VALUE THAT IS NOT ONE OF THE FOUR NAMES REJECTS            
005030*    THE RUN.                                                             
005040 2120-VALIDAR-ESTRATEGIA.                                                 
005050                                                                          
005060     IF WS-PRM-ESTRAT-BLANK                                               
005070        MOVE 'smart_balance'          TO WS-PRM-STRATEGY                  
005080     ELSE                                                                 
005090        IF WS-PRM-ESTRAT-FASTEST  OR WS-PRM-ESTRAT-IMPACTO                
005100        OR WS-PRM-ESTRAT-DEADLINE OR WS-PRM-ESTRAT-BALANCE                
005110           CONTINUE                                                       
005120        ELSE                                                              
005130           SET WS-BATCH-RECHAZADO     TO TRUE                             
005140           DISPLAY 'TSKSUGG - INVALID STRATEGY: '                         
005150                   WS-PRM-STRATEGY                                        
005160        END-IF                                                            
005170     END-IF.                                                              
005180                                                                          
005190 2120-VALIDAR-ESTRATEGIA-FIN.                                             
005200     EXIT.                                                                
005210*-----------------------------------------------------------------        
005220 2000-PROCESAR-PROGRAMA.                                                  
005230                                                                          
005240     PERFORM 2300-ARMAR-GRAFO-DEPEND                                      
005250        THRU 2300-ARMAR-GRAFO-DEPEND-FIN.                                 
005260                                                                          
005270     PERFORM 2400-DETECTAR-CICLOS                                         
005280        THRU 2400-DETECTAR-CICLOS-FIN.                                    
005290                                                                          
005300     PERFORM 2500-CALCULAR-PUNTAJE                                        
005310        THRU 2500-CALCULAR-PUNTAJE-FIN                                    
005320        VARYING WS-IX FROM 1 BY 1                                         
005330        UNTIL WS-IX > WS-NUM-TAREAS.                                      
005340                                                                          
005350     PERFORM 2700-ORDENAR-TAREAS                                          
005360        THRU 2700-ORDENAR-TAREAS-FIN.                                     
005370                                                                          
005380     PERFORM 2800-ARMAR-RESUMEN                                           
005390        THRU 2800-ARMAR-RESUMEN-FIN.                                      
005400                                                                          
005410*    THE SUGGEST RUN NEVER WRITES MORE THAN THE NORMALIZED                
005420*    LIMIT, EVEN WHEN THE BATCH HOLDS MORE TASKS THAN THAT.               
005430     IF WS-LIMITE-SUGERIDO > WS-NUM-TAREAS                                
005440        MOVE WS-NUM-TAREAS            TO WS-TOPE-ESCRITURA                
005450     ELSE                                                                 
005460        MOVE WS-LIMITE-SUGERIDO       TO WS-TOPE-ESCRITURA                
005470     END-IF.                                                              
005480                                                                          
005490     PERFORM 2900-GRABAR-SALIDA                                           
005500        THRU 2900-GRABAR-SALIDA-FIN.                                      
005510                                                                          
005520     PERFORM 2950-IMPRIMIR-REPORTE                                        
005530        THRU 2950-IMPRIMIR-REPORTE-FIN.                                   
005540                                                                          
005550 2000-PROCESAR-PROGRAMA-FIN.                                              
005560     EXIT.                                                                
005570*-----------------------------------------------------------------        
005580*    FOR EACH TASK, INCREMENT NUM-DEPENDENTS ON EVERY TASK IT             
005590*    DEPENDS ON, AND CARRY THE HIGHEST COUNT SEEN AS MAX-DEP.             
005600 2300-ARMAR-GRAFO-DEPEND.                                                 
005610                                                                          
005620     PERFORM 2305-PROCESAR-FILA-GRAFO                                     
005630        THRU 2305-PROCESAR-FILA-GRAFO-FIN                                 
005640        VARYING WS-IX FROM 1 BY 1                                         
005650        UNTIL WS-IX > WS-NUM-TAREAS.                                      
005660                                                                          
005670 2300-ARMAR-GRAFO-DEPEND-FIN.                                             
005680     EXIT.                                                                
005690*-----------------------------------------------------------------        
005700 2305-PROCESAR-FILA-GRAFO.                                                
005710                                                                          
005720     PERFORM 2310-SUMAR-DEPENDIENTE                                       
005730        THRU 2310-SUMAR-DEPENDIENTE-FIN                                   
005740        VARYING WS-IK FROM 1 BY 1                                         
005750        UNTIL WS-IK > WS-TAB-DEP-COUNT (WS-IX).                           
005760                                                                          
005770 2305-PROCESAR-FILA-GRAFO-FIN.                                            
005780     EXIT.                                                                
005790*-----------------------------------------------------------------        
005800 2310-SUMAR-DEPENDIENTE.                                                  
005810                                                                          
005820     ADD 1 TO WS-TAB-NUM-DEPENDENTS                                       
005830                 (WS-TAB-DEPEND (WS-IX WS-IK)).                           
005840     IF WS-TAB-NUM-DEPENDENTS (WS-TAB-DEPEND (WS-IX WS-IK))               
005850        > WS-MAX-DEP                                                      
005860        MOVE WS-TAB-NUM-DEPENDENTS (WS-TAB-DEPEND (WS-IX WS-IK))          
005870           TO WS-MAX-DEP                                                  
005880     END-IF.                                                              
005890                                                                          
005900 2310-SUMAR-DEPENDIENTE-FIN.                                              
005910     EXIT.                                                                
005920*-----------------------------------------------------------------        
005930*    ITERATIVE DFS OVER THE EDGE GRAPH (D -> DEPENDENT), USING            
005940*    AN EXPLICIT STACK TABLE IN PLACE OF RECURSION.  WHEN A BACK          
005950*    EDGE HITS A NODE STILL ON THE STACK, EVERY NODE CURRENTLY            
005960*    ON THE STACK IS FLAGGED - THIS DELIBERATELY OVER-FLAGS               
005970*    NODES ON THE PATH INTO THE CYCLE, NOT JUST THE CYCLE ITSELF.         
005980 2400-DETECTAR-CICLOS.                                                    
005990                                                                          
006000     PERFORM 2405-INICIALIZAR-NODO                                        
006010        THRU 2405-INICIALIZAR-NODO-FIN                                    
006020        VARYING WS-IX FROM 1 BY 1                                         
006030        UNTIL WS-IX > WS-NUM-TAREAS.                                      
006040                                                                          
006050     PERFORM 2415-DFS-SI-NO-VISITADO                                      
006060        THRU 2415-DFS-SI-NO-VISITADO-FIN                                  
006070        VARYING WS-IX FROM 1 BY 1                                         
006080        UNTIL WS-IX > WS-NUM-TAREAS.                                      
006090                                                                          
006100 2400-DETECTAR-CICLOS-FIN.                                                
006110     EXIT.                                                                
006120*-----------------------------------------------------------------        
006130 2405-INICIALIZAR-NODO.                                                   
006140                                                                          
006150     MOVE 'N' TO WS-VISITADO (WS-IX).                                     
006160     MOVE 'N' TO WS-EN-PILA  (WS-IX).                                     
006170                                                                          
006180 2405-INICIALIZAR-NODO-FIN.                                               
006190     EXIT.                                                                
006200*-----------------------------------------------------------------        
006210 2415-DFS-SI-NO-VISITADO.                                                 
006220                                                                          
006230     IF WS-VISITADO (WS-IX) = 'N'                                         
006240        PERFORM 2410-DFS-DESDE                                            
006250           THRU 2410-DFS-DESDE-FIN                                        
006260     END-IF.                                                              
006270                                                                          
006280 2415-DFS-SI-NO-VISITADO-FIN.                                             
006290     EXIT.                                                                
006300*-----------------------------------------------------------------        
006310 2410-DFS-DESDE.                                                          
006320                                                                          
006330     MOVE 1                           TO WS-PILA-TOPE.                    
006340     MOVE WS-IX          TO WS-PILA-NODO (WS-PILA-TOPE).                  
006350     MOVE 0               TO WS-PILA-HIJO (WS-PILA-TOPE).                 
006360     MOVE 'Y'          TO WS-VISITADO (WS-IX).                            
006370     MOVE 'Y'          TO WS-EN-PILA  (WS-IX).                            
006380                                                                          
006390     PERFORM 2450-DFS-VISITAR                                             
006400        THRU 2450-DFS-VISITAR-FIN                                         
006410        UNTIL WS-PILA-TOPE = 0.                                           
006420                                                                          
006430 2410-DFS-DESDE-FIN.                                                      
006440     EXIT.                                                                
006450*-----------------------------------------------------------------        
006460 2450-DFS-VISITAR.                                                        
006470                                                                          
006480     MOVE WS-PILA-NODO (WS-PILA-TOPE) TO WS-DFS-TOP.                      
006490     PERFORM 2440-BUSCAR-SIGUIENTE-HIJO                                   
006500        THRU 2440-BUSCAR-SIGUIENTE-HIJO-FIN.                              
006510                                                                          
006520     IF NOT WS-HIJO-ENCONTRADO                                            
006530        MOVE 'N' TO WS-EN-PILA (WS-DFS-TOP)                               
006540        SUBTRACT 1 FROM WS-PILA-TOPE                                      
006550     ELSE                                                                 
006560        MOVE WS-HIJO-CANDIDATO                                            
006570                     TO WS-PILA-HIJO (WS-PILA-TOPE)                       
006580        IF WS-EN-PILA (WS-HIJO-CANDIDATO) = 'Y'                           
006590           PERFORM 2460-MARCAR-CICLO                                      
006600              THRU 2460-MARCAR-CICLO-FIN                                  
006610        ELSE                                                              
006620           IF WS-VISITADO (WS-HIJO-CANDIDATO) = 'N'                       
006630              MOVE 'Y' TO WS-VISITADO (WS-HIJO-CANDIDATO)                 
006640              MOVE 'Y' TO WS-EN-PILA  (WS-HIJO-CANDIDATO)                 
006650              ADD 1    TO WS-PILA-TOPE                                    
006660              MOVE WS-HIJO-CANDIDATO                                      
006670                        TO WS-PILA-NODO (WS-PILA-TOPE)                    
006680              MOVE 0    TO WS-PILA-HIJO (WS-PILA-TOPE)                    
006690           END-IF                                                         
006700        END-IF                                                            
006710     END-IF.                                                              
006720                                                                          
006730 2450-DFS-VISITAR-FIN.                                                    
006740     EXIT.                                                                
006750*-----------------------------------------------------------------        
006760*    SCANS TASK ROWS AFTER THE LAST ONE TESTED FOR THIS STACK             
006770*    FRAME, LOOKING FOR THE NEXT ONE THAT NAMES WS-DFS-TOP AS A           
006780*    DEPENDENCY (I.E. THE NEXT SUCCESSOR IN THE D -> DEPENDENT            
006790*    EDGE GRAPH).                                                         
006800 2440-BUSCAR-SIGUIENTE-HIJO.                                              
006810                                                                          
006820     MOVE 'N'                         TO WS-HIJO-ENCONTRADO-SW.           
006830     COMPUTE WS-HIJO-CANDIDATO =                                          
006840             WS-PILA-HIJO (WS-PILA-TOPE) + 1.                             
006850                                                                          
006860     PERFORM 2445-PROBAR-CANDIDATO                                        
006870        THRU 2445-PROBAR-CANDIDATO-FIN                                    
006880        UNTIL WS-HIJO-CANDIDATO > WS-NUM-TAREAS                           
006890           OR WS-HIJO-ENCONTRADO.                                         
006900                                                                          
006910 2440-BUSCAR-SIGUIENTE-HIJO-FIN.                                          
006920     EXIT.                                                                
006930*-----------------------------------------------------------------        
006940 2445-PROBAR-CANDIDATO.                                                   
006950                                                                          
006960     PERFORM 2446-PROBAR-DEP-UNO                                          
006970        THRU 2446-PROBAR-DEP-UNO-FIN                                      
006980        VARYING WS-IK FROM 1 BY 1                                         
006990        UNTIL WS-IK > WS-TAB-DEP-COUNT (WS-HIJO-CANDIDATO)                
007000           OR WS-HIJO-ENCONTRADO.                                         
007010                                                                          
007020     IF NOT WS-HIJO-ENCONTRADO                                            
007030        ADD 1 TO WS-HIJO-CANDIDATO                                        
007040     END-IF.                                                              
007050                                                                          
007060 2445-PROBAR-CANDIDATO-FIN.                                               
007070     EXIT.                                                                
007080*-----------------------------------------------------------------        
007090 2446-PROBAR-DEP-UNO.                                                     
007100                                                                          
007110     IF WS-TAB-DEPEND (WS-HIJO-CANDIDATO WS-IK) = WS-DFS-TOP              
007120        SET WS-HIJO-ENCONTRADO         TO TRUE                            
007130     END-IF.                                                              
007140                                                                          
007150 2446-PROBAR-DEP-UNO-FIN.                                                 
007160     EXIT.                                                                
007170*-----------------------------------------------------------------        
007180 2460-MARCAR-CICLO.                                                       
007190                                                                          
007200     PERFORM 2465-MARCAR-NODO-CICLO                                       
007210        THRU 2465-MARCAR-NODO-CICLO-FIN                                   
007220        VARYING WS-IK FROM 1 BY 1                                         
007230        UNTIL WS-IK > WS-PILA-TOPE.                                       
007240                                                                          
007250 2460-MARCAR-CICLO-FIN.                                                   
007260     EXIT.                                                                
007270*-----------------------------------------------------------------        
007280 2465-MARCAR-NODO-CICLO.                                                  
007290                                                                          
007300     MOVE 'Y' TO WS-TAB-CYCLE-SW (WS-PILA-NODO (WS-IK)).                  
007310                                                                          
007320 2465-MARCAR-NODO-CICLO-FIN.                                              
007330     EXIT.                                                                
007340*-----------------------------------------------------------------        
007350*    ONE TASK'S FOUR COMPONENTS, STRATEGY FORMULA, CYCLE                  
007360*    PENALTY, FINAL SCORE AND EXPLANATION TEXT.                           
007370 2500-CALCULAR-PUNTAJE.                                                   
007380                                                                          
007390     PERFORM 2505-CALC-URGENCIA                                           
007400        THRU 2505-CALC-URGENCIA-FIN.                                      
007410                                                                          
007420     PERFORM 2510-CALC-COMPONENTES                                        
007430        THRU 2510-CALC-COMPONENTES-FIN.                                   
007440                                                                          
007450     PERFORM 2520-CALC-PUNTAJE-BASE                                       
007460        THRU 2520-CALC-PUNTAJE-BASE-FIN.                                  
007470                                                                          
007480     PERFORM 2530-APLICAR-PENALIDAD                                       
007490        THRU 2530-APLICAR-PENALIDAD-FIN.                                  
007500                                                                          
007510     PERFORM 2540-EXPLICAR-URGENCIA                                       
007520        THRU 2540-EXPLICAR-URGENCIA-FIN.                                  
007530                                                                          
007540     PERFORM 2550-EXPLICAR-ESFUERZO                                       
007550        THRU 2550-EXPLICAR-ESFUERZO-FIN.                                  
007560                                                                          
007570     PERFORM 2560-ARMAR-EXPLICACION                                       
007580        THRU 2560-ARMAR-EXPLICACION-FIN.                                  
007590                                                                          
007600 2500-CALCULAR-PUNTAJE-FIN.                                               
007610     EXIT.                                                                
007620*-----------------------------------------------------------------        
007630 2505-CALC-URGENCIA.                                                      
007640                                                                          
007650     MOVE WS-TAB-DUE-ANIO (WS-IX)     TO WS-CU-VENC-ANIO-I.               
007660     MOVE WS-TAB-DUE-MES  (WS-IX)     TO WS-CU-VENC-MES-I.                
007670     MOVE WS-TAB-DUE-DIA  (WS-IX)     TO WS-CU-VENC-DIA-I.                
007680     MOVE WS-TAB-DUE-PRES-SW (WS-IX)  TO WS-CU-VENC-PRES-I.               
007690     MOVE WS-FC-ANIO                  TO WS-CU-HOY-ANIO-I.                
007700     MOVE WS-FC-MES                   TO WS-CU-HOY-MES-I.                 
007710     MOVE WS-FC-DIA                   TO WS-CU-HOY-DIA-I.                 
007720                                                                          
007730     CALL 'TSKDAYS' USING WS-CALL-URGENCIA.                               
007740                                                                          
007750     MOVE WS-CU-URGENCIA-O         TO WS-TAB-URGENCY (WS-IX).             
007760     MOVE WS-CU-DIAS-REST-PRES-O                                          
007770                    TO WS-TAB-DAYS-LEFT-PRES-SW (WS-IX).                  
007780     MOVE WS-CU-DIAS-REST-O        TO WS-TAB-DAYS-LEFT (WS-IX).           
007790                                                                          
007800 2505-CALC-URGENCIA-FIN.                                                  
007810     EXIT.                                                                
007820*-----------------------------------------------------------------        
007830*    IMPORTANCE-NORM, QUICK-WIN AND DEP-SCORE - THE OTHER THREE           
007840*    COMPONENTS.                                                          
007850 2510-CALC-COMPONENTES.                                                   
007860                                                                          
007870     COMPUTE WS-TAB-IMPORT-NORM (WS-IX) ROUNDED =                         
007880             WS-TAB-IMPORTANCE (WS-IX) / 10.                              
007890                                                                          
007900     IF WS-TAB-EST-HOURS (WS-IX) > 8                                      
007910        MOVE 8.00                    TO WS-HORAS-CAPADAS                  
007920     ELSE                                                                 
007930        MOVE WS-TAB-EST-HOURS (WS-IX) TO WS-HORAS-CAPADAS                 
007940     END-IF.                                                              
007950     COMPUTE WS-TAB-QUICK-WIN (WS-IX) ROUNDED =                           
007960             1 - (WS-HORAS-CAPADAS / 8).                                  
007970                                                                          
007980     IF WS-MAX-DEP > 0                                                    
007990        COMPUTE WS-TAB-DEP-SCORE (WS-IX) ROUNDED =                        
008000             WS-TAB-NUM-DEPENDENTS (WS-IX) / WS-MAX-DEP                   
008010     ELSE                                                                 
008020        MOVE 0.0000                  TO WS-TAB-DEP-SCORE (WS-IX)          
008030     END-IF.                                                              
008040                                                                          
008050 2510-CALC-COMPONENTES-FIN.                                               
008060     EXIT.                                                                
008070*-----------------------------------------------------------------        
008080 2520-CALC-PUNTAJE-BASE.                                                  
008090                                                                          
008100     EVALUATE TRUE                                                        
008110         WHEN WS-PRM-ESTRAT-FASTEST                                       
008120              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
008130                 (0.6 * WS-TAB-QUICK-WIN   (WS-IX)) +                     
008140                 (0.2 * WS-TAB-IMPORT-NORM (WS-IX)) +                     
008150                 (0.2 * WS-TAB-URGENCY     (WS-IX))                       
008160         WHEN WS-PRM-ESTRAT-IMPACTO                                       
008170              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
008180                 (0.7 * WS-TAB-IMPORT-NORM (WS-IX)) +                     
008190                 (0.2 * WS-TAB-URGENCY     (WS-IX)) +                     
008200                 (0.1 * WS-TAB-DEP-SCORE   (WS-IX))                       
008210         WHEN WS-PRM-ESTRAT-DEADLINE                                      
008220              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
008230                 (0.7 * WS-TAB-URGENCY     (WS-IX)) +                     
008240                 (0.2 * WS-TAB-IMPORT-NORM (WS-IX)) +                     
008250                 (0.1 * WS-TAB-QUICK-WIN   (WS-IX))                       
008260         WHEN OTHER                                                       
008270              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
008280                 (0.35 * WS-TAB-URGENCY     (WS-IX)) +                    
008290                 (0.35 * WS-TAB-IMPORT-NORM (WS-IX)) +                    
008300                 (0.15 * WS-TAB-QUICK-WIN   (WS-IX)) +                    
008310                 (0.15 * WS-TAB-DEP-SCORE   (WS-IX))                      
008320     END-EVALUATE.                                                        
008330                                                                          
008340 2520-CALC-PUNTAJE-BASE-FIN.                                              
008350     EXIT.                                                                
008360*-----------------------------------------------------------------        
008370*    CYCLE MEMBERS ARE MARKED DOWN TO ONE FIFTH BEFORE THE FINAL          
008380*    SCALE TO 0-100.                                                      
008390 2530-APLICAR-PENALIDAD.                                                  
008400                                                                          
008410     IF WS-TAB-EN-CICLO (WS-IX)                                           
008420        COMPUTE WS-PUNTAJE-BASE ROUNDED =                                 
008430                WS-PUNTAJE-BASE * 0.2                                     
008440     END-IF.                                                              
008450                                                                          
008460     COMPUTE WS-TAB-SCORE (WS-IX) ROUNDED =                               
008470             WS-PUNTAJE-BASE * 100.                                       
008480                                                                          
008490 2530-APLICAR-PENALIDAD-FIN.                                              
008500     EXIT.                                                                
008510*-----------------------------------------------------------------        
008520*    PART 1 OF THE EXPLANATION - URGENCY DESCRIPTION AND DUE              
008530*    TEXT, OR THE NO-DEADLINE PHRASE.                                     
008540 2540-EXPLICAR-URGENCIA.                                                  
008550                                                                          
008560     IF NOT WS-TAB-HAY-VENCIMIENTO (WS-IX)                                
008570        MOVE 'No deadline (low urgency)' TO WS-EXP-PARTE-1                
008580     ELSE                                                                 
008590        EVALUATE TRUE                                                     
008600            WHEN WS-TAB-URGENCY (WS-IX) NOT < 0.8000                      
008610                 MOVE 'Very urgent'       TO WS-EXP-DESC-URG              
008620            WHEN WS-TAB-URGENCY (WS-IX) NOT < 0.5000                      
008630                 MOVE 'Moderately urgent' TO WS-EXP-DESC-URG              
008640            WHEN OTHER                                                    
008650                 MOVE 'Low urgency'       TO WS-EXP-DESC-URG              
008660        END-EVALUATE                                                      
008670                                                                          
008680        IF WS-TAB-DAYS-LEFT (WS-IX) < 0                                   
008690           COMPUTE WS-9100-ENTRADA =                                      
008700                   0 - WS-TAB-DAYS-LEFT (WS-IX)                           
008710           PERFORM 9100-TRIM-NUMERICO                                     
008720              THRU 9100-TRIM-NUMERICO-FIN                                 
008730           STRING 'overdue by ' DELIMITED BY SIZE                         
008740                  WS-9100-SALIDA      DELIMITED BY SPACE                  
008750                  ' day(s)'           DELIMITED BY SIZE                   
008760                  INTO WS-EXP-DUE-TEXTO                                   
008770        ELSE                                                              
008780           IF WS-TAB-DAYS-LEFT (WS-IX) = 0                                
008790              MOVE 'due today'        TO WS-EXP-DUE-TEXTO                 
008800           ELSE                                                           
008810              MOVE WS-TAB-DAYS-LEFT (WS-IX) TO WS-9100-ENTRADA            
008820              PERFORM 9100-TRIM-NUMERICO                                  
008830                 THRU 9100-TRIM-NUMERICO-FIN                              
008840              STRING 'due in ' DELIMITED BY SIZE                          
008850                     WS-9100-SALIDA   DELIMITED BY SPACE                  
008860                     ' day(s)'        DELIMITED BY SIZE                   
008870                     INTO WS-EXP-DUE-TEXTO                                
008880           END-IF                                                         
008890        END-IF                                                            
008900                                                                          
008910        STRING WS-EXP-DESC-URG   DELIMITED BY SPACE                       
008920               ' ('               DELIMITED BY SIZE                       
008930               WS-EXP-DUE-TEXTO   DELIMITED BY SPACE                      
008940               ')'                DELIMITED BY SIZE                       
008950               INTO WS-EXP-PARTE-1                                        
008960     END-IF.                                                              
008970                                                                          
008980 2540-EXPLICAR-URGENCIA-FIN.                                              
008990     EXIT.                                                                
009000*-----------------------------------------------------------------        
009010*    PART 3 (QUICK-WIN/EFFORT PHRASE) - ONLY SHOWN WHEN QUICK-WIN         
009020*    IS AT ONE EXTREME OR THE OTHER.                                      
009030 2550-EXPLICAR-ESFUERZO.                                                  
009040                                                                          
009050     MOVE SPACES                      TO WS-EXP-PARTE-3.                  
009060     MOVE WS-TAB-EST-HOURS (WS-IX)    TO WS-9200-HORAS-FMT.               
009070     PERFORM 9200-FORMATEAR-HORAS                                         
009080        THRU 9200-FORMATEAR-HORAS-FIN.                                    
009090                                                                          
009100     IF WS-TAB-QUICK-WIN (WS-IX) NOT < 0.7000                             
009110        STRING 'Quick win (' DELIMITED BY SIZE                            
009120               WS-9200-SALIDA         DELIMITED BY SPACE                  
009130               ')'                    DELIMITED BY SIZE                   
009140               INTO WS-EXP-PARTE-3                                        
009150     ELSE                                                                 
009160        IF WS-TAB-QUICK-WIN (WS-IX) NOT > 0.3000                          
009170           STRING 'Higher effort (' DELIMITED BY SIZE                     
009180                  WS-9200-SALIDA      DELIMITED BY SPACE                  
009190                  ')'                 DELIMITED BY SIZE                   
009200                  INTO WS-EXP-PARTE-3                                     
009210        END-IF                                                            
009220     END-IF.                                                              
009230                                                                          
009240 2550-EXPLICAR-ESFUERZO-FIN.                                              
009250     EXIT.                                                                
009260*-----------------------------------------------------------------        
009270*    ASSEMBLES ALL FIVE PARTS, SEMICOLON-SEPARATED, SKIPPING ANY          
009280*    PART THAT DOES NOT APPLY TO THIS TASK.                               
009290 2560-ARMAR-EXPLICACION.                                                  
009300                                                                          
009310     MOVE SPACES                      TO WS-EXP-PARTE-2.                  
009320     MOVE WS-TAB-IMPORTANCE (WS-IX)   TO WS-9100-ENTRADA.                 
009330     PERFORM 9100-TRIM-NUMERICO                                           
009340        THRU 9100-TRIM-NUMERICO-FIN.                                      
009350     STRING 'Importance ' DELIMITED BY SIZE                               
009360            WS-9100-SALIDA            DELIMITED BY SPACE                  
009370            '/10'                     DELIMITED BY SIZE                   
009380            INTO WS-EXP-PARTE-2.                                          
009390                                                                          
009400     MOVE SPACES                      TO WS-EXP-PARTE-4.                  
009410     IF WS-TAB-NUM-DEPENDENTS (WS-IX) > 0                                 
009420        MOVE WS-TAB-NUM-DEPENDENTS (WS-IX) TO WS-9100-ENTRADA             
009430        PERFORM 9100-TRIM-NUMERICO                                        
009440           THRU 9100-TRIM-NUMERICO-FIN                                    
009450        STRING 'Blocks ' DELIMITED BY SIZE                                
009460               WS-9100-SALIDA         DELIMITED BY SPACE                  
009470               ' other task(s)'       DELIMITED BY SIZE                   
009480               INTO WS-EXP-PARTE-4                                        
009490     END-IF.                                                              
009500                                                                          
009510     MOVE SPACES                      TO WS-EXP-PARTE-5.                  
009520     IF WS-TAB-EN-CICLO (WS-IX)                                           
009530        MOVE 'Part of dependency cycle' TO WS-EXP-PARTE-5                 
009540     END-IF.                                                              
009550                                                                          
009560     MOVE SPACES               TO WS-TAB-EXPLICACION (WS-IX).             
009570     MOVE 1                           TO WS-EXP-PTR.                      
009580     STRING WS-EXP-PARTE-1 DELIMITED BY SPACE                             
009590            INTO WS-TAB-EXPLICACION (WS-IX)                               
009600            WITH POINTER WS-EXP-PTR.                                      
009610                                                                          
009620     PERFORM 2565-AGREGAR-PARTE                                           
009630        THRU 2565-AGREGAR-PARTE-FIN.                                      
009640                                                                          
009650 2560-ARMAR-EXPLICACION-FIN.                                              
009660     EXIT.                                                                
009670*-----------------------------------------------------------------        
009680*    APPENDS PARTS 2-5 (WHEN NOT BLANK) TO THE EXPLANATION                
009690*    STRING ALREADY STARTED ABOVE, EACH ONE PRECEDED BY '; '.             
009700 2565-AGREGAR-PARTE.                                                      
009710                                                                          
009720     STRING '; ' DELIMITED BY SIZE                                        
009730            WS-EXP-PARTE-2 DELIMITED BY SPACE                             
009740            INTO WS-TAB-EXPLICACION (WS-IX)                               
009750            WITH POINTER WS-EXP-PTR.                                      
009760                                                                          
009770     IF WS-EXP-PARTE-3 NOT = SPACES                                       
009780        STRING '; ' DELIMITED BY SIZE                                     
009790               WS-EXP-PARTE-3 DELIMITED BY SPACE                          
009800               INTO WS-TAB-EXPLICACION (WS-IX)                            
009810               WITH POINTER WS-EXP-PTR                                    
009820     END-IF.                                                              
009830                                                                          
009840     IF WS-EXP-PARTE-4 NOT = SPACES                                       
009850        STRING '; ' DELIMITED BY SIZE                                     
009860               WS-EXP-PARTE-4 DELIMITED BY SPACE                          
009870               INTO WS-TAB-EXPLICACION (WS-IX)                            
009880               WITH POINTER WS-EXP-PTR                                    
009890     END-IF.                                                              
009900                                                                          
009910     IF WS-EXP-PARTE-5 NOT = SPACES                                       
009920        STRING '; ' DELIMITED BY SIZE                                     
009930               WS-EXP-PARTE-5 DELIMITED BY SPACE                          
009940               INTO WS-TAB-EXPLICACION (WS-IX)                            
009950               WITH POINTER WS-EXP-PTR                                    
009960     END-IF.                                                              
009970                                                                          
009980 2565-AGREGAR-PARTE-FIN.                                                  
009990     EXIT.                                                                
010000*-----------------------------------------------------------------        
010010*    STABLE INSERTION SORT OVER AN INDEX ARRAY, DESCENDING BY             
010020*    SCORE.  ONLY MOVES AN ENTRY PAST ONES STRICTLY LOWER, SO             
010030*    TIES KEEP THEIR ORIGINAL INPUT ORDER (TK-1471).                      
010040 2700-ORDENAR-TAREAS.                                                     
010050                                                                          
010060     PERFORM 2705-INICIALIZAR-ORDEN                                       
010070        THRU 2705-INICIALIZAR-ORDEN-FIN                                   
010080        VARYING WS-SORT-I FROM 1 BY 1                                     
010090        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
010100                                                                          
010110     PERFORM 2710-INSERTAR-UNO                                            
010120        THRU 2710-INSERTAR-UNO-FIN                                        
010130        VARYING WS-SORT-I FROM 2 BY 1                                     
010140        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
010150                                                                          
010160 2700-ORDENAR-TAREAS-FIN.                                                 
010170     EXIT.                                                                
010180*-----------------------------------------------------------------        
010190 2705-INICIALIZAR-ORDEN.                                                  
010200                                                                          
010210     MOVE WS-SORT-I                    TO WS-ORDEN (WS-SORT-I).           
010220                                                                          
010230 2705-INICIALIZAR-ORDEN-FIN.                                              
010240     EXIT.                                                                
010250*-----------------------------------------------------------------        
010260 2710-INSERTAR-UNO.                                                       
010270                                                                          
010280     MOVE WS-ORDEN (WS-SORT-I)        TO WS-ORDEN-TEMP.                   
010290     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
010300                                                                          
010310     PERFORM 2720-DESPLAZAR-UNO                                           
010320        THRU 2720-DESPLAZAR-UNO-FIN                                       
010330        UNTIL WS-SORT-J < 1                                               
010340           OR WS-TAB-SCORE (WS-ORDEN (WS-SORT-J))                         
010350              NOT < WS-TAB-SCORE (WS-ORDEN-TEMP).                         
010360                                                                          
010370     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
010380     MOVE WS-ORDEN-TEMP TO WS-ORDEN (WS-SORT-J).                          
010390                                                                          
010400 2710-INSERTAR-UNO-FIN.                                                   
010410     EXIT.                                                                
010420*-----------------------------------------------------------------        
010430 2720-DESPLAZAR-UNO.                                                      
010440                                                                          
010450     MOVE WS-ORDEN (WS-SORT-J)                                            
010460        TO WS-ORDEN (WS-SORT-J + 1).                                      
010470     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
010480                                                                          
010490 2720-DESPLAZAR-UNO-FIN.                                                  
010500     EXIT.                                                                
010510*-----------------------------------------------------------------        
010520*    COUNT / AVERAGE / TOP-3 STILL COVER THE WHOLE BATCH, NOT             
010530*    JUST THE PART BEING WRITTEN OUT (THE SUMMARY REFLECTS ALL            
010540*    TASKS EVEN WHEN THE LIMIT TRIMS THE DETAIL LINES).                   
010550 2800-ARMAR-RESUMEN.                                                      
010560                                                                          
010570     MOVE WS-PRM-STRATEGY              TO WS-SAL-RES-STRATEGY.            
010580     MOVE WS-NUM-TAREAS                TO WS-SAL-RES-TOTAL-TASKS.         
010590                                                                          
010600     MOVE ZERO                         TO WS-SUMA-SCORE.                  
010610     PERFORM 2805-SUMAR-SCORE                                             
010620        THRU 2805-SUMAR-SCORE-FIN                                         
010630        VARYING WS-SORT-I FROM 1 BY 1                                     
010640        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
010650     IF WS-NUM-TAREAS > 0                                                 
010660        COMPUTE WS-SAL-RES-AVG-SCORE ROUNDED =                            
010670                WS-SUMA-SCORE / WS-NUM-TAREAS                             
010680     ELSE                                                                 
010690        MOVE ZERO                      TO WS-SAL-RES-AVG-SCORE            
010700     END-IF.                                                              
010710                                                                          
010720     MOVE SPACES                       TO WS-SAL-RES-TOP-TITLE-1          
010730                                           WS-SAL-RES-TOP-TITLE-2         
010740                                           WS-SAL-RES-TOP-TITLE-3.        
010750     IF WS-NUM-TAREAS NOT < 1                                             
010760        MOVE WS-TAB-TITLE (WS-ORDEN (1)) TO WS-SAL-RES-TOP-TITLE-1        
010770     END-IF.                                                              
010780     IF WS-NUM-TAREAS NOT < 2                                             
010790        MOVE WS-TAB-TITLE (WS-ORDEN (2)) TO WS-SAL-RES-TOP-TITLE-2        
010800     END-IF.                                                              
010810     IF WS-NUM-TAREAS NOT < 3                                             
010820        MOVE WS-TAB-TITLE (WS-ORDEN (3)) TO WS-SAL-RES-TOP-TITLE-3        
010830     END-IF.                                                              
010840                                                                          
010850 2800-ARMAR-RESUMEN-FIN.                                                  
010860     EXIT.                                                                
010870*-----------------------------------------------------------------        
010880 2805-SUMAR-SCORE.                                                        
010890                                                                          
010900     ADD WS-TAB-SCORE (WS-ORDEN (WS-SORT-I)) TO WS-SUMA-SCORE.            
010910                                                                          
010920 2805-SUMAR-SCORE-FIN.                                                    
010930     EXIT.                                                                
010940*-----------------------------------------------------------------        
010950*    WRITES SCORED-OUT FOR ONLY THE FIRST WS-TOPE-ESCRITURA               
010960*    RANKED ROWS, THEN THE SUMMARY LINE FOR THE WHOLE BATCH.              
010970 2900-GRABAR-SALIDA.                                                      
010980                                                                          
010990     PERFORM 2910-GRABAR-DETALLE                                          
011000        THRU 2910-GRABAR-DETALLE-FIN                                      
011010        VARYING WS-SORT-I FROM 1 BY 1                                     
011020        UNTIL WS-SORT-I > WS-TOPE-ESCRITURA.                              
011030                                                                          
011040     INITIALIZE FD-SCORED-OUT-REG.                                        
011050     MOVE WS-SAL-RESUMEN               TO FD-SCORED-OUT-REG.              
011060     WRITE FD-SCORED-OUT-REG.                                             
011070                                                                          
011080 2900-GRABAR-SALIDA-FIN.                                                  
011090     EXIT.                                                                
011100*-----------------------------------------------------------------        
011110 2910-GRABAR-DETALLE.                                                     
011120                                                                          
011130     MOVE WS-SORT-I                        TO WS-SAL-RANK.                
011140     MOVE WS-ORDEN (WS-SORT-I)             TO WS-IY.                      
011150     MOVE WS-TAB-TASK-ID (WS-IY)           TO WS-SAL-TASK-ID.             
011160     MOVE WS-TAB-TITLE (WS-IY)             TO WS-SAL-TASK-TITLE.          
011170     MOVE WS-TAB-SCORE (WS-IY)             TO WS-SAL-SCORE.               
011180     MOVE WS-TAB-URGENCY (WS-IY)           TO WS-SAL-URGENCY.             
011190     MOVE WS-TAB-IMPORT-NORM (WS-IY)   TO WS-SAL-IMPORTANCE-NORM.         
011200     MOVE WS-TAB-QUICK-WIN (WS-IY)         TO WS-SAL-QUICK-WIN.           
011210     MOVE WS-TAB-DEP-SCORE (WS-IY)         TO WS-SAL-DEP-SCORE.           
011220     MOVE WS-TAB-NUM-DEPENDENTS (WS-IY) TO WS-SAL-NUM-DEPENDENTS.         
011230     MOVE WS-TAB-DAYS-LEFT-PRES-SW (WS-IY)                                
011240                                   TO WS-SAL-DAYS-LEFT-PRESENT.           
011250     MOVE WS-TAB-DAYS-LEFT (WS-IY)         TO WS-SAL-DAYS-LEFT.           
011260     MOVE WS-TAB-CYCLE-SW (WS-IY)          TO WS-SAL-CYCLE-FLAG.          
011270     MOVE WS-TAB-EXPLICACION (WS-IY)       TO WS-SAL-EXPLANATION.         
011280                                                                          
011290     INITIALIZE FD-SCORED-OUT-REG.                                        
011300     MOVE WS-SAL-DETALLE                   TO FD-SCORED-OUT-REG.          
011310     WRITE FD-SCORED-OUT-REG.                                             
011320                                                                          
011330 2910-GRABAR-DETALLE-FIN.                                                 
011340     EXIT.                                                                
011350*-----------------------------------------------------------------        
011360*    HEADER / DETAIL / TRAILER RANKING REPORT, DETAIL LINES               
011370*    LIMITED TO WS-TOPE-ESCRITURA - NO CONTROL BREAKS, SINGLE-            
011380*    LEVEL BATCH.                                                         
011390 2950-IMPRIMIR-REPORTE.                                                   
011400                                                                          
011410     PERFORM 2951-IMPRIMIR-ENCABEZADO                                     
011420        THRU 2951-IMPRIMIR-ENCABEZADO-FIN.                                
011430                                                                          
011440     PERFORM 2953-IMPRIMIR-DETALLE                                        
011450        THRU 2953-IMPRIMIR-DETALLE-FIN                                    
011460        VARYING WS-SORT-I FROM 1 BY 1                                     
011470        UNTIL WS-SORT-I > WS-TOPE-ESCRITURA.                              
011480                                                                          
011490     PERFORM 2957-IMPRIMIR-TRAILER                                        
011500        THRU 2957-IMPRIMIR-TRAILER-FIN.                                   
011510                                                                          
011520 2950-IMPRIMIR-REPORTE-FIN.                                               
011530     EXIT.                                                                
011540*-----------------------------------------------------------------        
011550 2951-IMPRIMIR-ENCABEZADO.                                                
011560                                                                          
011570     MOVE WS-PRM-STRATEGY              TO WS-REP-ENC-STRATEGY.            
011580     MOVE WS-FC-DIA                    TO WS-REP-ENC-DIA.                 
011590     MOVE WS-FC-MES                    TO WS-REP-ENC-MES.                 
011600     MOVE WS-FC-ANIO                   TO WS-REP-ENC-ANIO.                
011610     INITIALIZE FD-REPORT-OUT-REG.                                        
011620     MOVE WS-REP-ENCABEZADO-1          TO FD-REPORT-OUT-REG.              
011630     WRITE FD-REPORT-OUT-REG.                                             
011640                                                                          
011650     INITIALIZE FD-REPORT-OUT-REG.                                        
011660     MOVE WS-REP-ENCABEZADO-2          TO FD-REPORT-OUT-REG.              
011670     WRITE FD-REPORT-OUT-REG.                                             
011680                                                                          
011690     INITIALIZE FD-REPORT-OUT-REG.                                        
011700     MOVE WS-REP-SEPARADOR             TO FD-REPORT-OUT-REG.              
011710     WRITE FD-REPORT-OUT-REG.                                             
011720                                                                          
011730 2951-IMPRIMIR-ENCABEZADO-FIN.                                            
011740     EXIT.                                                                
011750*-----------------------------------------------------------------        
011760 2953-IMPRIMIR-DETALLE.                                                   
011770                                                                          
011780     MOVE WS-ORDEN (WS-SORT-I)         TO WS-IY.                          
011790     MOVE WS-SORT-I                    TO WS-REP-DET-RANK.                
011800     MOVE WS-TAB-TASK-ID (WS-IY)       TO WS-REP-DET-ID.                  
011810     MOVE WS-TAB-TITLE (WS-IY)         TO WS-REP-DET-TITLE.               
011820     MOVE WS-TAB-SCORE (WS-IY)         TO WS-REP-DET-SCORE.               
011830     MOVE WS-TAB-CYCLE-SW (WS-IY)      TO WS-REP-DET-CYC.                 
011840     MOVE WS-TAB-EXPLICACION (WS-IY)   TO WS-REP-DET-EXPLICACION.         
011850                                                                          
011860     INITIALIZE FD-REPORT-OUT-REG.                                        
011870     MOVE WS-REP-DETALLE                TO FD-REPORT-OUT-REG.             
011880     WRITE FD-REPORT-OUT-REG.                                             
011890                                                                          
011900 2953-IMPRIMIR-DETALLE-FIN.                                               
011910     EXIT.                                                                
011920*-----------------------------------------------------------------        
011930 2957-IMPRIMIR-TRAILER.                                                   
011940                                                                          
011950     INITIALIZE FD-REPORT-OUT-REG.                                        
011960     MOVE WS-REP-SEPARADOR             TO FD-REPORT-OUT-REG.              
011970     WRITE FD-REPORT-OUT-REG.                                             
011980                                                                          
011990     MOVE WS-NUM-TAREAS                TO WS-REP-TRL-TOTAL.               
012000     MOVE WS-SAL-RES-AVG-SCORE         TO WS-REP-TRL-PROMEDIO.            
012010     INITIALIZE FD-REPORT-OUT-REG.                                        
012020     MOVE WS-REP-TRAILER-1              TO FD-REPORT-OUT-REG.             
012030     WRITE FD-REPORT-OUT-REG.                                             
012040                                                                          
012050     IF WS-SAL-RES-TOP-TITLE-1 NOT = SPACES                               
012060        MOVE 1                          TO WS-REP-TRL-TOP-NUM             
012070        MOVE WS-SAL-RES-TOP-TITLE-1      TO WS-REP-TRL-TOP-TITLE          
012080        INITIALIZE FD-REPORT-OUT-REG                                      
012090        MOVE WS-REP-TRAILER-TOP          TO FD-REPORT-OUT-REG             
012100        WRITE FD-REPORT-OUT-REG                                           
012110     END-IF.                                                              
012120     IF WS-SAL-RES-TOP-TITLE-2 NOT = SPACES                               
012130        MOVE 2                          TO WS-REP-TRL-TOP-NUM             
012140        MOVE WS-SAL-RES-TOP-TITLE-2      TO WS-REP-TRL-TOP-TITLE          
012150        INITIALIZE FD-REPORT-OUT-REG                                      
012160        MOVE WS-REP-TRAILER-TOP          TO FD-REPORT-OUT-REG             
012170        WRITE FD-REPORT-OUT-REG                                           
012180     END-IF.                                                              
012190     IF WS-SAL-RES-TOP-TITLE-3 NOT = SPACES                               
012200        MOVE 3                          TO WS-REP-TRL-TOP-NUM             
012210        MOVE WS-SAL-RES-TOP-TITLE-3      TO WS-REP-TRL-TOP-TITLE          
012220        INITIALIZE FD-REPORT-OUT-REG                                      
012230        MOVE WS-REP-TRAILER-TOP          TO FD-REPORT-OUT-REG             
012240        WRITE FD-REPORT-OUT-REG                                           
012250     END-IF.                                                              
012260                                                                          
012270 2957-IMPRIMIR-TRAILER-FIN.                                               
012280     EXIT.                                                                
012290*-----------------------------------------------------------------        
012300 3000-FINALIZAR-PROGRAMA.                                                 
012310                                                                          
012320     PERFORM 3200-CERRAR-ARCHIVOS                                         
012330        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
012340                                                                          
012350     DISPLAY 'TSKSUGG - TASKS SUGGESTED: ' WS-TOPE-ESCRITURA.             
012360                                                                          
012370 3000-FINALIZAR-PROGRAMA-FIN.                                             
012380     EXIT.                                                                
012390*-----------------------------------------------------------------        
012400 3200-CERRAR-ARCHIVOS.                                                    
012410                                                                          
012420     CLOSE TASKS-IN PARAMS-IN SCORED-OUT REPORT-OUT.                      
012430                                                                          
012440 3200-CERRAR-ARCHIVOS-FIN.                                                
012450     EXIT.                                                                
012460*-----------------------------------------------------------------        
012470*    LEFT-TRIMS AN EDITED NUMERIC FIELD DOWN TO A COMPACT                 
012480*    DISPLAY STRING FOR EMBEDDING IN THE EXPLANATION TEXT.                
012490 9100-TRIM-NUMERICO.                                                      
012500                                                                          
012510     MOVE WS-9100-ENTRADA              TO WS-9100-EDITADO.                
012520     MOVE 1                            TO WS-9100-IDX.                    
012530     PERFORM 9110-BUSCAR-DIGITO                                           
012540        THRU 9110-BUSCAR-DIGITO-FIN                                       
012550        UNTIL WS-9100-IDX > 5                                             
012560           OR WS-9100-EDITADO-X (WS-9100-IDX) NOT = SPACE.                
012570     MOVE SPACES                       TO WS-9100-SALIDA.                 
012580     MOVE WS-9100-EDITADO (WS-9100-IDX:) TO WS-9100-SALIDA.               
012590                                                                          
012600 9100-TRIM-NUMERICO-FIN.                                                  
012610     EXIT.                                                                
012620*-----------------------------------------------------------------        
012630 9110-BUSCAR-DIGITO.                                                      
012640                                                                          
012650     ADD 1                             TO WS-9100-IDX.                    
012660                                                                          
012670 9110-BUSCAR-DIGITO-FIN.                                                  
012680     EXIT.                                                                
012690*-----------------------------------------------------------------        
012700*    HOURS IN MINIMAL FORM - NO LEADING ZEROS ON THE INTEGER              
012710*    PART, NO TRAILING ZEROS ON THE DECIMAL PART, NO DECIMAL              
012720*    POINT AT ALL WHEN THE HOURS ARE A WHOLE NUMBER.                      
012730 9200-FORMATEAR-HORAS.                                                    
012740                                                                          
012750     MOVE WS-9200-ENTERO               TO WS-9200-ENTERO-EDIT.            
012760     MOVE 1                            TO WS-9200-ENTERO-IDX.             
012770     PERFORM 9210-BUSCAR-DIGITO-ENTERO                                    
012780        THRU 9210-BUSCAR-DIGITO-ENTERO-FIN                                
012790        UNTIL WS-9200-ENTERO-IDX > 3                                      
012800           OR WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:1)                  
012810              NOT = SPACE.                                                
012820                                                                          
012830     MOVE SPACES                       TO WS-9200-SALIDA.                 
012840     IF WS-9200-DEC-2 = 0 AND WS-9200-DEC-1 = 0                           
012850        STRING WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:)                  
012860                                   DELIMITED BY SPACE                     
012870               'h'                 DELIMITED BY SIZE                      
012880               INTO WS-9200-SALIDA                                        
012890     ELSE                                                                 
012900        IF WS-9200-DEC-2 = 0                                              
012910           STRING WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:)               
012920                                      DELIMITED BY SPACE                  
012930                  '.'                DELIMITED BY SIZE                    
012940                  WS-9200-DEC-1      DELIMITED BY SIZE                    
012950                  'h'                DELIMITED BY SIZE                    
012960                  INTO WS-9200-SALIDA                                     
012970        ELSE                                                              
012980           STRING WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:)               
012990                                      DELIMITED BY SPACE                  
013000                  '.'                DELIMITED BY SIZE                    
013010                  WS-9200-DEC-1      DELIMITED BY SIZE                    
013020                  WS-9200-DEC-2      DELIMITED BY SIZE                    
013030                  'h'                DELIMITED BY SIZE                    
013040                  INTO WS-9200-SALIDA                                     
013050        END-IF                                                            
013060     END-IF.                                                              
013070                                                                          
013080 9200-FORMATEAR-HORAS-FIN.                                                
013090     EXIT.                                                                
013100*-----------------------------------------------------------------        
013110 9210-BUSCAR-DIGITO-ENTERO.                                               
013120                                                                          
013130     ADD 1                             TO WS-9200-ENTERO-IDX.             
013140                                                                          
013150 9210-BUSCAR-DIGITO-ENTERO-FIN.                                           
013160     EXIT.                                                                
013170*-----------------------------------------------------------------        
013180 END PROGRAM TSKSUGG.                                                     
