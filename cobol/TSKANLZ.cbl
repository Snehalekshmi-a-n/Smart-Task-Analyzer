000100*-----------------------------------------------------------------        
000110* AUTHOR:        R. BALSIMELLI GARCIA                            *        
000120* INSTALLATION:  MERIDIAN DATA SERVICES - BATCH SYSTEMS UNIT     *        
000130* DATE-WRITTEN:  15 NOV 1987                                     *        
000140* DATE-COMPILED:                                                 *        
000150* SECURITY:      UNCLASSIFIED                                    *        
000160*-----------------------------------------------------------------        
000170* TSKANLZ  -  SMART TASK ANALYZER - MAIN SCORING RUN             *        
000180* READS THE TASK BATCH (TASKS-IN) AND THE CONTROL CARD           *        
000190* (PARAMS-IN), VALIDATES AND DEFAULTS EACH TASK THROUGH          *        
000200* TSKVALID, BUILDS THE DEPENDENCY GRAPH, FLAGS DEPENDENCY        *        
000210* CYCLES, SCORES EVERY TASK UNDER THE REQUESTED STRATEGY,        *        
000220* RANKS THE BATCH DESCENDING BY SCORE AND WRITES THE SCORED      *        
000230* FILE (SCORED-OUT) AND THE PRINTED RANKING REPORT (REPORT-OUT). *        
000240* REPLACES THE OLD CARD-STATEMENT RUN - SAME OVERALL SHAPE       *        
000250* (INICIAR/PROCESAR/FINALIZAR) AS THAT PROGRAM.                  *        
000260*-----------------------------------------------------------------        
000270* CHANGE LOG                                                     *        
000280* 151123  RBG  TK-0110  ORIGINAL VERSION                         *        
000290* 171123  RBG  TK-0112  ADDED SCORE COMPONENTS AND STRATEGY      *        
000300*                       FORMULAS                                 *        
000310* 181123  RBG  TK-0135  ADDED RANKED REPORT AND SUMMARY LINE     *        
000320* 221123  CP   TK-0113  CALLS TSKVALID FOR PER-TASK VALIDATION   *        
000330* 281123  CP   TK-0151  DEPENDENCY CYCLE DETECTION (DFS)         *        
000340* 300124  SAU  TK-1471  STABLE INSERTION SORT REPLACES THE OLD   *        
000350*                       BUBBLE SORT - TIES NO LONGER REORDER     *        
000360* 030299  JMC  TK-0884  Y2K - RUN DATE WINDOWED FROM A 2-DIGIT   *        
000370*                       ACCEPT FROM DATE, 4-DIGIT YEAR ON EVERY  *        
000380*                       OUTPUT LINE                              *        
000390* 221204  SAU  TK-1390  EXPLANATION TEXT NOW SHOWS HOURS IN      *        
000400*                       MINIMAL FORM (3H, 2.5H - NO TRAILING     *        
000410*                       ZEROS)                                   *        
000420* 110609  SAU  TK-1503  DEPENDENCY RANGE CHECK MOVED OUT OF THE  *        
000430*                       READ-AHEAD LOOP INTO ITS OWN PASS AFTER  *        
000440*                       1200-CARGAR-TAREAS - A DEPENDENCY THAT   *        
000450*                       POINTED FORWARD TO A LATER CARD WAS      *        
000460*                       BEING REJECTED AGAINST THE PARTIAL       *        
000470*                       READ-AHEAD COUNT INSTEAD OF THE FINAL    *        
000480*                       BATCH SIZE                               *        
000490*-----------------------------------------------------------------        
000500 IDENTIFICATION DIVISION.                                                 
000510 PROGRAM-ID. TSKANLZ.                                                     
000520 AUTHOR. R. BALSIMELLI GARCIA.                                            
000530 INSTALLATION. MERIDIAN DATA SERVICES.                                    
000540 DATE-WRITTEN. 15 NOV 1987.                                               
000550 DATE-COMPILED.                                                           
000560 SECURITY. UNCLASSIFIED.                                                  
000570*-----------------------------------------------------------------        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     UPSI-0 IS WS-DEBUG-SWITCH ON STATUS IS WS-DEBUG-ON                   
000620                                OFF STATUS IS WS-DEBUG-OFF.               
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650                                                                          
000660     SELECT TASKS-IN                                                      
000670         ASSIGN TO TASKSIN                                                
000680         ORGANIZATION IS LINE SEQUENTIAL                                  
000690         FILE STATUS IS FS-TASKS-IN.                                      
000700                                                                          
000710     SELECT PARAMS-IN                                                     
000720         ASSIGN TO PARAMSIN                                               
000730         ORGANIZATION IS LINE SEQUENTIAL                                  
000740         FILE STATUS IS FS-PARAMS-IN.                                     
000750                                                                          
000760     SELECT SCORED-OUT                                                    
000770         ASSIGN TO SCOREOUT                                               
000780         ORGANIZATION IS LINE SEQUENTIAL                                  
000790         FILE STATUS IS FS-SCORED-OUT.                                    
000800                                                                          
000810     SELECT REPORT-OUT                                                    
000820         ASSIGN TO RPTOUT                                                 
000830         ORGANIZATION IS LINE SEQUENTIAL                                  
000840         FILE STATUS IS FS-REPORT-OUT.                                    
000850*-----------------------------------------------------------------        
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880                                                                          
000890 FD TASKS-IN.                                                             
000900     COPY TSKENT.                                                         
000910                                                                          
000920 FD PARAMS-IN.                                                            
000930     COPY TSKPRM.                                                         
000940                                                                          
000950 FD SCORED-OUT.                                                           
000960 01 FD-SCORED-OUT-REG                PIC X(210).                          
000970                                                                          
000980 FD REPORT-OUT.                                                           
000990 01 FD-REPORT-OUT-REG                PIC X(152).                          
001000*-----------------------------------------------------------------        
001010 WORKING-STORAGE SECTION.                                                 
001020*    OUTPUT AND REPORT LAYOUTS - GENERIC RECORD-BUFFER TECHNIQUE,         
001030*    ONE GROUP MOVED IN AT A TIME AHEAD OF EACH WRITE.                    
001040     COPY TSKSAL.                                                         
001050*-----------------------------------------------------------------        
001060 01 FS-STATUS-AREA.                                                       
001070    05 FS-TASKS-IN                  PIC X(02).                            
001080       88 FS-TASKS-IN-OK                  VALUE '00'.                     
001090       88 FS-TASKS-IN-EOF                 VALUE '10'.                     
001100    05 FS-PARAMS-IN                 PIC X(02).                            
001110       88 FS-PARAMS-IN-OK                 VALUE '00'.                     
001120       88 FS-PARAMS-IN-EOF                VALUE '10'.                     
001130    05 FS-SCORED-OUT                PIC X(02).                            
001140       88 FS-SCORED-OUT-OK                VALUE '00'.                     
001150    05 FS-REPORT-OUT                PIC X(02).                            
001160       88 FS-REPORT-OUT-OK                VALUE '00'.                     
001170*-----------------------------------------------------------------        
001180*    RUN-DATE - CLASSIC 2-DIGIT ACCEPT, WINDOWED BY HAND SO THE           
001190*    REPORT HEADER ALWAYS SHOWS A FULL 4-DIGIT YEAR.  (REDEFINES          
001200*    NO. 1)                                                               
001210 01 WS-FECHA-SISTEMA                 PIC 9(06).                           
001220 01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                        
001230    05 WS-FS-ANIO-2D                 PIC 9(02).                           
001240    05 WS-FS-MES                     PIC 9(02).                           
001250    05 WS-FS-DIA                     PIC 9(02).                           
001260 01 WS-FECHA-CORRIDA.                                                     
001270    05 WS-FC-ANIO                    PIC 9(04) COMP.                      
001280    05 WS-FC-MES                     PIC 9(02) COMP.                      
001290    05 WS-FC-DIA                     PIC 9(02) COMP.                      
001300*-----------------------------------------------------------------        
001310*    THE BATCH WORKING TABLE - ONE ROW PER TASK, PRACTICAL CAP            
001320*    100 TASKS PER RUN.                                                   
001330 01 WS-TABLA-TAREAS.                                                      
001340    05 WS-TAB-TAREA OCCURS 100 TIMES.                                     
001350       10 WS-TAB-TASK-ID             PIC 9(04).                           
001360       10 WS-TAB-TITLE                PIC X(40).                          
001370       10 WS-TAB-DUE-ANIO             PIC 9(04).                          
001380       10 WS-TAB-DUE-MES              PIC 9(02).                          
001390       10 WS-TAB-DUE-DIA              PIC 9(02).                          
001400       10 WS-TAB-DUE-PRES-SW          PIC X(01).                          
001410          88 WS-TAB-HAY-VENCIMIENTO        VALUE 'Y'.                     
001420       10 WS-TAB-EST-HOURS            PIC 9(03)V9(02).                    
001430       10 WS-TAB-IMPORTANCE           PIC 9(02).                          
001440       10 WS-TAB-DEP-COUNT            PIC 9(02).                          
001450       10 WS-TAB-DEPEND OCCURS 10 TIMES                                   
001460                         PIC 9(04).                                       
001470       10 WS-TAB-NUM-DEPENDENTS       PIC 9(04).                          
001480       10 WS-TAB-CYCLE-SW             PIC X(01).                          
001490          88 WS-TAB-EN-CICLO               VALUE 'Y'.                     
001500       10 WS-TAB-URGENCY              PIC 9V9(04).                        
001510       10 WS-TAB-IMPORT-NORM          PIC 9V9(04).                        
001520       10 WS-TAB-QUICK-WIN            PIC 9V9(04).                        
001530       10 WS-TAB-DEP-SCORE            PIC 9V9(04).                        
001540       10 WS-TAB-DAYS-LEFT-PRES-SW    PIC X(01).                          
001550       10 WS-TAB-DAYS-LEFT            PIC S9(05).                         
001560       10 WS-TAB-SCORE                PIC 9(03)V9(02).                    
001570       10 WS-TAB-EXPLICACION          PIC X(120).                         
001580       10 FILLER                      PIC X(05).                          
001590*-----------------------------------------------------------------        
001600 01 WS-ORDEN-RANKING.                                                     
001610    05 WS-ORDEN OCCURS 100 TIMES     PIC 9(04) COMP.                      
001620 01 WS-CONTADORES.                                                        
001630    05 WS-NUM-TAREAS                 PIC 9(04) COMP VALUE 0.              
001640    05 WS-MAX-DEP                    PIC 9(04) COMP VALUE 0.              
001650    05 WS-IX                         PIC 9(04) COMP.                      
001660    05 WS-IY                         PIC 9(04) COMP.                      
001670    05 WS-IK                         PIC 9(04) COMP.                      
001680    05 WS-SORT-I                     PIC 9(04) COMP.                      
001690    05 WS-SORT-J                     PIC 9(04) COMP.                      
001700    05 WS-ORDEN-TEMP                 PIC 9(04) COMP.                      
001710    05 WS-SUMA-SCORE                 PIC 9(07)V99 COMP.                   
001720 01 WS-SWITCHES.                                                          
001730    05 WS-BATCH-VACIO-SW             PIC X(01) VALUE 'N'.                 
001740       88 WS-BATCH-VACIO                  VALUE 'Y'.                      
001750    05 WS-BATCH-RECHAZADO-SW         PIC X(01) VALUE 'N'.                 
001760       88 WS-BATCH-RECHAZADO              VALUE 'Y'.                      
001770*-----------------------------------------------------------------        
001780*    LOCAL LINKAGE-SHAPED WORK AREAS FOR THE TWO CALLED                   
001790*    SUBROUTINES.                                                         
001800 01 WS-CALL-VALIDAR.                                                      
001810    05 WS-CV-POSICION-I              PIC 9(04).                           
001820    05 WS-CV-TOTAL-I                 PIC 9(04).                           
001830*    TSKVALID PASS SELECTOR - MUST MIRROR LK-VAL-FASE-I EXACTLY.          
001840*    (TK-1503)                                                            
001850    05 WS-CV-FASE-I                  PIC X(01).                           
001860       88 WS-CV-FASE-CARGA                VALUE '1'.                      
001870       88 WS-CV-FASE-DEPEND               VALUE '2'.                      
001880    05 WS-CV-TITULO-I                PIC X(40).                           
001890    05 WS-CV-HORAS-I                 PIC 9(03)V9(02).                     
001900    05 WS-CV-IMPORTANCIA-I           PIC 9(02).                           
001910    05 WS-CV-DEP-CANT-I              PIC 9(02).                           
001920    05 WS-CV-DEP-I OCCURS 10 TIMES   PIC 9(04).                           
001930    05 WS-CV-TASK-ID-O               PIC 9(04).                           
001940    05 WS-CV-TITULO-O                PIC X(40).                           
001950    05 WS-CV-HORAS-O                 PIC 9(03)V9(02).                     
001960    05 WS-CV-IMPORTANCIA-O           PIC 9(02).                           
001970    05 WS-CV-COD-ERROR-O             PIC X(01).                           
001980       88 WS-CV-RECHAZADA                 VALUE 'Y'.                      
001990    05 WS-CV-DES-ERROR-O             PIC X(60).                           
002000 01 WS-CALL-URGENCIA.                                                     
002010    05 WS-CU-VENC-ANIO-I             PIC 9(04).                           
002020    05 WS-CU-VENC-MES-I              PIC 9(02).                           
002030    05 WS-CU-VENC-DIA-I              PIC 9(02).                           
002040    05 WS-CU-VENC-PRES-I             PIC X(01).                           
002050       88 WS-CU-HAY-VENCIMIENTO           VALUE 'Y'.                      
002060    05 WS-CU-HOY-ANIO-I              PIC 9(04).                           
002070    05 WS-CU-HOY-MES-I               PIC 9(02).                           
002080    05 WS-CU-HOY-DIA-I               PIC 9(02).                           
002090    05 WS-CU-DIAS-REST-O             PIC S9(05).                          
002100    05 WS-CU-DIAS-REST-PRES-O        PIC X(01).                           
002110    05 WS-CU-URGENCIA-O              PIC 9V9(04).                         
002120*-----------------------------------------------------------------        
002130*    DEPENDENCY-CYCLE DETECTION - EXPLICIT STACK TABLE STANDS IN          
002140*    FOR RECURSION, WHICH THIS COMPILER DOES NOT SUPPORT.                 
002150 01 WS-GRAFO-CICLOS.                                                      
002160    05 WS-VISITADO OCCURS 100 TIMES  PIC X(01).                           
002170    05 WS-EN-PILA  OCCURS 100 TIMES  PIC X(01).                           
002180 01 WS-PILA-DFS.                                                          
002190    05 WS-PILA-NODO OCCURS 100 TIMES PIC 9(04) COMP.                      
002200    05 WS-PILA-HIJO OCCURS 100 TIMES PIC 9(04) COMP.                      
002210 77 WS-PILA-TOPE                     PIC 9(04) COMP VALUE 0.              
002220 77 WS-DFS-TOP                       PIC 9(04) COMP.                      
002230 01 WS-HIJO-BUSQUEDA.                                                     
002240    05 WS-HIJO-ENCONTRADO-SW         PIC X(01).                           
002250       88 WS-HIJO-ENCONTRADO              VALUE 'Y'.                      
002260    05 WS-HIJO-CANDIDATO             PIC 9(04) COMP.                      
002270*-----------------------------------------------------------------        
002280*    SCORING WORK FIELDS.                                                 
002290 77 WS-PUNTAJE-BASE                  PIC 9V9(04).                         
002300 77 WS-HORAS-CAPADAS                 PIC 9(03)V9(02).                     
002310*-----------------------------------------------------------------        
002320*    EXPLANATION-STRING WORK AREA - BUILT PART BY PART, THEN              
002330*    STRUNG TOGETHER WITH '; ' SEPARATORS.                                
002340 01 WS-EXP-AREA.                                                          
002350    05 WS-EXP-PARTE-1                PIC X(50).                           
002360    05 WS-EXP-PARTE-2                PIC X(15).                           
002370    05 WS-EXP-PARTE-3                PIC X(30).                           
002380    05 WS-EXP-PARTE-4                PIC X(30).                           
002390    05 WS-EXP-PARTE-5                PIC X(30).                           
002400    05 WS-EXP-DESC-URG               PIC X(18).                           
002410    05 WS-EXP-DUE-TEXTO              PIC X(28).                           
002420    05 WS-EXP-PTR                    PIC 9(03) COMP.                      
002430*    SMALL NUMBER-TO-TEXT HELPER - USED FOR "N DAY(S)" AND                
002440*    "N OTHER TASK(S)".  (REDEFINES NO. 2 - SHOWS THE EDITED              
002450*    5-DIGIT FIELD AS A FLAT 6-BYTE STRING FOR THE SCAN LOOP)             
002460 77 WS-9100-ENTRADA                  PIC 9(05) COMP.                      
002470 01 WS-9100-EDITADO                  PIC ZZZZ9.                           
002480 01 WS-9100-EDITADO-R REDEFINES WS-9100-EDITADO.                          
002490    05 WS-9100-EDITADO-X OCCURS 5 TIMES                                   
002500                          PIC X(01).                                      
002510 77 WS-9100-IDX                      PIC 9(02) COMP.                      
002520 77 WS-9100-SALIDA                   PIC X(06).                           
002530*    MINIMAL-FORM HOURS HELPER (3H, 2.5H - NO TRAILING ZEROS).            
002540*    (REDEFINES NO. 3)                                                    
002550 01 WS-9200-HORAS-FMT                PIC 9(03)V9(02).                     
002560 01 WS-9200-HORAS-FMT-R REDEFINES WS-9200-HORAS-FMT.                      
002570    05 WS-9200-ENTERO                PIC 9(03).                           
002580    05 WS-9200-DECIMAL.                                                   
002590       10 WS-9200-DEC-1              PIC 9(01).                           
002600       10 WS-9200-DEC-2              PIC 9(01).                           
002610 77 WS-9200-ENTERO-EDIT              PIC ZZ9.                             
002620 77 WS-9200-ENTERO-IDX               PIC 9(02) COMP.                      
002630 77 WS-9200-SALIDA                   PIC X(10).                           
002640*-----------------------------------------------------------------        
002650 LINKAGE SECTION.                                                         
002660*-----------------------------------------------------------------        
002670 PROCEDURE DIVISION.                                                      
002680*-----------------------------------------------------------------        
002690                                                                          
002700     PERFORM 1000-INICIAR-PROGRAMA                                        
002710        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
002720                                                                          
002730     IF NOT WS-BATCH-RECHAZADO                                            
002740        PERFORM 2000-PROCESAR-PROGRAMA                                    
002750           THRU 2000-PROCESAR-PROGRAMA-FIN                                
002760     END-IF.                                                              
002770                                                                          
002780     PERFORM 3000-FINALIZAR-PROGRAMA                                      
002790        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
002800                                                                          
002810     STOP RUN.                                                            
002820*-----------------------------------------------------------------        
002830 1000-INICIAR-PROGRAMA.                                                   
002840                                                                          
002850     PERFORM 1100-ABRIR-ARCHIVOS                                          
002860        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
002870                                                                          
002880     ACCEPT WS-FECHA-SISTEMA          FROM DATE.                          
002890     IF WS-FS-ANIO-2D < 50                                                
002900        COMPUTE WS-FC-ANIO = 2000 + WS-FS-ANIO-2D                         
002910     ELSE                                                                 
002920        COMPUTE WS-FC-ANIO = 1900 + WS-FS-ANIO-2D                         
002930     END-IF.                                                              
002940     MOVE WS-FS-MES                   TO WS-FC-MES.                       
002950     MOVE WS-FS-DIA                   TO WS-FC-DIA.                       
002960                                                                          
002970     PERFORM 1200-CARGAR-TAREAS                                           
002980        THRU 1200-CARGAR-TAREAS-FIN.                                      
002990                                                                          
003000     IF NOT WS-BATCH-VACIO AND NOT WS-BATCH-RECHAZADO                     
003010        PERFORM 1230-VALIDAR-DEPENDENCIAS-LOTE                            
003020           THRU 1230-VALIDAR-DEPENDENCIAS-LOTE-FIN                        
003030     END-IF.                                                              
003040                                                                          
003050     IF NOT WS-BATCH-VACIO AND NOT WS-BATCH-RECHAZADO                     
003060        PERFORM 1220-VALIDAR-ESTRATEGIA                                   
003070           THRU 1220-VALIDAR-ESTRATEGIA-FIN                               
003080     END-IF.                                                              
003090                                                                          
003100 1000-INICIAR-PROGRAMA-FIN.                                               
003110     EXIT.                                                                
003120*-----------------------------------------------------------------        
003130 1100-ABRIR-ARCHIVOS.                                                     
003140                                                                          
003150     OPEN INPUT  TASKS-IN.                                                
003160     OPEN INPUT  PARAMS-IN.                                               
003170     OPEN OUTPUT SCORED-OUT.                                              
003180     OPEN OUTPUT REPORT-OUT.                                              
003190                                                                          
003200     IF NOT FS-TASKS-IN-OK                                                
003210        DISPLAY 'TSKANLZ - CANNOT OPEN TASKS-IN, STATUS '                 
003220                FS-TASKS-IN                                               
003230        STOP RUN                                                          
003240     END-IF.                                                              
003250                                                                          
003260     READ PARAMS-IN INTO WS-PRM-CONTROL-REG.                              
003270     IF FS-PARAMS-IN-OK                                                   
003280        CONTINUE                                                          
003290     ELSE                                                                 
003300        MOVE SPACES                   TO WS-PRM-STRATEGY                  
003310        MOVE ZERO                     TO WS-PRM-SUGGEST-LIMIT             
003320     END-IF.                                                              
003330                                                                          
003340 1100-ABRIR-ARCHIVOS-FIN.                                                 
003350     EXIT.                                                                
003360*-----------------------------------------------------------------        
003370*    READ-AHEAD LOOP - LOADS THE WHOLE BATCH INTO                         
003380*    WS-TABLA-TAREAS, CALLING TSKVALID (FASE 1) ONCE PER CARD TO          
003390*    TRIM/DEFAULT TITLE, HOURS AND IMPORTANCE.  DEPENDENCY RANGE          
003400*    CHECKING WAITS FOR 1230- BELOW, ONCE THE FINAL BATCH SIZE IS         
003410*    KNOWN (TK-1503).  AN EMPTY BATCH OR ANY REJECTED CARD FAILS          
003420*    THE WHOLE RUN.                                                       
003430 1200-CARGAR-TAREAS.                                                      
003440                                                                          
003450     PERFORM 1210-LEER-TAREA                                              
003460        THRU 1210-LEER-TAREA-FIN                                          
003470        UNTIL FS-TASKS-IN-EOF                                             
003480           OR WS-BATCH-RECHAZADO.                                         
003490                                                                          
003500     IF WS-NUM-TAREAS = 0                                                 
003510        SET WS-BATCH-VACIO           TO TRUE                              
003520        DISPLAY 'TSKANLZ - EMPTY BATCH, NOTHING TO ANALYZE'               
003530     END-IF.                                                              
003540                                                                          
003550 1200-CARGAR-TAREAS-FIN.                                                  
003560     EXIT.                                                                
003570*-----------------------------------------------------------------        
003580 1210-LEER-TAREA.                                                         
003590                                                                          
003600     READ TASKS-IN INTO WS-ENT-TASK-REG.                                  
003610                                                                          
003620     IF FS-TASKS-IN-EOF                                                   
003630        GO TO 1210-LEER-TAREA-FIN                                         
003640     END-IF.                                                              
003650                                                                          
003660     IF NOT FS-TASKS-IN-OK                                                
003670        DISPLAY 'TSKANLZ - ERROR READING TASKS-IN, STATUS '               
003680                FS-TASKS-IN                                               
003690        STOP RUN                                                          
003700     END-IF.                                                              
003710                                                                          
003720     ADD 1                            TO WS-NUM-TAREAS.                   
003730     MOVE WS-ENT-TASK-TITLE   TO WS-CV-TITULO-I (WS-NUM-TAREAS).          
003740     MOVE WS-ENT-EST-HOURS    TO WS-CV-HORAS-I.                           
003750     MOVE WS-ENT-IMPORTANCE   TO WS-CV-IMPORTANCIA-I.                     
003760     MOVE WS-ENT-DEP-COUNT    TO WS-CV-DEP-CANT-I.                        
003770     MOVE WS-ENT-DUE-YEAR                                                 
003780                       TO WS-TAB-DUE-ANIO (WS-NUM-TAREAS).                
003790     MOVE WS-ENT-DUE-MONTH                                                
003800                       TO WS-TAB-DUE-MES (WS-NUM-TAREAS).                 
003810     MOVE WS-ENT-DUE-DAY                                                  
003820                       TO WS-TAB-DUE-DIA (WS-NUM-TAREAS).                 
003830     IF WS-ENT-DUE-DATE = SPACES OR WS-ENT-DUE-DATE = ZEROS               
003840        MOVE 'N' TO WS-TAB-DUE-PRES-SW (WS-NUM-TAREAS)                    
003850     ELSE                                                                 
003860        MOVE 'Y' TO WS-TAB-DUE-PRES-SW (WS-NUM-TAREAS)                    
003870     END-IF.                                                              
003880                                                                          
003890     MOVE WS-NUM-TAREAS               TO WS-CV-POSICION-I.                
003900     SET WS-CV-FASE-CARGA             TO TRUE.                            
003910     CALL 'TSKVALID' USING WS-CALL-VALIDAR.                               
003920                                                                          
003930     IF WS-CV-RECHAZADA                                                   
003940        SET WS-BATCH-RECHAZADO        TO TRUE                             
003950        DISPLAY 'TSKANLZ - REJECTED TASK '                                
003960                WS-NUM-TAREAS ' - ' WS-CV-DES-ERROR-O                     
003970     ELSE                                                                 
003980        MOVE WS-CV-TASK-ID-O                                              
003990                  TO WS-TAB-TASK-ID (WS-NUM-TAREAS)                       
004000        MOVE WS-CV-TITULO-O                                               
004010                  TO WS-TAB-TITLE (WS-NUM-TAREAS)                         
004020        MOVE WS-CV-HORAS-O                                                
004030                  TO WS-TAB-EST-HOURS (WS-NUM-TAREAS)                     
004040        MOVE WS-CV-IMPORTANCIA-O                                          
004050                  TO WS-TAB-IMPORTANCE (WS-NUM-TAREAS)                    
004060        MOVE WS-ENT-DEP-COUNT                                             
004070                  TO WS-TAB-DEP-COUNT (WS-NUM-TAREAS)                     
004080        PERFORM 1217-COPIAR-DEP-TABLA                                     
004090           THRU 1217-COPIAR-DEP-TABLA-FIN                                 
004100           VARYING WS-IK FROM 1 BY 1                                      
004110           UNTIL WS-IK > WS-ENT-DEP-COUNT                                 
004120     END-IF.                                                              
004130                                                                          
004140 1210-LEER-TAREA-FIN.                                                     
004150     EXIT.                                                                
004160*-----------------------------------------------------------------        
004170 1217-COPIAR-DEP-TABLA.                                                   
004180                                                                          
004190     MOVE WS-ENT-DEPEND-ID (WS-IK)                                        
004200        TO WS-TAB-DEPEND (WS-NUM-TAREAS WS-IK).                           
004210                                                                          
004220 1217-COPIAR-DEP-TABLA-FIN.                                               
004230     EXIT.                                                                
004240*-----------------------------------------------------------------        
004250*    SECOND PASS OVER THE LOADED BATCH (TK-1503) - WS-NUM-TAREAS          
004260*    IS NOW FINAL, SO EACH TASK'S DEPENDENCY LIST CAN BE RANGE-           
004270*    CHECKED AGAINST THE TRUE BATCH SIZE INSTEAD OF THE READ-             
004280*    AHEAD COUNT 1210- SAW WHILE THAT CARD WAS BEING READ.                
004290 1230-VALIDAR-DEPENDENCIAS-LOTE.                                          
004300                                                                          
004310     PERFORM 1235-VALIDAR-DEPEND-TAREA                                    
004320        THRU 1235-VALIDAR-DEPEND-TAREA-FIN                                
004330        VARYING WS-IX FROM 1 BY 1                                         
004340        UNTIL WS-IX > WS-NUM-TAREAS                                       
004350           OR WS-BATCH-RECHAZADO.                                         
004360                                                                          
004370 1230-VALIDAR-DEPENDENCIAS-LOTE-FIN.                                      
004380     EXIT.                                                                
004390*-----------------------------------------------------------------        
004400 1235-VALIDAR-DEPEND-TAREA.                                               
004410                                                                          
004420     MOVE WS-IX                       TO WS-CV-POSICION-I.                
004430     MOVE WS-NUM-TAREAS                TO WS-CV-TOTAL-I.                  
004440     SET WS-CV-FASE-DEPEND             TO TRUE.                           
004450     MOVE WS-TAB-DEP-COUNT (WS-IX)      TO WS-CV-DEP-CANT-I.              
004460     PERFORM 1237-COPIAR-DEP-LOTE                                         
004470        THRU 1237-COPIAR-DEP-LOTE-FIN                                     
004480        VARYING WS-IK FROM 1 BY 1                                         
004490        UNTIL WS-IK > WS-CV-DEP-CANT-I.                                   
004500                                                                          
004510     CALL 'TSKVALID' USING WS-CALL-VALIDAR.                               
004520                                                                          
004530     IF WS-CV-RECHAZADA                                                   
004540        SET WS-BATCH-RECHAZADO        TO TRUE                             
004550        DISPLAY 'TSKANLZ - REJECTED TASK '                                
004560                WS-IX ' - ' WS-CV-DES-ERROR-O                             
004570     END-IF.                                                              
004580                                                                          
004590 1235-VALIDAR-DEPEND-TAREA-FIN.                                           
004600     EXIT.                                                                
004610*-----------------------------------------------------------------        
004620 1237-COPIAR-DEP-LOTE.                                                    
004630                                                                          
004640     MOVE WS-TAB-DEPEND (WS-IX WS-IK)  TO WS-CV-DEP-I (WS-IK).            
004650                                                                          
004660 1237-COPIAR-DEP-LOTE-FIN.                                                
004670     EXIT.                                                                
004680*-----------------------------------------------------------------        
004690*    BLANK/INVALID STRATEGY DEFAULTS TO SMART_BALANCE; ANY OTHER          
004700*    NON-BLANK VALUE THAT IS NOT ONE OF THE FOUR NAMES REJECTS            
004710*    THE RUN.                                                             
004720 1220-VALIDAR-ESTRATEGIA.                                                 
004730                                                                          
004740     IF WS-PRM-ESTRAT-BLANK                                               
004750        MOVE 'smart_balance'          TO WS-PRM-STRATEGY                  
004760     ELSE                                                                 
004770        IF WS-PRM-ESTRAT-FASTEST  OR WS-PRM-ESTRAT-IMPACTO                
004780        OR WS-PRM-ESTRAT-DEADLINE OR WS-PRM-ESTRAT-BALANCE                
004790           CONTINUE                                                       
004800        ELSE                                                              
004810           SET WS-BATCH-RECHAZADO     TO TRUE                             
004820           DISPLAY 'TSKANLZ - INVALID STRATEGY: '                         
004830                   WS-PRM-STRATEGY                                        
004840        END-IF                                                            
004850     END-IF.                                                              
004860                                                                          
004870 1220-VALIDAR-ESTRATEGIA-FIN.                                             
004880     EXIT.                                                                
004890*-----------------------------------------------------------------        
004900 2000-PROCESAR-PROGRAMA.                                                  
004910                                                                          
004920     PERFORM 2300-ARMAR-GRAFO-DEPEND                                      
004930        THRU 2300-ARMAR-GRAFO-DEPEND-FIN.                                 
004940                                                                          
004950     PERFORM 2400-DETECTAR-CICLOS                                         
004960        THRU 2400-DETECTAR-CICLOS-FIN.                                    
004970                                                                          
004980     PERFORM 2500-CALCULAR-PUNTAJE                                        
004990        THRU 2500-CALCULAR-PUNTAJE-FIN                                    
005000        VARYING WS-IX FROM 1 BY 1                                         
005010        UNTIL WS-IX > WS-NUM-TAREAS.                                      
005020                                                                          
005030     PERFORM 2700-ORDENAR-TAREAS                                          
005040        THRU 2700-ORDENAR-TAREAS-FIN.                                     
005050                                                                          
005060     PERFORM 2800-ARMAR-RESUMEN                                           
005070        THRU 2800-ARMAR-RESUMEN-FIN.                                      
005080                                                                          
005090     PERFORM 2900-GRABAR-SALIDA                                           
005100        THRU 2900-GRABAR-SALIDA-FIN.                                      
005110                                                                          
005120     PERFORM 2950-IMPRIMIR-REPORTE                                        
005130        THRU 2950-IMPRIMIR-REPORTE-FIN.                                   
005140                                                                          
005150 2000-PROCESAR-PROGRAMA-FIN.                                              
005160     EXIT.                                                                
005170*-----------------------------------------------------------------        
005180*    FOR EACH TASK, INCREMENT NUM-DEPENDENTS ON EVERY TASK IT             
005190*    DEPENDS ON, AND CARRY THE HIGHEST COUNT SEEN AS MAX-DEP.             
005200 2300-ARMAR-GRAFO-DEPEND.                                                 
005210                                                                          
005220     PERFORM 2305-PROCESAR-FILA-GRAFO                                     
005230        THRU 2305-PROCESAR-FILA-GRAFO-FIN                                 
005240        VARYING WS-IX FROM 1 BY 1                                         
005250        UNTIL WS-IX > WS-NUM-TAREAS.                                      
005260                                                                          
005270 2300-ARMAR-GRAFO-DEPEND-FIN.                                             
005280     EXIT.                                                                
005290*-----------------------------------------------------------------        
005300 2305-PROCESAR-FILA-GRAFO.                                                
005310                                                                          
005320     PERFORM 2310-SUMAR-DEPENDIENTE                                       
005330        THRU 2310-SUMAR-DEPENDIENTE-FIN                                   
005340        VARYING WS-IK FROM 1 BY 1                                         
005350        UNTIL WS-IK > WS-TAB-DEP-COUNT (WS-IX).                           
005360                                                                          
005370 2305-PROCESAR-FILA-GRAFO-FIN.                                            
005380     EXIT.                                                                
005390*-----------------------------------------------------------------        
005400 2310-SUMAR-DEPENDIENTE.                                                  
005410                                                                          
005420     ADD 1 TO WS-TAB-NUM-DEPENDENTS                                       
005430                 (WS-TAB-DEPEND (WS-IX WS-IK)).                           
005440     IF WS-TAB-NUM-DEPENDENTS (WS-TAB-DEPEND (WS-IX WS-IK))               
005450        > WS-MAX-DEP                                                      
005460        MOVE WS-TAB-NUM-DEPENDENTS (WS-TAB-DEPEND (WS-IX WS-IK))          
005470           TO WS-MAX-DEP                                                  
005480     END-IF.                                                              
005490                                                                          
005500 2310-SUMAR-DEPENDIENTE-FIN.                                              
005510     EXIT.                                                                
005520*-----------------------------------------------------------------        
005530*    ITERATIVE DFS OVER THE EDGE GRAPH (D -> DEPENDENT), USING            
005540*    AN EXPLICIT STACK TABLE IN PLACE OF RECURSION.  WHEN A BACK          
005550*    EDGE HITS A NODE STILL ON THE STACK, EVERY NODE CURRENTLY            
005560*    ON THE STACK IS FLAGGED - THIS DELIBERATELY OVER-FLAGS               
005570*    NODES ON THE PATH INTO THE CYCLE, NOT JUST THE CYCLE ITSELF.         
005580 2400-DETECTAR-CICLOS.                                                    
005590                                                                          
005600     PERFORM 2405-INICIALIZAR-NODO                                        
005610        THRU 2405-INICIALIZAR-NODO-FIN                                    
005620        VARYING WS-IX FROM 1 BY 1                                         
005630        UNTIL WS-IX > WS-NUM-TAREAS.                                      
005640                                                                          
005650     PERFORM 2415-DFS-SI-NO-VISITADO                                      
005660        THRU 2415-DFS-SI-NO-VISITADO-FIN                                  
005670        VARYING WS-IX FROM 1 BY 1                                         
005680        UNTIL WS-IX > WS-NUM-TAREAS.                                      
005690                                                                          
005700 2400-DETECTAR-CICLOS-FIN.                                                
005710     EXIT.                                                                
005720*-----------------------------------------------------------------        
005730 2405-INICIALIZAR-NODO.                                                   
005740                                                                          
005750     MOVE 'N' TO WS-VISITADO (WS-IX).                                     
005760     MOVE 'N' TO WS-EN-PILA  (WS-IX).                                     
005770                                                                          
005780 2405-INICIALIZAR-NODO-FIN.                                               
005790     EXIT.                                                                
005800*-----------------------------------------------------------------        
005810 2415-DFS-SI-NO-VISITADO.                                                 
005820                                                                          
005830     IF WS-VISITADO (WS-IX) = 'N'                                         
005840        PERFORM 2410-DFS-DESDE                                            
005850           THRU 2410-DFS-DESDE-FIN                                        
005860     END-IF.                                                              
005870                                                                          
005880 2415-DFS-SI-NO-VISITADO-FIN.                                             
005890     EXIT.                                                                
005900*-----------------------------------------------------------------        
005910 2410-DFS-DESDE.                                                          
005920                                                                          
005930     MOVE 1                           TO WS-PILA-TOPE.                    
005940     MOVE WS-IX          TO WS-PILA-NODO (WS-PILA-TOPE).                  
005950     MOVE 0               TO WS-PILA-HIJO (WS-PILA-TOPE).                 
005960     MOVE 'Y'          TO WS-VISITADO (WS-IX).                            
005970     MOVE 'Y'          TO WS-EN-PILA  (WS-IX).                            
005980                                                                          
005990     PERFORM 2450-DFS-VISITAR                                             
006000        THRU 2450-DFS-VISITAR-FIN                                         
006010        UNTIL WS-PILA-TOPE = 0.                                           
006020                                                                          
006030 2410-DFS-DESDE-FIN.                                                      
006040     EXIT.                                                                
006050*-----------------------------------------------------------------        
006060 2450-DFS-VISITAR.                                                        
006070                                                                          
006080     MOVE WS-PILA-NODO (WS-PILA-TOPE) TO WS-DFS-TOP.                      
006090     PERFORM 2440-BUSCAR-SIGUIENTE-HIJO                                   
006100        THRU 2440-BUSCAR-SIGUIENTE-HIJO-FIN.                              
006110                                                                          
006120     IF NOT WS-HIJO-ENCONTRADO                                            
006130        MOVE 'N' TO WS-EN-PILA (WS-DFS-TOP)                               
006140        SUBTRACT 1 FROM WS-PILA-TOPE                                      
006150     ELSE                                                                 
006160        MOVE WS-HIJO-CANDIDATO                                            
006170                     TO WS-PILA-HIJO (WS-PILA-TOPE)                       
006180        IF WS-EN-PILA (WS-HIJO-CANDIDATO) = 'Y'                           
006190           PERFORM 2460-MARCAR-CICLO                                      
006200              THRU 2460-MARCAR-CICLO-FIN                                  
006210        ELSE                                                              
006220           IF WS-VISITADO (WS-HIJO-CANDIDATO) = 'N'                       
006230              MOVE 'Y' TO WS-VISITADO (WS-HIJO-CANDIDATO)                 
006240              MOVE 'Y' TO WS-EN-PILA  (WS-HIJO-CANDIDATO)                 
006250              ADD 1    TO WS-PILA-TOPE                                    
006260              MOVE WS-HIJO-CANDIDATO                                      
006270                        TO WS-PILA-NODO (WS-PILA-TOPE)                    
006280              MOVE 0    TO WS-PILA-HIJO (WS-PILA-TOPE)                    
006290           END-IF                                                         
006300        END-IF                                                            
006310     END-IF.                                                              
006320                                                                          
006330 2450-DFS-VISITAR-FIN.                                                    
006340     EXIT.                                                                
006350*-----------------------------------------------------------------        
006360*    SCANS TASK ROWS AFTER THE LAST ONE TESTED FOR THIS STACK             
006370*    FRAME, LOOKING FOR THE NEXT ONE THAT NAMES WS-DFS-TOP AS A           
006380*    DEPENDENCY (I.E. THE NEXT SUCCESSOR IN THE D -> DEPENDENT            
006390*    EDGE GRAPH).                                                         
006400 2440-BUSCAR-SIGUIENTE-HIJO.                                              
006410                                                                          
006420     MOVE 'N'                         TO WS-HIJO-ENCONTRADO-SW.           
006430     COMPUTE WS-HIJO-CANDIDATO =                                          
006440             WS-PILA-HIJO (WS-PILA-TOPE) + 1.                             
006450                                                                          
006460     PERFORM 2445-PROBAR-CANDIDATO                                        
006470        THRU 2445-PROBAR-CANDIDATO-FIN                                    
006480        UNTIL WS-HIJO-CANDIDATO > WS-NUM-TAREAS                           
006490           OR WS-HIJO-ENCONTRADO.                                         
006500                                                                          
006510 2440-BUSCAR-SIGUIENTE-HIJO-FIN.                                          
006520     EXIT.                                                                
006530*-----------------------------------------------------------------        
006540 2445-PROBAR-CANDIDATO.                                                   
006550                                                                          
006560     PERFORM 2446-PROBAR-DEP-UNO                                          
006570        THRU 2446-PROBAR-DEP-UNO-FIN                                      
006580        VARYING WS-IK FROM 1 BY 1                                         
006590        UNTIL WS-IK > WS-TAB-DEP-COUNT (WS-HIJO-CANDIDATO)                
006600           OR WS-HIJO-ENCONTRADO.                                         
006610                                                                          
006620     IF NOT WS-HIJO-ENCONTRADO                                            
006630        ADD 1 TO WS-HIJO-CANDIDATO                                        
006640     END-IF.                                                              
006650                                                                          
006660 2445-PROBAR-CANDIDATO-FIN.                                               
006670     EXIT.                                                                
006680*-----------------------------------------------------------------        
006690 2446-PROBAR-DEP-UNO.                                                     
006700                                                                          
006710     IF WS-TAB-DEPEND (WS-HIJO-CANDIDATO WS-IK) = WS-DFS-TOP              
006720        SET WS-HIJO-ENCONTRADO         TO TRUE                            
006730     END-IF.                                                              
006740                                                                          
006750 2446-PROBAR-DEP-UNO-FIN.                                                 
006760     EXIT.                                                                
006770*-----------------------------------------------------------------        
006780 2460-MARCAR-CICLO.                                                       
006790                                                                          
006800     PERFORM 2465-MARCAR-NODO-CICLO                                       
006810        THRU 2465-MARCAR-NODO-CICLO-FIN                                   
006820        VARYING WS-IK FROM 1 BY 1                                         
006830        UNTIL WS-IK > WS-PILA-TOPE.                                       
006840                                                                          
006850 2460-MARCAR-CICLO-FIN.                                                   
006860     EXIT.                                                                
006870*-----------------------------------------------------------------        
006880 2465-MARCAR-NODO-CICLO.                                                  
006890                                                                          
006900     MOVE 'Y' TO WS-TAB-CYCLE-SW (WS-PILA-NODO (WS-IK)).                  
006910                                                                          
006920 2465-MARCAR-NODO-CICLO-FIN.                                              
006930     EXIT.                                                                
006940*-----------------------------------------------------------------        
006950*    ONE TASK'S FOUR COMPONENTS, STRATEGY FORMULA, CYCLE                  
006960*    PENALTY, FINAL SCORE AND EXPLANATION TEXT.                           
006970 2500-CALCULAR-PUNTAJE.                                                   
006980                                                                          
006990     PERFORM 2505-CALC-URGENCIA                                           
007000        THRU 2505-CALC-URGENCIA-FIN.                                      
007010                                                                          
007020     PERFORM 2510-CALC-COMPONENTES                                        
007030        THRU 2510-CALC-COMPONENTES-FIN.                                   
007040                                                                          
007050     PERFORM 2520-CALC-PUNTAJE-BASE                                       
007060        THRU 2520-CALC-PUNTAJE-BASE-FIN.                                  
007070                                                                          
007080     PERFORM 2530-APLICAR-PENALIDAD                                       
007090        THRU 2530-APLICAR-PENALIDAD-FIN.                                  
007100                                                                          
007110     PERFORM 2540-EXPLICAR-URGENCIA                                       
007120        THRU 2540-EXPLICAR-URGENCIA-FIN.                                  
007130                                                                          
007140     PERFORM 2550-EXPLICAR-ESFUERZO                                       
007150        THRU 2550-EXPLICAR-ESFUERZO-FIN.                                  
007160                                                                          
007170     PERFORM 2560-ARMAR-EXPLICACION                                       
007180        THRU 2560-ARMAR-EXPLICACION-FIN.                                  
007190                                                                          
007200 2500-CALCULAR-PUNTAJE-FIN.                                               
007210     EXIT.                                                                
007220*-----------------------------------------------------------------        
007230 2505-CALC-URGENCIA.                                                      
007240                                                                          
007250     MOVE WS-TAB-DUE-ANIO (WS-IX)     TO WS-CU-VENC-ANIO-I.               
007260     MOVE WS-TAB-DUE-MES  (WS-IX)     TO WS-CU-VENC-MES-I.                
007270     MOVE WS-TAB-DUE-DIA  (WS-IX)     TO WS-CU-VENC-DIA-I.                
007280     MOVE WS-TAB-DUE-PRES-SW (WS-IX)  TO WS-CU-VENC-PRES-I.               
007290     MOVE WS-FC-ANIO                  TO WS-CU-HOY-ANIO-I.                
007300     MOVE WS-FC-MES                   TO WS-CU-HOY-MES-I.                 
007310     MOVE WS-FC-DIA                   TO WS-CU-HOY-DIA-I.                 
007320                                                                          
007330     CALL 'TSKDAYS' USING WS-CALL-URGENCIA.                               
007340                                                                          
007350     MOVE WS-CU-URGENCIA-O         TO WS-TAB-URGENCY (WS-IX).             
007360     MOVE WS-CU-DIAS-REST-PRES-O                                          
007370                    TO WS-TAB-DAYS-LEFT-PRES-SW (WS-IX).                  
007380     MOVE WS-CU-DIAS-REST-O        TO WS-TAB-DAYS-LEFT (WS-IX).           
007390                                                                          
007400 2505-CALC-URGENCIA-FIN.                                                  
007410     EXIT.                                                                
007420*-----------------------------------------------------------------        
007430*    IMPORTANCE-NORM, QUICK-WIN AND DEP-SCORE - THE OTHER THREE           
007440*    COMPONENTS.                                                          
007450 2510-CALC-COMPONENTES.                                                   
007460                                                                          
007470     COMPUTE WS-TAB-IMPORT-NORM (WS-IX) ROUNDED =                         
007480             WS-TAB-IMPORTANCE (WS-IX) / 10.                              
007490                                                                          
007500     IF WS-TAB-EST-HOURS (WS-IX) > 8                                      
007510        MOVE 8.00                    TO WS-HORAS-CAPADAS                  
007520     ELSE                                                                 
007530        MOVE WS-TAB-EST-HOURS (WS-IX) TO WS-HORAS-CAPADAS                 
007540     END-IF.                                                              
007550     COMPUTE WS-TAB-QUICK-WIN (WS-IX) ROUNDED =                           
007560             1 - (WS-HORAS-CAPADAS / 8).                                  
007570                                                                          
007580     IF WS-MAX-DEP > 0                                                    
007590        COMPUTE WS-TAB-DEP-SCORE (WS-IX) ROUNDED =                        
007600             WS-TAB-NUM-DEPENDENTS (WS-IX) / WS-MAX-DEP                   
007610     ELSE                                                                 
007620        MOVE 0.0000                  TO WS-TAB-DEP-SCORE (WS-IX)          
007630     END-IF.                                                              
007640                                                                          
007650 2510-CALC-COMPONENTES-FIN.                                               
007660     EXIT.                                                                
007670*-----------------------------------------------------------------        
007680 2520-CALC-PUNTAJE-BASE.                                                  
007690                                                                          
007700     EVALUATE TRUE                                                        
007710         WHEN WS-PRM-ESTRAT-FASTEST                                       
007720              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
007730                 (0.6 * WS-TAB-QUICK-WIN   (WS-IX)) +                     
007740                 (0.2 * WS-TAB-IMPORT-NORM (WS-IX)) +                     
007750                 (0.2 * WS-TAB-URGENCY     (WS-IX))                       
007760         WHEN WS-PRM-ESTRAT-IMPACTO                                       
007770              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
007780                 (0.7 * WS-TAB-IMPORT-NORM (WS-IX)) +                     
007790                 (0.2 * WS-TAB-URGENCY     (WS-IX)) +                     
007800                 (0.1 * WS-TAB-DEP-SCORE   (WS-IX))                       
007810         WHEN WS-PRM-ESTRAT-DEADLINE                                      
007820              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
007830                 (0.7 * WS-TAB-URGENCY     (WS-IX)) +                     
007840                 (0.2 * WS-TAB-IMPORT-NORM (WS-IX)) +                     
007850                 (0.1 * WS-TAB-QUICK-WIN   (WS-IX))                       
007860         WHEN OTHER                                                       
007870              COMPUTE WS-PUNTAJE-BASE ROUNDED =                           
007880                 (0.35 * WS-TAB-URGENCY     (WS-IX)) +                    
007890                 (0.35 * WS-TAB-IMPORT-NORM (WS-IX)) +                    
007900                 (0.15 * WS-TAB-QUICK-WIN   (WS-IX)) +                    
007910                 (0.15 * WS-TAB-DEP-SCORE   (WS-IX))                      
007920     END-EVALUATE.                                                        
007930                                                                          
007940 2520-CALC-PUNTAJE-BASE-FIN.                                              
007950     EXIT.                                                                
007960*-----------------------------------------------------------------        
007970*    CYCLE MEMBERS ARE MARKED DOWN TO ONE FIFTH BEFORE THE FINAL          
007980*    SCALE TO 0-100.                                                      
007990 2530-APLICAR-PENALIDAD.                                                  
008000                                                                          
008010     IF WS-TAB-EN-CICLO (WS-IX)                                           
008020        COMPUTE WS-PUNTAJE-BASE ROUNDED =                                 
008030                WS-PUNTAJE-BASE * 0.2                                     
008040     END-IF.                                                              
008050                                                                          
008060     COMPUTE WS-TAB-SCORE (WS-IX) ROUNDED =                               
008070             WS-PUNTAJE-BASE * 100.                                       
008080                                                                          
008090 2530-APLICAR-PENALIDAD-FIN.                                              
008100     EXIT.                                                                
008110*-----------------------------------------------------------------        
008120*    PART 1 OF THE EXPLANATION - URGENCY DESCRIPTION AND DUE              
008130*    TEXT, OR THE NO-DEADLINE PHRASE.                                     
008140 2540-EXPLICAR-URGENCIA.                                                  
008150                                                                          
008160     IF NOT WS-TAB-HAY-VENCIMIENTO (WS-IX)                                
008170        MOVE 'No deadline (low urgency)' TO WS-EXP-PARTE-1                
008180     ELSE                                                                 
008190        EVALUATE TRUE                                                     
008200            WHEN WS-TAB-URGENCY (WS-IX) NOT < 0.8000                      
008210                 MOVE 'Very urgent'       TO WS-EXP-DESC-URG              
008220            WHEN WS-TAB-URGENCY (WS-IX) NOT < 0.5000                      
008230                 MOVE 'Moderately urgent' TO WS-EXP-DESC-URG              
008240            WHEN OTHER                                                    
008250                 MOVE 'Low urgency'       TO WS-EXP-DESC-URG              
008260        END-EVALUATE                                                      
008270                                                                          
008280        IF WS-TAB-DAYS-LEFT (WS-IX) < 0                                   
008290           COMPUTE WS-9100-ENTRADA =                                      
008300                   0 - WS-TAB-DAYS-LEFT (WS-IX)                           
008310           PERFORM 9100-TRIM-NUMERICO                                     
008320              THRU 9100-TRIM-NUMERICO-FIN                                 
008330           STRING 'overdue by ' DELIMITED BY SIZE                         
008340                  WS-9100-SALIDA      DELIMITED BY SPACE                  
008350                  ' day(s)'           DELIMITED BY SIZE                   
008360                  INTO WS-EXP-DUE-TEXTO                                   
008370        ELSE                                                              
008380           IF WS-TAB-DAYS-LEFT (WS-IX) = 0                                
008390              MOVE 'due today'        TO WS-EXP-DUE-TEXTO                 
008400           ELSE                                                           
008410              MOVE WS-TAB-DAYS-LEFT (WS-IX) TO WS-9100-ENTRADA            
008420              PERFORM 9100-TRIM-NUMERICO                                  
008430                 THRU 9100-TRIM-NUMERICO-FIN                              
008440              STRING 'due in ' DELIMITED BY SIZE                          
008450                     WS-9100-SALIDA   DELIMITED BY SPACE                  
008460                     ' day(s)'        DELIMITED BY SIZE                   
008470                     INTO WS-EXP-DUE-TEXTO                                
008480           END-IF                                                         
008490        END-IF                                                            
008500                                                                          
008510        STRING WS-EXP-DESC-URG   DELIMITED BY SPACE                       
008520               ' ('               DELIMITED BY SIZE                       
008530               WS-EXP-DUE-TEXTO   DELIMITED BY SPACE                      
008540               ')'                DELIMITED BY SIZE                       
008550               INTO WS-EXP-PARTE-1                                        
008560     END-IF.                                                              
008570                                                                          
008580 2540-EXPLICAR-URGENCIA-FIN.                                              
008590     EXIT.                                                                
008600*-----------------------------------------------------------------        
008610*    PART 3 (QUICK-WIN/EFFORT PHRASE) - ONLY SHOWN WHEN QUICK-WIN         
008620*    IS AT ONE EXTREME OR THE OTHER.                                      
008630 2550-EXPLICAR-ESFUERZO.                                                  
008640                                                                          
008650     MOVE SPACES                      TO WS-EXP-PARTE-3.                  
008660     MOVE WS-TAB-EST-HOURS (WS-IX)    TO WS-9200-HORAS-FMT.               
008670     PERFORM 9200-FORMATEAR-HORAS                                         
008680        THRU 9200-FORMATEAR-HORAS-FIN.                                    
008690                                                                          
008700     IF WS-TAB-QUICK-WIN (WS-IX) NOT < 0.7000                             
008710        STRING 'Quick win (' DELIMITED BY SIZE                            
008720               WS-9200-SALIDA         DELIMITED BY SPACE                  
008730               ')'                    DELIMITED BY SIZE                   
008740               INTO WS-EXP-PARTE-3                                        
008750     ELSE                                                                 
008760        IF WS-TAB-QUICK-WIN (WS-IX) NOT > 0.3000                          
008770           STRING 'Higher effort (' DELIMITED BY SIZE                     
008780                  WS-9200-SALIDA      DELIMITED BY SPACE                  
008790                  ')'                 DELIMITED BY SIZE                   
008800                  INTO WS-EXP-PARTE-3                                     
008810        END-IF                                                            
008820     END-IF.                                                              
008830                                                                          
008840 2550-EXPLICAR-ESFUERZO-FIN.                                              
008850     EXIT.                                                                
008860*-----------------------------------------------------------------        
008870*    ASSEMBLES ALL FIVE PARTS, SEMICOLON-SEPARATED, SKIPPING ANY          
008880*    PART THAT DOES NOT APPLY TO THIS TASK.                               
008890 2560-ARMAR-EXPLICACION.                                                  
008900                                                                          
008910     MOVE SPACES                      TO WS-EXP-PARTE-2.                  
008920     MOVE WS-TAB-IMPORTANCE (WS-IX)   TO WS-9100-ENTRADA.                 
008930     PERFORM 9100-TRIM-NUMERICO                                           
008940        THRU 9100-TRIM-NUMERICO-FIN.                                      
008950     STRING 'Importance ' DELIMITED BY SIZE                               
008960            WS-9100-SALIDA            DELIMITED BY SPACE                  
008970            '/10'                     DELIMITED BY SIZE                   
008980            INTO WS-EXP-PARTE-2.                                          
008990                                                                          
009000     MOVE SPACES                      TO WS-EXP-PARTE-4.                  
009010     IF WS-TAB-NUM-DEPENDENTS (WS-IX) > 0                                 
009020        MOVE WS-TAB-NUM-DEPENDENTS (WS-IX) TO WS-9100-ENTRADA             
009030        PERFORM 9100-TRIM-NUMERICO                                        
009040           THRU 9100-TRIM-NUMERICO-FIN                                    
009050        STRING 'Blocks ' DELIMITED BY SIZE                                
009060               WS-9100-SALIDA         DELIMITED BY SPACE                  
009070               ' other task(s)'       DELIMITED BY SIZE                   
009080               INTO WS-EXP-PARTE-4                                        
009090     END-IF.                                                              
009100                                                                          
009110     MOVE SPACES                      TO WS-EXP-PARTE-5.                  
009120     IF WS-TAB-EN-CICLO (WS-IX)                                           
009130        MOVE 'Part of dependency cycle' TO WS-EXP-PARTE-5                 
009140     END-IF.                                                              
009150                                                                          
009160     MOVE SPACES               TO WS-TAB-EXPLICACION (WS-IX).             
009170     MOVE 1                           TO WS-EXP-PTR.                      
009180     STRING WS-EXP-PARTE-1 DELIMITED BY SPACE                             
009190            INTO WS-TAB-EXPLICACION (WS-IX)                               
009200            WITH POINTER WS-EXP-PTR.                                      
009210                                                                          
009220     PERFORM 2565-AGREGAR-PARTE                                           
009230        THRU 2565-AGREGAR-PARTE-FIN.                                      
009240                                                                          
009250 2560-ARMAR-EXPLICACION-FIN.                                              
009260     EXIT.                                                                
009270*-----------------------------------------------------------------        
009280*    APPENDS PARTS 2-5 (WHEN NOT BLANK) TO THE EXPLANATION                
009290*    STRING ALREADY STARTED ABOVE, EACH ONE PRECEDED BY '; '.             
009300 2565-AGREGAR-PARTE.                                                      
009310                                                                          
009320     STRING '; ' DELIMITED BY SIZE                                        
009330            WS-EXP-PARTE-2 DELIMITED BY SPACE                             
009340            INTO WS-TAB-EXPLICACION (WS-IX)                               
009350            WITH POINTER WS-EXP-PTR.                                      
009360                                                                          
009370     IF WS-EXP-PARTE-3 NOT = SPACES                                       
009380        STRING '; ' DELIMITED BY SIZE                                     
009390               WS-EXP-PARTE-3 DELIMITED BY SPACE                          
009400               INTO WS-TAB-EXPLICACION (WS-IX)                            
009410               WITH POINTER WS-EXP-PTR                                    
009420     END-IF.                                                              
009430                                                                          
009440     IF WS-EXP-PARTE-4 NOT = SPACES                                       
009450        STRING '; ' DELIMITED BY SIZE                                     
009460               WS-EXP-PARTE-4 DELIMITED BY SPACE                          
009470               INTO WS-TAB-EXPLICACION (WS-IX)                            
009480               WITH POINTER WS-EXP-PTR                                    
009490     END-IF.                                                              
009500                                                                          
009510     IF WS-EXP-PARTE-5 NOT = SPACES                                       
009520        STRING '; ' DELIMITED BY SIZE                                     
009530               WS-EXP-PARTE-5 DELIMITED BY SPACE                          
009540               INTO WS-TAB-EXPLICACION (WS-IX)                            
009550               WITH POINTER WS-EXP-PTR                                    
009560     END-IF.                                                              
009570                                                                          
009580 2565-AGREGAR-PARTE-FIN.                                                  
009590     EXIT.                                                                
009600*-----------------------------------------------------------------        
009610*    STABLE INSERTION SORT OVER AN INDEX ARRAY, DESCENDING BY             
009620*    SCORE.  ONLY MOVES AN ENTRY PAST ONES STRICTLY LOWER, SO             
009630*    TIES KEEP THEIR ORIGINAL INPUT ORDER (TK-1471).                      
009640 2700-ORDENAR-TAREAS.                                                     
009650                                                                          
009660     PERFORM 2705-INICIALIZAR-ORDEN                                       
009670        THRU 2705-INICIALIZAR-ORDEN-FIN                                   
009680        VARYING WS-SORT-I FROM 1 BY 1                                     
009690        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
009700                                                                          
009710     PERFORM 2710-INSERTAR-UNO                                            
009720        THRU 2710-INSERTAR-UNO-FIN                                        
009730        VARYING WS-SORT-I FROM 2 BY 1                                     
009740        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
009750                                                                          
009760 2700-ORDENAR-TAREAS-FIN.                                                 
009770     EXIT.                                                                
009780*-----------------------------------------------------------------        
009790 2705-INICIALIZAR-ORDEN.                                                  
009800                                                                          
009810     MOVE WS-SORT-I                    TO WS-ORDEN (WS-SORT-I).           
009820                                                                          
009830 2705-INICIALIZAR-ORDEN-FIN.                                              
009840     EXIT.                                                                
009850*-----------------------------------------------------------------        
009860 2710-INSERTAR-UNO.                                                       
009870                                                                          
009880     MOVE WS-ORDEN (WS-SORT-I)        TO WS-ORDEN-TEMP.                   
009890     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
009900                                                                          
009910     PERFORM 2720-DESPLAZAR-UNO                                           
009920        THRU 2720-DESPLAZAR-UNO-FIN                                       
009930        UNTIL WS-SORT-J < 1                                               
009940           OR WS-TAB-SCORE (WS-ORDEN (WS-SORT-J))                         
009950              NOT < WS-TAB-SCORE (WS-ORDEN-TEMP).                         
009960                                                                          
009970     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
009980     MOVE WS-ORDEN-TEMP TO WS-ORDEN (WS-SORT-J).                          
009990                                                                          
010000 2710-INSERTAR-UNO-FIN.                                                   
010010     EXIT.                                                                
010020*-----------------------------------------------------------------        
010030 2720-DESPLAZAR-UNO.                                                      
010040                                                                          
010050     MOVE WS-ORDEN (WS-SORT-J)                                            
010060        TO WS-ORDEN (WS-SORT-J + 1).                                      
010070     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
010080                                                                          
010090 2720-DESPLAZAR-UNO-FIN.                                                  
010100     EXIT.                                                                
010110*-----------------------------------------------------------------        
010120*    COUNT / AVERAGE / TOP-3, TAKEN FROM WS-ORDEN NOW THAT IT             
010130*    HOLDS THE FINAL RANK ORDER.                                          
010140 2800-ARMAR-RESUMEN.                                                      
010150                                                                          
010160     MOVE WS-PRM-STRATEGY              TO WS-SAL-RES-STRATEGY.            
010170     MOVE WS-NUM-TAREAS                TO WS-SAL-RES-TOTAL-TASKS.         
010180                                                                          
010190     MOVE ZERO                         TO WS-SUMA-SCORE.                  
010200     PERFORM 2805-SUMAR-SCORE                                             
010210        THRU 2805-SUMAR-SCORE-FIN                                         
010220        VARYING WS-SORT-I FROM 1 BY 1                                     
010230        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
010240     IF WS-NUM-TAREAS > 0                                                 
010250        COMPUTE WS-SAL-RES-AVG-SCORE ROUNDED =                            
010260                WS-SUMA-SCORE / WS-NUM-TAREAS                             
010270     ELSE                                                                 
010280        MOVE ZERO                      TO WS-SAL-RES-AVG-SCORE            
010290     END-IF.                                                              
010300                                                                          
010310     MOVE SPACES                       TO WS-SAL-RES-TOP-TITLE-1          
010320                                           WS-SAL-RES-TOP-TITLE-2         
010330                                           WS-SAL-RES-TOP-TITLE-3.        
010340     IF WS-NUM-TAREAS NOT < 1                                             
010350        MOVE WS-TAB-TITLE (WS-ORDEN (1)) TO WS-SAL-RES-TOP-TITLE-1        
010360     END-IF.                                                              
010370     IF WS-NUM-TAREAS NOT < 2                                             
010380        MOVE WS-TAB-TITLE (WS-ORDEN (2)) TO WS-SAL-RES-TOP-TITLE-2        
010390     END-IF.                                                              
010400     IF WS-NUM-TAREAS NOT < 3                                             
010410        MOVE WS-TAB-TITLE (WS-ORDEN (3)) TO WS-SAL-RES-TOP-TITLE-3        
010420     END-IF.                                                              
010430                                                                          
010440 2800-ARMAR-RESUMEN-FIN.                                                  
010450     EXIT.                                                                
010460*-----------------------------------------------------------------        
010470 2805-SUMAR-SCORE.                                                        
010480                                                                          
010490     ADD WS-TAB-SCORE (WS-ORDEN (WS-SORT-I)) TO WS-SUMA-SCORE.            
010500                                                                          
010510 2805-SUMAR-SCORE-FIN.                                                    
010520     EXIT.                                                                
010530*-----------------------------------------------------------------        
010540*    WRITES SCORED-OUT IN RANK ORDER, THEN THE SUMMARY LINE.              
010550 2900-GRABAR-SALIDA.                                                      
010560                                                                          
010570     PERFORM 2910-GRABAR-DETALLE                                          
010580        THRU 2910-GRABAR-DETALLE-FIN                                      
010590        VARYING WS-SORT-I FROM 1 BY 1                                     
010600        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
010610                                                                          
010620     INITIALIZE FD-SCORED-OUT-REG.                                        
010630     MOVE WS-SAL-RESUMEN               TO FD-SCORED-OUT-REG.              
010640     WRITE FD-SCORED-OUT-REG.                                             
010650                                                                          
010660 2900-GRABAR-SALIDA-FIN.                                                  
010670     EXIT.                                                                
010680*-----------------------------------------------------------------        
010690 2910-GRABAR-DETALLE.                                                     
010700                                                                          
010710     MOVE WS-SORT-I                        TO WS-SAL-RANK.                
010720     MOVE WS-ORDEN (WS-SORT-I)             TO WS-IY.                      
010730     MOVE WS-TAB-TASK-ID (WS-IY)           TO WS-SAL-TASK-ID.             
010740     MOVE WS-TAB-TITLE (WS-IY)             TO WS-SAL-TASK-TITLE.          
010750     MOVE WS-TAB-SCORE (WS-IY)             TO WS-SAL-SCORE.               
010760     MOVE WS-TAB-URGENCY (WS-IY)           TO WS-SAL-URGENCY.             
010770     MOVE WS-TAB-IMPORT-NORM (WS-IY)   TO WS-SAL-IMPORTANCE-NORM.         
010780     MOVE WS-TAB-QUICK-WIN (WS-IY)         TO WS-SAL-QUICK-WIN.           
010790     MOVE WS-TAB-DEP-SCORE (WS-IY)         TO WS-SAL-DEP-SCORE.           
010800     MOVE WS-TAB-NUM-DEPENDENTS (WS-IY) TO WS-SAL-NUM-DEPENDENTS.         
010810     MOVE WS-TAB-DAYS-LEFT-PRES-SW (WS-IY)                                
010820                                   TO WS-SAL-DAYS-LEFT-PRESENT.           
010830     MOVE WS-TAB-DAYS-LEFT (WS-IY)         TO WS-SAL-DAYS-LEFT.           
010840     MOVE WS-TAB-CYCLE-SW (WS-IY)          TO WS-SAL-CYCLE-FLAG.          
010850     MOVE WS-TAB-EXPLICACION (WS-IY)       TO WS-SAL-EXPLANATION.         
010860                                                                          
010870     INITIALIZE FD-SCORED-OUT-REG.                                        
010880     MOVE WS-SAL-DETALLE                   TO FD-SCORED-OUT-REG.          
010890     WRITE FD-SCORED-OUT-REG.                                             
010900                                                                          
010910 2910-GRABAR-DETALLE-FIN.                                                 
010920     EXIT.                                                                
010930*-----------------------------------------------------------------        
010940*    HEADER / DETAIL / TRAILER RANKING REPORT - NO CONTROL                
010950*    BREAKS, SINGLE-LEVEL BATCH.                                          
010960 2950-IMPRIMIR-REPORTE.                                                   
010970                                                                          
010980     PERFORM 2951-IMPRIMIR-ENCABEZADO                                     
010990        THRU 2951-IMPRIMIR-ENCABEZADO-FIN.                                
011000                                                                          
011010     PERFORM 2953-IMPRIMIR-DETALLE                                        
011020        THRU 2953-IMPRIMIR-DETALLE-FIN                                    
011030        VARYING WS-SORT-I FROM 1 BY 1                                     
011040        UNTIL WS-SORT-I > WS-NUM-TAREAS.                                  
011050                                                                          
011060     PERFORM 2957-IMPRIMIR-TRAILER                                        
011070        THRU 2957-IMPRIMIR-TRAILER-FIN.                                   
011080                                                                          
011090 2950-IMPRIMIR-REPORTE-FIN.                                               
011100     EXIT.                                                                
011110*-----------------------------------------------------------------        
011120 2951-IMPRIMIR-ENCABEZADO.                                                
011130                                                                          
011140     MOVE WS-PRM-STRATEGY              TO WS-REP-ENC-STRATEGY.            
011150     MOVE WS-FC-DIA                    TO WS-REP-ENC-DIA.                 
011160     MOVE WS-FC-MES                    TO WS-REP-ENC-MES.                 
011170     MOVE WS-FC-ANIO                   TO WS-REP-ENC-ANIO.                
011180     INITIALIZE FD-REPORT-OUT-REG.                                        
011190     MOVE WS-REP-ENCABEZADO-1          TO FD-REPORT-OUT-REG.              
011200     WRITE FD-REPORT-OUT-REG.                                             
011210                                                                          
011220     INITIALIZE FD-REPORT-OUT-REG.                                        
011230     MOVE WS-REP-ENCABEZADO-2          TO FD-REPORT-OUT-REG.              
011240     WRITE FD-REPORT-OUT-REG.                                             
011250                                                                          
011260     INITIALIZE FD-REPORT-OUT-REG.                                        
011270     MOVE WS-REP-SEPARADOR             TO FD-REPORT-OUT-REG.              
011280     WRITE FD-REPORT-OUT-REG.                                             
011290                                                                          
011300 2951-IMPRIMIR-ENCABEZADO-FIN.                                            
011310     EXIT.                                                                
011320*-----------------------------------------------------------------        
011330 2953-IMPRIMIR-DETALLE.                                                   
011340                                                                          
011350     MOVE WS-ORDEN (WS-SORT-I)         TO WS-IY.                          
011360     MOVE WS-SORT-I                    TO WS-REP-DET-RANK.                
011370     MOVE WS-TAB-TASK-ID (WS-IY)       TO WS-REP-DET-ID.                  
011380     MOVE WS-TAB-TITLE (WS-IY)         TO WS-REP-DET-TITLE.               
011390     MOVE WS-TAB-SCORE (WS-IY)         TO WS-REP-DET-SCORE.               
011400     MOVE WS-TAB-CYCLE-SW (WS-IY)      TO WS-REP-DET-CYC.                 
011410     MOVE WS-TAB-EXPLICACION (WS-IY)   TO WS-REP-DET-EXPLICACION.         
011420                                                                          
011430     INITIALIZE FD-REPORT-OUT-REG.                                        
011440     MOVE WS-REP-DETALLE                TO FD-REPORT-OUT-REG.             
011450     WRITE FD-REPORT-OUT-REG.                                             
011460                                                                          
011470 2953-IMPRIMIR-DETALLE-FIN.                                               
011480     EXIT.                                                                
011490*-----------------------------------------------------------------        
011500 2957-IMPRIMIR-TRAILER.                                                   
011510                                                                          
011520     INITIALIZE FD-REPORT-OUT-REG.                                        
011530     MOVE WS-REP-SEPARADOR             TO FD-REPORT-OUT-REG.              
011540     WRITE FD-REPORT-OUT-REG.                                             
011550                                                                          
011560     MOVE WS-NUM-TAREAS                TO WS-REP-TRL-TOTAL.               
011570     MOVE WS-SAL-RES-AVG-SCORE         TO WS-REP-TRL-PROMEDIO.            
011580     INITIALIZE FD-REPORT-OUT-REG.                                        
011590     MOVE WS-REP-TRAILER-1              TO FD-REPORT-OUT-REG.             
011600     WRITE FD-REPORT-OUT-REG.                                             
011610                                                                          
011620     IF WS-SAL-RES-TOP-TITLE-1 NOT = SPACES                               
011630        MOVE 1                          TO WS-REP-TRL-TOP-NUM             
011640        MOVE WS-SAL-RES-TOP-TITLE-1      TO WS-REP-TRL-TOP-TITLE          
011650        INITIALIZE FD-REPORT-OUT-REG                                      
011660        MOVE WS-REP-TRAILER-TOP          TO FD-REPORT-OUT-REG             
011670        WRITE FD-REPORT-OUT-REG                                           
011680     END-IF.                                                              
011690     IF WS-SAL-RES-TOP-TITLE-2 NOT = SPACES                               
011700        MOVE 2                          TO WS-REP-TRL-TOP-NUM             
011710        MOVE WS-SAL-RES-TOP-TITLE-2      TO WS-REP-TRL-TOP-TITLE          
011720        INITIALIZE FD-REPORT-OUT-REG                                      
011730        MOVE WS-REP-TRAILER-TOP          TO FD-REPORT-OUT-REG             
011740        WRITE FD-REPORT-OUT-REG                                           
011750     END-IF.                                                              
011760     IF WS-SAL-RES-TOP-TITLE-3 NOT = SPACES                               
011770        MOVE 3                          TO WS-REP-TRL-TOP-NUM             
011780        MOVE WS-SAL-RES-TOP-TITLE-3      TO WS-REP-TRL-TOP-TITLE          
011790        INITIALIZE FD-REPORT-OUT-REG                                      
011800        MOVE WS-REP-TRAILER-TOP          TO FD-REPORT-OUT-REG             
011810        WRITE FD-REPORT-OUT-REG                                           
011820     END-IF.                                                              
011830                                                                          
011840 2957-IMPRIMIR-TRAILER-FIN.                                               
011850     EXIT.                                                                
011860*-----------------------------------------------------------------        
011870 3000-FINALIZAR-PROGRAMA.                                                 
011880                                                                          
011890     PERFORM 3200-CERRAR-ARCHIVOS                                         
011900        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
011910                                                                          
011920     DISPLAY 'TSKANLZ - TASKS SCORED: ' WS-NUM-TAREAS.                    
011930                                                                          
011940 3000-FINALIZAR-PROGRAMA-FIN.                                             
011950     EXIT.                                                                
011960*-----------------------------------------------------------------        
011970 3200-CERRAR-ARCHIVOS.                                                    
011980                                                                          
011990     CLOSE TASKS-IN PARAMS-IN SCORED-OUT REPORT-OUT.                      
012000                                                                          
012010 3200-CERRAR-ARCHIVOS-FIN.                                                
012020     EXIT.                                                                
012030*-----------------------------------------------------------------        
012040*    LEFT-TRIMS AN EDITED NUMERIC FIELD DOWN TO A COMPACT                 
012050*    DISPLAY STRING FOR EMBEDDING IN THE EXPLANATION TEXT.                
012060 9100-TRIM-NUMERICO.                                                      
012070                                                                          
012080     MOVE WS-9100-ENTRADA              TO WS-9100-EDITADO.                
012090     MOVE 1                            TO WS-9100-IDX.                    
012100     PERFORM 9110-BUSCAR-DIGITO                                           
012110        THRU 9110-BUSCAR-DIGITO-FIN                                       
012120        UNTIL WS-9100-IDX > 5                                             
012130           OR WS-9100-EDITADO-X (WS-9100-IDX) NOT = SPACE.                
012140     MOVE SPACES                       TO WS-9100-SALIDA.                 
012150     MOVE WS-9100-EDITADO (WS-9100-IDX:) TO WS-9100-SALIDA.               
012160                                                                          
012170 9100-TRIM-NUMERICO-FIN.                                                  
012180     EXIT.                                                                
012190*-----------------------------------------------------------------        
012200 9110-BUSCAR-DIGITO.                                                      
012210                                                                          
012220     ADD 1                             TO WS-9100-IDX.                    
012230                                                                          
012240 9110-BUSCAR-DIGITO-FIN.                                                  
012250     EXIT.                                                                
012260*-----------------------------------------------------------------        
012270*    HOURS IN MINIMAL FORM - NO LEADING ZEROS ON THE INTEGER              
012280*    PART, NO TRAILING ZEROS ON THE DECIMAL PART, NO DECIMAL              
012290*    POINT AT ALL WHEN THE HOURS ARE A WHOLE NUMBER.                      
012300 9200-FORMATEAR-HORAS.                                                    
012310                                                                          
012320     MOVE WS-9200-ENTERO               TO WS-9200-ENTERO-EDIT.            
012330     MOVE 1                            TO WS-9200-ENTERO-IDX.             
012340     PERFORM 9210-BUSCAR-DIGITO-ENTERO                                    
012350        THRU 9210-BUSCAR-DIGITO-ENTERO-FIN                                
012360        UNTIL WS-9200-ENTERO-IDX > 3                                      
012370           OR WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:1)                  
012380              NOT = SPACE.                                                
012390                                                                          
012400     MOVE SPACES                       TO WS-9200-SALIDA.                 
012410     IF WS-9200-DEC-2 = 0 AND WS-9200-DEC-1 = 0                           
012420        STRING WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:)                  
012430                                   DELIMITED BY SPACE                     
012440               'h'                 DELIMITED BY SIZE                      
012450               INTO WS-9200-SALIDA                                        
012460     ELSE                                                                 
012470        IF WS-9200-DEC-2 = 0                                              
012480           STRING WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:)               
012490                                      DELIMITED BY SPACE                  
012500                  '.'                DELIMITED BY SIZE                    
012510                  WS-9200-DEC-1      DELIMITED BY SIZE                    
012520                  'h'                DELIMITED BY SIZE                    
012530                  INTO WS-9200-SALIDA                                     
012540        ELSE                                                              
012550           STRING WS-9200-ENTERO-EDIT (WS-9200-ENTERO-IDX:)               
012560                                      DELIMITED BY SPACE                  
012570                  '.'                DELIMITED BY SIZE                    
012580                  WS-9200-DEC-1      DELIMITED BY SIZE                    
012590                  WS-9200-DEC-2      DELIMITED BY SIZE                    
012600                  'h'                DELIMITED BY SIZE                    
012610                  INTO WS-9200-SALIDA                                     
012620        END-IF                                                            
012630     END-IF.                                                              
012640                                                                          
012650 9200-FORMATEAR-HORAS-FIN.                                                
012660     EXIT.                                                                
012670*-----------------------------------------------------------------        
012680 9210-BUSCAR-DIGITO-ENTERO.                                               
012690                                                                          
012700     ADD 1                             TO WS-9200-ENTERO-IDX.             
012710                                                                          
012720 9210-BUSCAR-DIGITO-ENTERO-FIN.                                           
012730     EXIT.                                                                
012740*-----------------------------------------------------------------        
012750 END PROGRAM TSKANLZ.                                                     
