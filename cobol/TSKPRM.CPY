000100*-----------------------------------------------------------------        
000110* TSKPRM  -  CONTROL CARD LAYOUT (PARAMS-IN)                     *        
000120* ONE LINE-SEQUENTIAL RECORD DRIVES EACH RUN OF TSKANLZ/TSKSUGG  *        
000130*-----------------------------------------------------------------        
000140* 171123  RBG  TK-0112  ORIGINAL LAYOUT                          *        
000150* 300124  SAU  TK-1471  ADDED SUGGEST-LIMIT FOR TOP-N SELECTOR   *        
000160*-----------------------------------------------------------------        
000170 01 WS-PRM-CONTROL-REG.                                                   
000180*    BLANK STRATEGY DEFAULTS TO SMART_BALANCE - SEE 1220-                 
000190*    VALIDAR-ESTRATEGIA IN TSKANLZ / TSKSUGG.                             
000200    05 WS-PRM-STRATEGY                    PIC X(16).                      
000210       88 WS-PRM-ESTRAT-FASTEST      VALUE 'fastest_wins'.                
000220       88 WS-PRM-ESTRAT-IMPACTO      VALUE 'high_impact'.                 
000230       88 WS-PRM-ESTRAT-DEADLINE     VALUE 'deadline_driven'.             
000240       88 WS-PRM-ESTRAT-BALANCE      VALUE 'smart_balance'.               
000250       88 WS-PRM-ESTRAT-BLANK        VALUE SPACES.                        
000260*    BLANK LIMIT DEFAULTS TO 3, AN ENTERED 0 IS RAISED TO 1 -             
000270*    SEE 2110-VALIDAR-LIMITE IN TSKSUGG (TSKANLZ DOES NOT USE             
000280*    THIS FIELD).  REDEFINES NO. 1 - LETS THE BLANK CARD CASE             
000290*    BE TESTED BEFORE THE FIELD IS TREATED AS NUMERIC.                    
000300    05 WS-PRM-SUGGEST-LIMIT               PIC 9(04).                      
000310    05 WS-PRM-SUGGEST-LIMIT-R REDEFINES                                   
000320       WS-PRM-SUGGEST-LIMIT               PIC X(04).                      
000330       88 WS-PRM-LIMITE-BLANCO       VALUE SPACES.                        
000340    05 FILLER                             PIC X(10).                      
