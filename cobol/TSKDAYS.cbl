000100*-----------------------------------------------------------------        
000110* AUTHOR:        R. BALSIMELLI GARCIA                            *        
000120* INSTALLATION:  MERIDIAN DATA SERVICES - BATCH SYSTEMS UNIT     *        
000130* DATE-WRITTEN:  17 NOV 1987                                     *        
000140* DATE-COMPILED:                                                 *        
000150* SECURITY:      UNCLASSIFIED                                    *        
000160*-----------------------------------------------------------------        
000170* TSKDAYS  -  DAY-COUNT / URGENCY SUBROUTINE                     *        
000180* CALLED ONCE PER TASK BY TSKANLZ AND TSKSUGG TO TURN A DUE      *        
000190* DATE (OR THE ABSENCE OF ONE) INTO A DAYS-LEFT COUNT AND AN     *        
000200* URGENCY SCORE.  NO COMPILER DATE-ARITHMETIC INTRINSICS ARE     *        
000210* USED - THE DAY-SERIAL IS BUILT BY HAND WITH THE SAME           *        
000220* TABLE-DRIVEN MONTH-LENGTH LOGIC THIS SHOP USES ANY TIME A      *        
000230* CALENDAR DATE HAS TO BE CHECKED WITHOUT COMPILER SUPPORT.      *        
000240*-----------------------------------------------------------------        
000250* CHANGE LOG                                                     *        
000260* 171123  RBG  TK-0112  ORIGINAL VERSION - DAY-SERIAL SUBTRACT   *        
000270* 191123  RBG  TK-0140  CAPPED URGENCY WINDOW AT 30 DAYS OUT     *        
000280* 280299  JMC  TK-0884  Y2K - 4-DIGIT YEAR THROUGHOUT, NO MORE   *        
000290*                       WINDOWING OF A 2-DIGIT YEAR FIELD        *        
000300* 040600  SAU  TK-0951  LEAP-YEAR TEST NOW HANDLES CENTURY       *        
000310*                       YEARS CORRECTLY (1900 NOT, 2000 IS)      *        
000320* 150402  RBG  TK-1204  ADDED WS-DEBUG-SWITCH TRACE OF SERIAL    *        
000330* 040608  SAU  TK-1233  DEBUG TRACE NOW SHOWS THE DUE DATE ITSELF*        
000340*                       AHEAD OF THE SERIAL, TO CATCH BAD CARDS  *        
000350*                       BEFORE THE SERIAL MATH RUNS              *        
000360*-----------------------------------------------------------------        
000370 IDENTIFICATION DIVISION.                                                 
000380 PROGRAM-ID. TSKDAYS.                                                     
000390 AUTHOR. R. BALSIMELLI GARCIA.                                            
000400 INSTALLATION. MERIDIAN DATA SERVICES.                                    
000410 DATE-WRITTEN. 17 NOV 1987.                                               
000420 DATE-COMPILED.                                                           
000430 SECURITY. UNCLASSIFIED.                                                  
000440*-----------------------------------------------------------------        
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     UPSI-0 IS WS-DEBUG-SWITCH ON STATUS IS WS-DEBUG-ON                   
000490                                OFF STATUS IS WS-DEBUG-OFF.               
000500*-----------------------------------------------------------------        
000510 DATA DIVISION.                                                           
000520 WORKING-STORAGE SECTION.                                                 
000530*    MONTH-LENGTH TABLE, BUILT AS FILLER AND REDEFINED AS AN              
000540*    OCCURS TABLE - THE STANDARD SHOP WAY TO GET A LOOKUP TABLE           
000550*    WITHOUT A SEPARATE LOAD FILE.  (REDEFINES NO. 1)                     
000560 01 WS-TABLA-DIAS-ACUM-LIT.                                               
000570    05 FILLER                    PIC 9(03) VALUE 000.                     
000580    05 FILLER                    PIC 9(03) VALUE 031.                     
000590    05 FILLER                    PIC 9(03) VALUE 059.                     
000600    05 FILLER                    PIC 9(03) VALUE 090.                     
000610    05 FILLER                    PIC 9(03) VALUE 120.                     
000620    05 FILLER                    PIC 9(03) VALUE 151.                     
000630    05 FILLER                    PIC 9(03) VALUE 181.                     
000640    05 FILLER                    PIC 9(03) VALUE 212.                     
000650    05 FILLER                    PIC 9(03) VALUE 243.                     
000660    05 FILLER                    PIC 9(03) VALUE 273.                     
000670    05 FILLER                    PIC 9(03) VALUE 304.                     
000680    05 FILLER                    PIC 9(03) VALUE 334.                     
000690 01 WS-TABLA-DIAS-ACUM REDEFINES WS-TABLA-DIAS-ACUM-LIT.                  
000700    05 WS-DIAS-ACUM-MES OCCURS 12 TIMES                                   
000710                        PIC 9(03).                                        
000720*    ONE COMMON WORK AREA FOR THE SERIAL-DATE ROUTINE - LOADED            
000730*    ONCE FOR THE DUE DATE, THEN AGAIN FOR TODAY'S DATE.                  
000740 01 WS-FECHA-DE-TRABAJO.                                                  
000750    05 WS-AAAA-ENT               PIC 9(04) COMP.                          
000760    05 WS-MM-ENT                 PIC 9(02) COMP.                          
000770    05 WS-DD-ENT                 PIC 9(02) COMP.                          
000780 01 WS-FECHA-DE-TRABAJO-R REDEFINES WS-FECHA-DE-TRABAJO.                  
000790*    (REDEFINES NO. 2 - LETS 1110- DISPLAY THE WORK DATE AS ONE           
000800*    8-BYTE FIELD DURING A DEBUG TRACE)                                   
000810    05 WS-FECHA-TRABAJO-DISPLAY  PIC 9(08).                               
000820 77 WS-SERIAL-SALIDA             PIC 9(08) COMP.                          
000830 01 WS-CAMPOS-SERIAL.                                                     
000840    05 WS-AAAA-MENOS-1           PIC 9(04) COMP.                          
000850    05 WS-CUATRIENIOS            PIC 9(04) COMP.                          
000860    05 WS-SIGLOS                 PIC 9(04) COMP.                          
000870    05 WS-CUATROCIENTOS          PIC 9(04) COMP.                          
000880    05 WS-DIV4-RESTO             PIC 9(04) COMP.                          
000890    05 WS-DIV100-RESTO           PIC 9(04) COMP.                          
000900    05 WS-DIV400-RESTO           PIC 9(04) COMP.                          
000910    05 WS-DIV-DUMMY              PIC 9(04) COMP.                          
000920    05 WS-BISIESTO-SW            PIC X(01) VALUE 'N'.                     
000930       88 WS-ES-BISIESTO               VALUE 'Y'.                         
000940 77 WS-SERIAL-VENCIMIENTO        PIC 9(08) COMP.                          
000950 77 WS-SERIAL-HOY                PIC 9(08) COMP.                          
000960 77 WS-DIAS-RESTANTES-S          PIC S9(07) COMP.                         
000970 77 WS-DIAS-TOPE                 PIC S9(07) COMP VALUE +30.               
000980*-----------------------------------------------------------------        
000990 LINKAGE SECTION.                                                         
001000 01 LK-VAL-URGENCIA.                                                      
001010    05 LK-FECHA-VENC-I.                                                   
001020       10 LK-VENC-AAAA-I         PIC 9(04).                               
001030       10 LK-VENC-MM-I           PIC 9(02).                               
001040       10 LK-VENC-DD-I           PIC 9(02).                               
001050*    FLAT 8-DIGIT VIEW OF THE DUE DATE - LETS THE DEBUG TRACE             
001060*    SHOW IT AS ONE FIELD INSTEAD OF THREE.  (REDEFINES NO. 3)            
001070    05 LK-FECHA-VENC-I-R REDEFINES LK-FECHA-VENC-I                        
001080                              PIC 9(08).                                  
001090    05 LK-FECHA-VENC-PRESENTE-I  PIC X(01).                               
001100       88 LK-HAY-VENCIMIENTO           VALUE 'Y'.                         
001110    05 LK-FECHA-HOY-I.                                                    
001120       10 LK-HOY-AAAA-I          PIC 9(04).                               
001130       10 LK-HOY-MM-I            PIC 9(02).                               
001140       10 LK-HOY-DD-I            PIC 9(02).                               
001150    05 LK-DIAS-RESTANTES-O       PIC S9(05).                              
001160    05 LK-DIAS-RESTANTES-PRES-O  PIC X(01).                               
001170    05 LK-URGENCIA-O             PIC 9V9(04).                             
001180*-----------------------------------------------------------------        
001190 PROCEDURE DIVISION USING LK-VAL-URGENCIA.                                
001200*-----------------------------------------------------------------        
001210 1000-CALCULAR-URGENCIA.                                                  
001220                                                                          
001230     EVALUATE TRUE                                                        
001240         WHEN NOT LK-HAY-VENCIMIENTO                                      
001250              MOVE 'N'          TO LK-DIAS-RESTANTES-PRES-O               
001260              MOVE ZERO         TO LK-DIAS-RESTANTES-O                    
001270              MOVE 0.1000       TO LK-URGENCIA-O                          
001280         WHEN OTHER                                                       
001290              PERFORM 1100-ARMAR-SERIALES                                 
001300                 THRU 1100-ARMAR-SERIALES-FIN                             
001310              PERFORM 1200-CALC-DIAS-RESTANTES                            
001320                 THRU 1200-CALC-DIAS-RESTANTES-FIN                        
001330              PERFORM 1300-CALC-URGENCIA-VALOR                            
001340                 THRU 1300-CALC-URGENCIA-VALOR-FIN                        
001350     END-EVALUATE.                                                        
001360                                                                          
001370 1000-CALCULAR-URGENCIA-FIN.                                              
001380     EXIT PROGRAM.                                                        
001390*-----------------------------------------------------------------        
001400*    BUILDS THE DAY-SERIAL FOR THE DUE DATE, THEN REUSES THE SAME         
001410*    WORK FIELDS AND PARAGRAPH TO BUILD THE SERIAL FOR TODAY.             
001420 1100-ARMAR-SERIALES.                                                     
001430                                                                          
001440     IF WS-DEBUG-ON                                                       
001450        DISPLAY 'TSKDAYS - DUE DATE ' LK-FECHA-VENC-I-R                   
001460     END-IF.                                                              
001470                                                                          
001480     MOVE LK-VENC-AAAA-I         TO WS-AAAA-ENT.                          
001490     MOVE LK-VENC-MM-I           TO WS-MM-ENT.                            
001500     MOVE LK-VENC-DD-I           TO WS-DD-ENT.                            
001510     PERFORM 1110-CALC-SERIAL                                             
001520        THRU 1110-CALC-SERIAL-FIN.                                        
001530     MOVE WS-SERIAL-SALIDA       TO WS-SERIAL-VENCIMIENTO.                
001540                                                                          
001550     MOVE LK-HOY-AAAA-I          TO WS-AAAA-ENT.                          
001560     MOVE LK-HOY-MM-I            TO WS-MM-ENT.                            
001570     MOVE LK-HOY-DD-I            TO WS-DD-ENT.                            
001580     PERFORM 1110-CALC-SERIAL                                             
001590        THRU 1110-CALC-SERIAL-FIN.                                        
001600     MOVE WS-SERIAL-SALIDA       TO WS-SERIAL-HOY.                        
001610                                                                          
001620 1100-ARMAR-SERIALES-FIN.                                                 
001630     EXIT.                                                                
001640*-----------------------------------------------------------------        
001650*    PROLEPTIC-GREGORIAN DAY SERIAL FOR WS-AAAA-ENT/-MM-ENT/-DD-          
001660*    ENT - GOOD FOR SUBTRACTING TWO DATES, NOT MEANT TO MATCH ANY         
001670*    PARTICULAR EPOCH.                                                    
001680 1110-CALC-SERIAL.                                                        
001690                                                                          
001700*    LEAP-YEAR TEST ON THE YEAR ITSELF - DECIDES THE FEB 29TH             
001710*    ADJUSTMENT BELOW.                                                    
001720     DIVIDE WS-AAAA-ENT BY 4  GIVING WS-DIV-DUMMY                         
001730                              REMAINDER WS-DIV4-RESTO.                    
001740     DIVIDE WS-AAAA-ENT BY 100 GIVING WS-DIV-DUMMY                        
001750                              REMAINDER WS-DIV100-RESTO.                  
001760     DIVIDE WS-AAAA-ENT BY 400 GIVING WS-DIV-DUMMY                        
001770                              REMAINDER WS-DIV400-RESTO.                  
001780                                                                          
001790     IF WS-DIV4-RESTO = 0 AND                                             
001800        (WS-DIV100-RESTO NOT = 0 OR WS-DIV400-RESTO = 0)                  
001810        SET WS-ES-BISIESTO TO TRUE                                        
001820     ELSE                                                                 
001830        MOVE 'N'                 TO WS-BISIESTO-SW                        
001840     END-IF.                                                              
001850                                                                          
001860*    LEAP-YEAR COUNT OVER THE COMPLETE YEARS BEFORE THIS ONE -            
001870*    I.E. YEARS 1 THRU (YEAR-1).                                          
001880     SUBTRACT 1 FROM WS-AAAA-ENT GIVING WS-AAAA-MENOS-1.                  
001890     DIVIDE WS-AAAA-MENOS-1 BY 4  GIVING WS-CUATRIENIOS.                  
001900     DIVIDE WS-AAAA-MENOS-1 BY 100 GIVING WS-SIGLOS.                      
001910     DIVIDE WS-AAAA-MENOS-1 BY 400 GIVING WS-CUATROCIENTOS.               
001920                                                                          
001930     COMPUTE WS-SERIAL-SALIDA =                                           
001940             (WS-AAAA-ENT * 365) + WS-CUATRIENIOS - WS-SIGLOS             
001950             + WS-CUATROCIENTOS + WS-DIAS-ACUM-MES (WS-MM-ENT)            
001960             + WS-DD-ENT.                                                 
001970                                                                          
001980     IF WS-ES-BISIESTO AND WS-MM-ENT > 2                                  
001990        ADD 1                    TO WS-SERIAL-SALIDA                      
002000     END-IF.                                                              
002010                                                                          
002020     IF WS-DEBUG-ON                                                       
002030        DISPLAY 'TSKDAYS - FECHA ' WS-FECHA-TRABAJO-DISPLAY               
002040                ' SERIAL ' WS-SERIAL-SALIDA                               
002050     END-IF.                                                              
002060                                                                          
002070 1110-CALC-SERIAL-FIN.                                                    
002080     EXIT.                                                                
002090*-----------------------------------------------------------------        
002100 1200-CALC-DIAS-RESTANTES.                                                
002110                                                                          
002120     COMPUTE WS-DIAS-RESTANTES-S =                                        
002130             WS-SERIAL-VENCIMIENTO - WS-SERIAL-HOY.                       
002140                                                                          
002150     MOVE 'Y'                    TO LK-DIAS-RESTANTES-PRES-O.             
002160     MOVE WS-DIAS-RESTANTES-S    TO LK-DIAS-RESTANTES-O.                  
002170                                                                          
002180 1200-CALC-DIAS-RESTANTES-FIN.                                            
002190     EXIT.                                                                
002200*-----------------------------------------------------------------        
002210*    DIAS-RESTANTES < 0 (VENCIDA)          -> URGENCIA 1.0000             
002220*    DIAS-RESTANTES > TOPE (30 DIAS O MAS) -> URGENCIA 0.0000             
002230*    EN EL MEDIO                           -> ESCALA LINEAL               
002240 1300-CALC-URGENCIA-VALOR.                                                
002250                                                                          
002260     IF WS-DIAS-RESTANTES-S < ZERO                                        
002270        MOVE 1.0000              TO LK-URGENCIA-O                         
002280     ELSE                                                                 
002290        IF WS-DIAS-RESTANTES-S > WS-DIAS-TOPE                             
002300           MOVE WS-DIAS-TOPE     TO WS-DIAS-RESTANTES-S                   
002310        END-IF                                                            
002320        COMPUTE LK-URGENCIA-O ROUNDED =                                   
002330                1 - (WS-DIAS-RESTANTES-S / WS-DIAS-TOPE)                  
002340     END-IF.                                                              
002350                                                                          
002360 1300-CALC-URGENCIA-VALOR-FIN.                                            
002370     EXIT.                                                                
002380*-----------------------------------------------------------------        
002390 END PROGRAM TSKDAYS.                                                     
