000100*-----------------------------------------------------------------        
000110* TSKSAL  -  OUTPUT LAYOUTS FOR SCORED-OUT AND REPORT-OUT        *        
000120* ONE GENERIC RECORD BUFFER IS FILLED FROM WHICHEVER OF THESE    *        
000130* GROUPS APPLIES, THEN WRITTEN - SAME TECHNIQUE AS THE OLD       *        
000140* CARD-STATEMENT PRINT ROUTINES.                                 *        
000150*-----------------------------------------------------------------        
000160* 171123  RBG  TK-0112  ORIGINAL LAYOUT (SCORE LINE + SUMMARY)   *        
000170* 181123  RBG  TK-0135  ADDED RANKED-REPORT HEADER/TRAILER LINES *        
000180* 020299  JMC  TK-0884  Y2K - RUN-DATE ON REPORT HEADER SHOWS    *        
000190*                       FULL 4-DIGIT YEAR                        *        
000200*-----------------------------------------------------------------        
000210*    ONE SCORED-TASK LINE, WRITTEN TO SCORED-OUT IN RANK ORDER            
000220 01 WS-SAL-DETALLE.                                                       
000230    05 WS-SAL-RANK                        PIC 9(04).                      
000240    05 WS-SAL-TASK-ID                     PIC 9(04).                      
000250    05 WS-SAL-TASK-TITLE                  PIC X(40).                      
000260    05 WS-SAL-SCORE                       PIC 9(03)V9(02).                
000270    05 WS-SAL-URGENCY                     PIC 9V9(04).                    
000280    05 WS-SAL-IMPORTANCE-NORM             PIC 9V9(04).                    
000290    05 WS-SAL-QUICK-WIN                   PIC 9V9(04).                    
000300    05 WS-SAL-DEP-SCORE                   PIC 9V9(04).                    
000310    05 WS-SAL-NUM-DEPENDENTS              PIC 9(04).                      
000320    05 WS-SAL-DAYS-LEFT-PRESENT           PIC X(01).                      
000330       88 WS-SAL-DAYS-LEFT-OK                  VALUE 'Y'.                 
000340       88 WS-SAL-DAYS-LEFT-NONE                VALUE 'N'.                 
000350    05 WS-SAL-DAYS-LEFT                   PIC S9(05).                     
000360    05 WS-SAL-CYCLE-FLAG                  PIC X(01).                      
000370       88 WS-SAL-EN-CICLO                      VALUE 'Y'.                 
000380    05 WS-SAL-EXPLANATION                 PIC X(120).                     
000390    05 FILLER                             PIC X(06).                      
000400*----------------------------------------------------------------*        
000410*    BATCH SUMMARY LINE, WRITTEN LAST TO SCORED-OUT                       
000420 01 WS-SAL-RESUMEN.                                                       
000430    05 WS-SAL-RES-STRATEGY                PIC X(16).                      
000440    05 WS-SAL-RES-TOTAL-TASKS             PIC 9(04).                      
000450    05 WS-SAL-RES-AVG-SCORE               PIC 9(03)V9(02).                
000460    05 WS-SAL-RES-TOP-TITLE-1             PIC X(40).                      
000470    05 WS-SAL-RES-TOP-TITLE-2             PIC X(40).                      
000480    05 WS-SAL-RES-TOP-TITLE-3             PIC X(40).                      
000490    05 FILLER                             PIC X(05).                      
000500*----------------------------------------------------------------*        
000510*    RANKED-REPORT PRINT LINES (REPORT-OUT)                               
000520 01 WS-REP-ENCABEZADO-1.                                                  
000530    05 FILLER                             PIC X(20)                       
000540                                    VALUE 'SMART TASK ANALYZER'.          
000550    05 FILLER                             PIC X(20)                       
000560                                    VALUE ' - RANKED TASK LIST'.          
000570    05 FILLER                             PIC X(10)                       
000580                                    VALUE SPACES.                         
000590    05 FILLER                             PIC X(10)                       
000600                                    VALUE 'STRATEGY: '.                   
000610    05 WS-REP-ENC-STRATEGY                PIC X(16).                      
000620    05 FILLER                             PIC X(10)                       
000630                                    VALUE '  RUN ON: '.                   
000640    05 WS-REP-ENC-FECHA.                                                  
000650       10 WS-REP-ENC-DIA                  PIC 9(02).                      
000660       10 FILLER                          PIC X VALUE '/'.                
000670       10 WS-REP-ENC-MES                  PIC 9(02).                      
000680       10 FILLER                          PIC X VALUE '/'.                
000690       10 WS-REP-ENC-ANIO                 PIC 9(04).                      
000700    05 FILLER                             PIC X(14)                       
000710                                    VALUE SPACES.                         
000720 01 WS-REP-ENCABEZADO-2.                                                  
000730    05 FILLER                             PIC X(04) VALUE 'RANK'.         
000740    05 FILLER                             PIC X(01) VALUE SPACE.          
000750    05 FILLER                             PIC X(04) VALUE '  ID'.         
000760    05 FILLER                             PIC X(01) VALUE SPACE.          
000770    05 FILLER                             PIC X(40) VALUE 'TITLE'.        
000780    05 FILLER                             PIC X(01) VALUE SPACE.          
000790    05 FILLER                             PIC X(06) VALUE 'SCORE'.        
000800    05 FILLER                             PIC X(01) VALUE SPACE.          
000810    05 FILLER                             PIC X(03) VALUE 'CYC'.          
000820    05 FILLER                             PIC X(01) VALUE SPACE.          
000830    05 FILLER                       PIC X(78) VALUE 'EXPLANATION'.        
000840 01 WS-REP-SEPARADOR                 PIC X(150) VALUE ALL '-'.            
000850*    ONE DETAIL LINE PER RANKED TASK                                      
000860 01 WS-REP-DETALLE.                                                       
000870    05 WS-REP-DET-RANK                    PIC ZZZ9.                       
000880    05 FILLER                             PIC X(01) VALUE SPACE.          
000890    05 WS-REP-DET-ID                      PIC ZZZ9.                       
000900    05 FILLER                             PIC X(01) VALUE SPACE.          
000910    05 WS-REP-DET-TITLE                   PIC X(40).                      
000920    05 FILLER                             PIC X(01) VALUE SPACE.          
000930    05 WS-REP-DET-SCORE                   PIC ZZ9.99.                     
000940    05 FILLER                             PIC X(01) VALUE SPACE.          
000950    05 WS-REP-DET-CYC                     PIC X(01).                      
000960    05 FILLER                             PIC X(03) VALUE SPACES.         
000970    05 WS-REP-DET-EXPLICACION             PIC X(90).                      
000980*    GRAND-TOTAL TRAILER - NO CONTROL BREAKS, SINGLE LEVEL BATCH          
000990 01 WS-REP-TRAILER-1.                                                     
001000    05 FILLER                             PIC X(15)                       
001010                                    VALUE 'TOTAL TASKS : '.               
001020    05 WS-REP-TRL-TOTAL                   PIC ZZZ9.                       
001030    05 FILLER                             PIC X(20) VALUE SPACES.         
001040    05 FILLER                             PIC X(17)                       
001050                                    VALUE 'AVERAGE SCORE : '.             
001060    05 WS-REP-TRL-PROMEDIO                PIC ZZ9.99.                     
001070    05 FILLER                             PIC X(83) VALUE SPACES.         
001080 01 WS-REP-TRAILER-TOP.                                                   
001090    05 FILLER                             PIC X(08) VALUE 'TOP  '.        
001100    05 WS-REP-TRL-TOP-NUM                 PIC 9(01).                      
001110    05 FILLER                             PIC X(02) VALUE ': '.           
001120    05 WS-REP-TRL-TOP-TITLE               PIC X(40).                      
001130    05 FILLER                             PIC X(99) VALUE SPACES.         
